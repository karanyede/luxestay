000010*-------------------------------------------------------------
000020*    FDHOTEL.CBL
000030*
000040*    FILE SECTION record layout for the HOTEL-FILE.
000050*    Carried through as reference data only - HOTEL-RATING and
000060*    HOTEL-ADDRESS are not used by any calculation, they ride
000070*    along on the record the same way this shop has always
000080*    carried a descriptive field that no paragraph ever touches
000090*    arithmetically.
000095*
000100*    03/14/94  LF   ORIGINAL CODING
000110*-------------------------------------------------------------
000120 FD  HOTEL-FILE
000130     LABEL RECORDS ARE STANDARD.
000140
000150 01  HOTEL-RECORD.
000160     05  HOTEL-ID                  PIC 9(09).
000170     05  HOTEL-NAME                PIC X(40).
000180     05  HOTEL-ADDRESS             PIC X(60).
000190     05  HOTEL-RATING              PIC 9V9.
000200     05  HOTEL-IS-ACTIVE           PIC X(01).
000210     05  FILLER                    PIC X(18).
000220
000230 01  HOTEL-RECORD-RATING-VIEW REDEFINES HOTEL-RECORD.
000240     05  HRV-HOTEL-ID               PIC 9(09).
000250     05  HRV-HOTEL-NAME             PIC X(40).
000260     05  HRV-HOTEL-ADDRESS          PIC X(60).
000270     05  HRV-RATING-WHOLE           PIC 9.
000280     05  HRV-RATING-TENTHS          PIC 9.
000290     05  FILLER                    PIC X(19).
000300
000310*    THE TWO VIEWS BELOW SPLIT THE NAME AND CARRY THE ACTIVE
000320*    FLAG OUT ON ITS OWN, THE SAME SPLIT-OUT-A-SMALL-FIELD
000330*    HABIT THIS SHOP USES ON ANY REFERENCE RECORD.
000340 01  HOTEL-RECORD-NAME-VIEW REDEFINES HOTEL-RECORD.
000350     05  HNV-HOTEL-ID               PIC 9(09).
000360     05  HNV-HOTEL-NAME-FIRST-20    PIC X(20).
000370     05  HNV-HOTEL-NAME-LAST-20     PIC X(20).
000380     05  FILLER                    PIC X(81).
000390
000400 01  HOTEL-RECORD-STATUS-VIEW REDEFINES HOTEL-RECORD.
000410     05  FILLER                    PIC X(111).
000420     05  HSV-ACTIVE-FLAG           PIC X(01).
000430     05  FILLER                    PIC X(18).
