000010*-------------------------------------------------------------
000020*    FDUSERF.CBL
000030*
000040*    FILE SECTION record layout for the USER-FILE.
000050*    Reference-only:  full name/email/phone are read to default
000060*    the guest fields on a new reservation when the caller does
000070*    not supply them outright.
000080*
000090*    03/14/94  LF   ORIGINAL CODING
000100*-------------------------------------------------------------
000110 FD  USER-FILE
000120     LABEL RECORDS ARE STANDARD.
000130
000140 01  USER-RECORD.
000150     05  USER-ID                   PIC 9(09).
000160     05  USER-FULL-NAME            PIC X(40).
000170     05  USER-EMAIL                PIC X(40).
000180     05  USER-PHONE                PIC X(20).
000190     05  FILLER                    PIC X(15).
000200
000210 01  USER-RECORD-NAME-PARTS REDEFINES USER-RECORD.
000220     05  UNP-USER-ID               PIC 9(09).
000230     05  UNP-LAST-NAME             PIC X(20).
000240     05  UNP-FIRST-NAME            PIC X(20).
000250     05  FILLER                    PIC X(75).
000260
000270*    THE TWO VIEWS BELOW LET A CALLER PULL JUST THE CONTACT
000280*    BLOCK OR JUST THE KEY WITHOUT MOVING THE WHOLE RECORD,
000290*    THE SAME NARROW-VIEW HABIT THIS SHOP USES ON ANY RECORD
000300*    WITH A CONTACT-INFO BLOCK WORTH PULLING ON ITS OWN.
000310 01  USER-RECORD-CONTACT-VIEW REDEFINES USER-RECORD.
000320     05  UCV-USER-ID               PIC 9(09).
000330     05  FILLER                    PIC X(40).
000340     05  UCV-EMAIL                 PIC X(40).
000350     05  UCV-PHONE                 PIC X(20).
000360     05  FILLER                    PIC X(15).
000370
000380 01  USER-RECORD-KEY-VIEW REDEFINES USER-RECORD.
000390     05  UKV-USER-ID               PIC 9(09).
000400     05  FILLER                    PIC X(115).
