000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    HOTEL-MASTER-LOAD.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03/28/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    HOTEL-MASTER-LOAD.COB
000100*
000110*    CALLABLE SUBPROGRAM - GIVEN A HOTEL-ID ON LK-HOTEL-ID,
000120*    RETURNS THE HOTEL RECORD AND A FOUND FLAG.  THIS SHOP'S
000130*    USUAL RANDOM-READ MASTER-LOAD HABIT, BUT WITH THE CRT MENU
000140*    AND THE ADD/CHANGE/DELETE MODULES A MAINTENANCE PROGRAM
000150*    WOULD CARRY STRIPPED OUT - THE RESERVATION ENGINE ONLY EVER
000160*    NEEDS THE HOTEL RECORD AS READ-ONLY REFERENCE DATA.
000170*-------------------------------------------------------------
000180*    CHANGE LOG
000190*-------------------------------------------------------------
000200*    03/28/94  LF   ORIGINAL CODING
000210*    07/11/95  LF   ADDED LK-HOTEL-IS-ACTIVE TO RETURN AREA,
000220*                   TKT 0092
000230*    09/09/98  LF   Y2K REVIEW - HOTEL-ID IS NUMERIC, NO DATE
000240*                   FIELDS ON THIS RECORD, NO CHANGE REQUIRED
000250*-------------------------------------------------------------
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM
000300     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000310     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000320            OFF STATUS IS NOT-RERUN-THIS-RUN.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     COPY "SLHOTEL.CBL".
000360 DATA DIVISION.
000370 FILE SECTION.
000380     COPY "FDHOTEL.CBL".
000390 WORKING-STORAGE SECTION.
000400
000410 01  W-FOUND-HOTEL-RECORD           PIC X.
000420     88  FOUND-HOTEL-RECORD         VALUE "Y".
000430
000440 01  W-FILE-OPEN-SWITCH             PIC X.
000450     88  HOTEL-FILE-IS-OPEN         VALUE "Y".
000460
000470 77  W-CALL-COUNT                   PIC 9(7) COMP.
000480
000490 LINKAGE SECTION.
000500
000510 01  LK-HOTEL-PARM-AREA.
000520     05  LK-HOTEL-ID                PIC 9(09).
000530     05  LK-HOTEL-NAME              PIC X(40).
000540     05  LK-HOTEL-ADDRESS           PIC X(60).
000550     05  LK-HOTEL-RATING            PIC 9V9.
000560     05  LK-HOTEL-IS-ACTIVE         PIC X(01).
000570     05  LK-FOUND-SWITCH            PIC X(01).
000580         88  LK-HOTEL-WAS-FOUND     VALUE "Y".
000590     05  FILLER                     PIC X(09).
000600*-------------------------------------------------------------
000610 PROCEDURE DIVISION USING LK-HOTEL-PARM-AREA.
000620
000630 0000-MAIN-LINE.
000640     ADD 1 TO W-CALL-COUNT.
000650     IF NOT HOTEL-FILE-IS-OPEN
000660         OPEN INPUT HOTEL-FILE
000670         MOVE "Y" TO W-FILE-OPEN-SWITCH
000680     END-IF.
000690     PERFORM 1000-FETCH-HOTEL-RECORD.
000700     GOBACK.
000710 0000-MAIN-LINE-EXIT.
000720     EXIT.
000730*-------------------------------------------------------------
000740 1000-FETCH-HOTEL-RECORD.
000750     MOVE LK-HOTEL-ID TO HOTEL-ID.
000760     PERFORM 1100-LOOK-FOR-HOTEL-RECORD.
000770     IF FOUND-HOTEL-RECORD
000780         MOVE "Y"            TO LK-FOUND-SWITCH
000790         MOVE HOTEL-NAME     TO LK-HOTEL-NAME
000800         MOVE HOTEL-ADDRESS  TO LK-HOTEL-ADDRESS
000810         MOVE HOTEL-RATING   TO LK-HOTEL-RATING
000820         MOVE HOTEL-IS-ACTIVE TO LK-HOTEL-IS-ACTIVE
000830     ELSE
000840         MOVE "N" TO LK-FOUND-SWITCH
000850     END-IF.
000860 1000-FETCH-HOTEL-RECORD-EXIT.
000870     EXIT.
000880*-------------------------------------------------------------
000890 1100-LOOK-FOR-HOTEL-RECORD.
000900     PERFORM LOOK-FOR-HOTEL-RECORD.
000910 1100-LOOK-FOR-HOTEL-RECORD-EXIT.
000920     EXIT.
000930*-------------------------------------------------------------
000940 COPY "PL-LOOK-FOR-HOTEL-RECORD.CBL".
