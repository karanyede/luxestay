000010*-------------------------------------------------------------
000020*    PL-LOOK-FOR-HOTEL-RECORD.CBL
000030*
000040*    Random READ of the HOTEL-FILE by HOTEL-ID, the same found-
000050*    flag-up-front-then-knocked-back-down-on-INVALID-KEY idiom
000060*    every keyed-read lookup subprogram in this shop uses.
000070*
000080*    03/22/94  LF   ORIGINAL CODING
000090*-------------------------------------------------------------
000100 LOOK-FOR-HOTEL-RECORD.
000110     MOVE "Y" TO W-FOUND-HOTEL-RECORD.
000120     READ HOTEL-FILE RECORD
000130         INVALID KEY
000140             MOVE "N" TO W-FOUND-HOTEL-RECORD
000150     END-READ.
000160 LOOK-FOR-HOTEL-RECORD-EXIT.
000170     EXIT.
