000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-STATISTICS.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03/14/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-STATISTICS.COB
000100*
000110*    CALLABLE SUBPROGRAM, CALLED ONCE AT END OF RUN BY THE
000120*    BATCH DRIVER - WALKS THE WHOLE RESERVATION-FILE SEQUENTIALLY
000130*    AND WRITES ONE CONTROL-TOTAL RECORD TO THE STATISTICS-FILE.
000140*    THE SAME CONTROL-BREAK ACCUMULATOR SHAPE THIS SHOP USES FOR
000150*    ANY END-OF-RUN TOTALS PASS - NO PRINTER-FILE OR PAGE-BREAK
000160*    LOGIC HERE, THIS SHOP KEEPS NO PRINTED REPORT FOR THIS RUN,
000170*    JUST THE THREE RUNNING TOTALS ON ONE RECORD.
000180*-------------------------------------------------------------
000190*    CHANGE LOG
000200*-------------------------------------------------------------
000210*    03/14/94  LF   ORIGINAL CODING
000220*    09/09/98  LF   Y2K REVIEW - STAT-RUN-DATE IS 9(8) CCYYMMDD
000230*    08/19/08  RPS  ADDED W-CALL-COUNT FOR ABEND-TRACE PURPOSES,
000240*                   SAME CHANGE MADE ACROSS EVERY RESERVATION-
000250*                   xxxx CALLABLE SUBPROGRAM THAT YEAR
000260*    06/11/09  RPS  NO CHANGE HERE FOR TKT 7004 (HOTEL-MASTER-
000270*                   LOAD WIRE-UP) OR TKT 6280 (REFUND CUTOFF) -
000280*                   NEITHER TOUCHES THE THREE TOTALS THIS
000290*                   PROGRAM ACCUMULATES
000300*-------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000360     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000370            OFF STATUS IS NOT-RERUN-THIS-RUN.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     COPY "SLRESV.CBL".
000410     COPY "SLSTAT.CBL".
000420 DATA DIVISION.
000430 FILE SECTION.
000440     COPY "FDRESV.CBL".
000450     COPY "FDSTAT.CBL".
000460 WORKING-STORAGE SECTION.
000470
000480*    END-OF-FILE SWITCH FOR THE SEQUENTIAL WALK OF THE WHOLE
000490*    RESERVATION-FILE - THIS PROGRAM NEVER READS BY KEY, IT
000500*    READS NEXT RECORD FROM THE TOP UNTIL AT END.
000510 01  W-MORE-RESERVATION-RECORDS    PIC X.
000520     88  MORE-RESERVATION-RECORDS  VALUE "Y".
000530
000540*    THE THREE RUNNING TOTALS THAT BECOME THE ONE STATISTICS
000550*    RECORD WRITTEN AT END OF RUN - COUNTS ARE COMP FOR SPEED
000560*    SINCE THE WHOLE FILE GETS WALKED EVERY TIME THIS RUNS.
000570 01  W-ACCUM-AREA.
000580     05  W-TOTAL-RESERVATIONS      PIC 9(09) COMP.
000590     05  W-ACTIVE-RESERVATIONS     PIC 9(09) COMP.
000600     05  W-TOTAL-REVENUE           PIC S9(09)V99.
000610
000620*    COUNTS CALLS SINCE LOAD - NORMALLY NEVER CLIMBS PAST 1
000630*    SINCE THE DRIVER CALLS THIS PROGRAM ONLY ONCE PER RUN,
000640*    BUT THE FIELD IS HERE FOR CONSISTENCY WITH EVERY OTHER
000650*    CALLABLE RESERVATION-xxxx SUBPROGRAM'S ABEND-TRACE HABIT.
000660 77  W-CALL-COUNT                  PIC 9(7) COMP.
000670
000680 LINKAGE SECTION.
000690
000700*    ONE-WAY PARM AREA - THE DRIVER HANDS IN TODAY'S RUN DATE,
000710*    NOTHING COMES BACK, SINCE THE RESULT OF THIS CALL IS THE
000720*    STATISTICS-FILE ITSELF, NOT ANYTHING IN WORKING-STORAGE.
000730 01  LK-STATISTICS-PARM-AREA.
000740     05  LK-RUN-DATE               PIC 9(08).
000750     05  FILLER                    PIC X(10).
000760*-------------------------------------------------------------
000770 PROCEDURE DIVISION USING LK-STATISTICS-PARM-AREA.
000780
000790 0000-MAIN-LINE.
000800*    ONE PASS OVER THE WHOLE FILE, THEN ONE OUTPUT RECORD -
000810*    THERE IS NO CARRY-FORWARD BETWEEN RUNS, EACH CALL BUILDS
000820*    THE TOTALS FROM SCRATCH.
000830     ADD 1 TO W-CALL-COUNT.
000840     MOVE 0 TO W-TOTAL-RESERVATIONS  W-ACTIVE-RESERVATIONS.
000850     MOVE 0 TO W-TOTAL-REVENUE.
000860     OPEN INPUT RESERVATION-FILE.
000870     MOVE "Y" TO W-MORE-RESERVATION-RECORDS.
000880     PERFORM 1000-ACCUMULATE-ONE-RESERVATION
000890         UNTIL NOT MORE-RESERVATION-RECORDS.
000900     CLOSE RESERVATION-FILE.
000910     PERFORM 2000-WRITE-STATISTICS-RECORD.
000920     GOBACK.
000930 0000-MAIN-LINE-EXIT.
000940     EXIT.
000950*-------------------------------------------------------------
000960 1000-ACCUMULATE-ONE-RESERVATION.
000970*    TOTAL-RESERVATIONS COUNTS EVERY ROW REGARDLESS OF STATUS;
000980*    ACTIVE-RESERVATIONS COUNTS ONLY CONFIRMED AND CHECKED-IN
000990*    STAYS, THE WAY THE FRONT DESK WOULD DEFINE "ON THE BOOKS
001000*    RIGHT NOW";  REVENUE ONLY COUNTS WHAT WAS ACTUALLY
001010*    COMPLETED - CANCELLED AND PENDING STAYS CONTRIBUTE NOTHING.
001020     READ RESERVATION-FILE NEXT RECORD
001030         AT END
001040             MOVE "N" TO W-MORE-RESERVATION-RECORDS
001050     END-READ.
001060     IF MORE-RESERVATION-RECORDS
001070         ADD 1 TO W-TOTAL-RESERVATIONS
001080         IF RES-IS-CONFIRMED OR RES-IS-CHECKED-IN
001090             ADD 1 TO W-ACTIVE-RESERVATIONS
001100         END-IF
001110         IF RES-IS-COMPLETED
001120             ADD RES-TOTAL-AMOUNT TO W-TOTAL-REVENUE
001130         END-IF
001140     END-IF.
001150 1000-ACCUMULATE-ONE-RESERVATION-EXIT.
001160     EXIT.
001170*-------------------------------------------------------------
001180 2000-WRITE-STATISTICS-RECORD.
001190*    STATISTICS-FILE IS OPENED OUTPUT FRESH EVERY CALL - THE
001200*    OLD CONTENT IS NOT KEPT, THIS PROGRAM HAS NO NOTION OF
001210*    HISTORY, ONLY THE CURRENT RUN'S SNAPSHOT.
001220     OPEN OUTPUT STATISTICS-FILE.
001230     MOVE LK-RUN-DATE          TO STAT-RUN-DATE.
001240     MOVE W-TOTAL-RESERVATIONS TO STAT-TOTAL-RESERVATIONS.
001250     MOVE W-ACTIVE-RESERVATIONS TO STAT-ACTIVE-RESERVATIONS.
001260     MOVE W-TOTAL-REVENUE      TO STAT-TOTAL-REVENUE.
001270     WRITE STATISTICS-RECORD.
001280     CLOSE STATISTICS-FILE.
001290 2000-WRITE-STATISTICS-RECORD-EXIT.
001300     EXIT.
