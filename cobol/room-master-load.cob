000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ROOM-MASTER-LOAD.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03/29/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    ROOM-MASTER-LOAD.COB
000100*
000110*    CALLABLE SUBPROGRAM - GIVEN A ROOM-ID ON LK-ROOM-ID,
000120*    RETURNS THE ROOM RECORD AND A FOUND FLAG.  THIS SHOP'S USUAL
000130*    RANDOM-READ MASTER-LOAD HABIT, WITH THE CRT ADD/CHANGE/
000140*    DELETE MODULES A MAINTENANCE PROGRAM WOULD CARRY STRIPPED
000150*    OUT - THE PRICING ENGINE AND THE RESERVATION-CREATE PROGRAM
000160*    ONLY EVER PULL THIS RECORD AS READ-ONLY REFERENCE DATA.
000170*-------------------------------------------------------------
000180*    CHANGE LOG
000190*-------------------------------------------------------------
000200*    03/29/94  LF   ORIGINAL CODING
000210*    07/11/95  LF   ADDED LK-ROOM-HOTEL-ID TO RETURN AREA,
000220*                   TKT 0092
000230*    09/09/98  LF   Y2K REVIEW - ROOM-ID IS NUMERIC, NO DATE
000240*                   FIELDS ON THIS RECORD, NO CHANGE REQUIRED
000250*-------------------------------------------------------------
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM
000300     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000310     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000320            OFF STATUS IS NOT-RERUN-THIS-RUN.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     COPY "SLROOM.CBL".
000360 DATA DIVISION.
000370 FILE SECTION.
000380     COPY "FDROOM.CBL".
000390 WORKING-STORAGE SECTION.
000400
000410 01  W-FOUND-ROOM-RECORD            PIC X.
000420     88  FOUND-ROOM-RECORD          VALUE "Y".
000430
000440 01  W-FILE-OPEN-SWITCH             PIC X.
000450     88  ROOM-FILE-IS-OPEN          VALUE "Y".
000460
000470 77  W-CALL-COUNT                   PIC 9(7) COMP.
000480
000490 LINKAGE SECTION.
000500
000510 01  LK-ROOM-PARM-AREA.
000520     05  LK-ROOM-ID                 PIC 9(09).
000530     05  LK-ROOM-NUMBER             PIC X(10).
000540     05  LK-ROOM-CATEGORY           PIC X(20).
000550     05  LK-ROOM-CAPACITY           PIC 9(03).
000560     05  LK-ROOM-BASE-PRICE         PIC S9(08)V99.
000570     05  LK-ROOM-HOTEL-ID           PIC 9(09).
000580     05  LK-ROOM-IS-ACTIVE          PIC X(01).
000590     05  LK-FOUND-SWITCH            PIC X(01).
000600         88  LK-ROOM-WAS-FOUND      VALUE "Y".
000610     05  FILLER                     PIC X(09).
000620*-------------------------------------------------------------
000630 PROCEDURE DIVISION USING LK-ROOM-PARM-AREA.
000640
000650 0000-MAIN-LINE.
000660     ADD 1 TO W-CALL-COUNT.
000670     IF NOT ROOM-FILE-IS-OPEN
000680         OPEN INPUT ROOM-FILE
000690         MOVE "Y" TO W-FILE-OPEN-SWITCH
000700     END-IF.
000710     PERFORM 1000-FETCH-ROOM-RECORD.
000720     GOBACK.
000730 0000-MAIN-LINE-EXIT.
000740     EXIT.
000750*-------------------------------------------------------------
000760 1000-FETCH-ROOM-RECORD.
000770     MOVE LK-ROOM-ID TO ROOM-ID.
000780     PERFORM LOOK-FOR-ROOM-RECORD.
000790     IF FOUND-ROOM-RECORD
000800         MOVE "Y"                TO LK-FOUND-SWITCH
000810         MOVE ROOM-NUMBER        TO LK-ROOM-NUMBER
000820         MOVE ROOM-CATEGORY      TO LK-ROOM-CATEGORY
000830         MOVE ROOM-CAPACITY      TO LK-ROOM-CAPACITY
000840         MOVE ROOM-BASE-PRICE    TO LK-ROOM-BASE-PRICE
000850         MOVE ROOM-HOTEL-ID      TO LK-ROOM-HOTEL-ID
000860         MOVE ROOM-IS-ACTIVE     TO LK-ROOM-IS-ACTIVE
000870     ELSE
000880         MOVE "N" TO LK-FOUND-SWITCH
000890     END-IF.
000900 1000-FETCH-ROOM-RECORD-EXIT.
000910     EXIT.
000920*-------------------------------------------------------------
000930 COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
