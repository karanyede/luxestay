000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-PROCESS-PAYMENT.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  05/02/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-PROCESS-PAYMENT.COB
000100*
000110*    CALLABLE SUBPROGRAM - ONE ENTRY POINT, TWO REQUEST CODES.
000120*    "P" CAPTURES THE PENDING PAYMENT AGAINST THE OUTCOME FLAG
000130*    HANDED IN BY THE CALLER;  "C" CANCELS THE RESERVATION AND
000140*    POSTS A REFUND WHEN THE 24-HOUR WINDOW HAS NOT YET CLOSED.
000150*    THIS SHOP'S USUAL SHAPE FOR A ONE-ROW-AT-A-TIME POSTING
000160*    SUBPROGRAM THAT FLIPS A STATUS AFTER WRITING THE PAYMENT -
000170*    THE CANCEL/REFUND PATH IS FOLDED IN HERE RATHER THAN A
000180*    SEPARATE PROGRAM BECAUSE BOTH REQUESTS WORK FROM THE SAME
000181*    RESERVATION/PAYMENT PAIR.
000190*-------------------------------------------------------------
000200*    CHANGE LOG
000210*-------------------------------------------------------------
000220*    05/02/94  LF   ORIGINAL CODING (PROCESS-PAYMENT ONLY)
000230*    11/03/94  LF   CANCEL-RESERVATION REQUEST CODE ADDED,
000240*                   REFUND POSTING, TKT 4417
000250*    09/09/98  LF   Y2K REVIEW - DATES ARE 9(8) CCYYMMDD
000260*                   THROUGHOUT, NO 2-DIGIT YEAR EXPOSURE FOUND
000270*    02/14/07  RPS  REFUND CUTOFF MOVED TO PLDATE.CBL'S SHARED
000280*                   TEST-IS-PAST-24-HOUR-CUTOFF, TKT 5103
000290*    03/30/11  RPS  TKT 6280 - CUTOFF TEST WAS ONE DAY LOOSE,
000300*                   GRANTING A REFUND WHEN THE GUEST CANCELLED
000310*                   THE DAY BEFORE CHECK-IN (INSIDE THE 24-HOUR
000320*                   WINDOW);  FIX WENT INTO PLDATE.CBL ITSELF -
000330*                   THIS PROGRAM STILL JUST PERFORMS THE SHARED
000340*                   PARAGRAPH AND TRUSTS WHAT COMES BACK IN
000350*                   GDTV-PAST-THE-CUTOFF, NO CHANGE NEEDED HERE
000360*    03/30/11  RPS  ADDED W-CALL-COUNT BELOW FOR THE SAME ABEND-
000370*                   TRACE REASON AS THE OTHER RESERVATION-xxxx
000380*                   PROGRAMS PICKED UP THAT YEAR
000390*    04/05/11  RPS  TKT 6340 - 5000-CANCEL-THE-RESERVATION NOW
000400*                   STAMPS RES-CANCELLED-DATE/TIME ON FDRESV.CBL
000410*                   THE SAME MOMENT RES-STATUS FLIPS TO CANCELLED
000420*-------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000480     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000490            OFF STATUS IS NOT-RERUN-THIS-RUN.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*    SLRESV.CBL AND SLPYMT.CBL ARE THE SAME SELECT/ORGANIZATION
000530*    STANZAS RESERVATION-CREATE USES - ONE COPYBOOK PER FILE,
000540*    SHARED BY EVERY PROGRAM THAT TOUCHES THAT FILE.
000550     COPY "SLRESV.CBL".
000560     COPY "SLPYMT.CBL".
000570 DATA DIVISION.
000580 FILE SECTION.
000590*    THIS PROGRAM NEEDS BOTH THE RESERVATION AND PAYMENT
000600*    RECORD LAYOUTS - IT REWRITES RESERVATION-RECORD ON EVERY
000610*    REQUEST CODE AND READS/WRITES PAYMENT-RECORD AS WELL.
000620     COPY "FDRESV.CBL".
000630     COPY "FDPYMT.CBL".
000640 WORKING-STORAGE SECTION.
000650
000660     COPY "wsresdate.cbl".
000670
000680*    SET BY THE SHARED LOOK-FOR-RESERVATION-RECORD PARAGRAPH
000690*   AFTER THE READ ON RES-ID, BEFORE ANY OTHER TEST RUNS.
000700 01  W-FOUND-RESERVATION-RECORD    PIC X.
000710     88  FOUND-RESERVATION-RECORD  VALUE "Y".
000720
000730*    SET BY 1110-SCAN-THIS-RESERVATION-PAYMENTS ONCE THE ONE
000740*   PENDING PAYMENT ROW FOR THIS RESERVATION TURNS UP.
000750 01  W-FOUND-PAYMENT-RECORD        PIC X.
000760     88  FOUND-PAYMENT-RECORD      VALUE "Y".
000770
000780*    END-OF-FILE SWITCH FOR THE 1110 SCAN - GOES TO "N" EITHER
000790*   ON A GENUINE AT END OR AS SOON AS THE KEY WALKS PAST
000800*   THIS RESERVATION'S OWN ROWS.
000810 01  W-MORE-PAYMENT-RECORDS        PIC X.
000820     88  MORE-PAYMENT-RECORDS      VALUE "Y".
000830
000840*    SET IF THE START ON PAY-RESERVATION-ID FAILS - SHOULD
000850*   ONLY HAPPEN IF THE PAYMENT FILE IS ENTIRELY EMPTY.
000860 01  W-ERROR-STARTING-PYMT         PIC X.
000870     88  ERROR-STARTING-PYMT       VALUE "Y".
000880
000890*    THIS SUBPROGRAM KEEPS BOTH FILES OPEN ACROSS CALLS FOR
000900*   THE LIFE OF THE RUN - THESE SWITCHES ARE WHAT
000910*   0000-MAIN-LINE CHECKS SO THE OPEN ONLY HAPPENS ONCE.
000920 01  W-RESV-FILE-OPEN-SWITCH       PIC X.
000930     88  RESV-FILE-IS-OPEN         VALUE "Y".
000940
000950 01  W-PYMT-FILE-OPEN-SWITCH       PIC X.
000960     88  PYMT-FILE-IS-OPEN         VALUE "Y".
000970
000980*    SPACES MEANS "ACCEPT THE TRANSACTION" - TEXT MOVED IN BY
000990*   ANY LOWER PARAGRAPH BOTH REJECTS IT AND DRIVES
001000*   LOG-TRANSACTION-REJECTED'S MESSAGE LINE.
001010 01  W-REJECT-REASON               PIC X(40) VALUE SPACES.
001020
001030*    RESULT OF 5100-TEST-REFUND-ELIGIBILITY - "Y" ONLY WHEN
001040*   TODAY IS STRICTLY MORE THAN 24 HOURS AHEAD OF CHECK-IN.
001050 01  W-REFUND-ELIGIBLE             PIC X.
001060     88  REFUND-IS-ELIGIBLE        VALUE "Y".
001070
001080*    CLOCK TIME STAMPED ONTO THE PAYMENT RECORD WHEN IT IS
001090*   COMPLETED OR REFUNDED - HHMMSS, NOT USED IN ANY COMPARE.
001100 01  W-TODAY-TIME                  PIC 9(06).
001110
001120*    PARM AREA FOR SEQUENCE-CONTROL-MAINTENANCE, CALLED TWICE
001130*   BY 5200-POST-REFUND-PAYMENT TO DRAW THE NEW PAYMENT'S ID
001140*   AND ITS PRINTABLE TRANSACTION NUMBER.
001150 01  W-SEQUENCE-PARM-AREA.
001160     05  W-SEQ-TYPE                PIC X(01).
001170     05  W-SEQ-NEXT-VALUE          PIC 9(09).
001180     05  W-SEQ-NEXT-EDITED         PIC X(23).
001190     05  FILLER                    PIC X(10).
001200
001210*    COUNTS CALLS SINCE THE PROGRAM WAS FIRST LOADED - ADDED
001220*   SO AN ABEND TRACE SHOWS HOW MANY TRANSACTIONS THIS COPY
001230*   OF THE SUBPROGRAM HAD ALREADY HANDLED, THE SAME REASON
001240*   IT WAS ADDED TO THE OTHER RESERVATION-xxxx PROGRAMS.
001250 77  W-CALL-COUNT                  PIC 9(7) COMP.
001260
001270 LINKAGE SECTION.
001280
001290*    ONE PARM AREA SERVES BOTH REQUEST CODES - FIELDS NOT
001300*   NEEDED BY THE CODE IN HAND ARE SIMPLY IGNORED, THE SAME
001310*   WAY THIS SHOP'S CALLABLE SUBPROGRAMS SHARE ONE WIDE PARM
001320*   AREA ACROSS SEVERAL REQUEST TYPES.
001330 01  LK-PAYMENT-PARM-AREA.
001340     05  LK-REQUEST-CODE           PIC X(01).
001350         88  LK-PROCESS-PAYMENT    VALUE "P".
001360         88  LK-CANCEL-RESERVATION VALUE "C".
001370     05  LK-RES-ID                 PIC 9(09).
001380*    ONLY MEANINGFUL ON REQUEST CODE "C" - MUST MATCH RES-USER-ID
001390*    OR 5000-CANCEL-THE-RESERVATION REJECTS THE REQUEST.
001400     05  LK-REQUESTING-USER-ID     PIC 9(09).
001410     05  LK-PAYMENT-METHOD         PIC X(12).
001420*    HANDED IN BY WHATEVER CODE CALLED THE PAYMENT GATEWAY
001430*    UPSTREAM OF THIS PROGRAM - NOT DECIDED IN HERE.
001440     05  LK-PAYMENT-OUTCOME        PIC X(01).
001450         88  LK-PAYMENT-SUCCEEDED  VALUE "Y".
001460*    SUPPLIED BY THE CALLER RATHER THAN READ OFF THE SYSTEM
001470*    CLOCK IN HERE - KEEPS "TODAY" CONSISTENT ACROSS EVERY
001480*    SUBPROGRAM A SINGLE BATCH RUN CALLS.
001490     05  LK-TODAY-DATE             PIC 9(08).
001500*    RETURNED TO THE CALLER - "Y" MEANS THE TRANSACTION WAS
001510*    APPLIED, "N" MEANS W-REJECT-REASON HOLDS WHY NOT.
001520     05  LK-ACCEPTED-SWITCH        PIC X(01).
001530         88  LK-TRANSACTION-ACCEPTED VALUE "Y".
001540     05  FILLER                    PIC X(15).
001550*-------------------------------------------------------------
001560 PROCEDURE DIVISION USING LK-PAYMENT-PARM-AREA.
001570
001580 0000-MAIN-LINE.
001590     ADD 1 TO W-CALL-COUNT.
001600*    THIS IS A CALLABLE SUBPROGRAM THAT STAYS RESIDENT FOR THE
001610*    LIFE OF THE RUN - THE TWO FILES ARE OPENED ON THE FIRST
001620*    CALL ONLY AND LEFT OPEN, THE SAME WAY EVERY OTHER CALLABLE
001630*    SUBPROGRAM IN THIS SYSTEM LEAVES ITS FILES OPEN ACROSS
001631*    REPEATED CALLS.
001640     IF NOT RESV-FILE-IS-OPEN
001650         OPEN I-O RESERVATION-FILE
001660         MOVE "Y" TO W-RESV-FILE-OPEN-SWITCH
001670     END-IF.
001680     IF NOT PYMT-FILE-IS-OPEN
001690         OPEN I-O PAYMENT-FILE
001700         MOVE "Y" TO W-PYMT-FILE-OPEN-SWITCH
001710     END-IF.
001720*    REJECT-REASON IS RESET TO SPACES ON EVERY CALL SO A
001730*   STALE REASON FROM A PRIOR TRANSACTION CANNOT LEAK
001740*   FORWARD INTO THIS ONE.
001750     MOVE SPACES TO W-REJECT-REASON.
001760     MOVE "N" TO LK-ACCEPTED-SWITCH.
001770     MOVE LK-RES-ID TO RES-ID.
001780     PERFORM LOOK-FOR-RESERVATION-RECORD.
001790     IF NOT FOUND-RESERVATION-RECORD
001800         MOVE "RESERVATION NOT FOUND" TO W-REJECT-REASON
001810     END-IF.
001820     IF W-REJECT-REASON = SPACES
001830         EVALUATE TRUE
001840             WHEN LK-PROCESS-PAYMENT
001850                 PERFORM 1000-PROCESS-THE-PAYMENT
001860             WHEN LK-CANCEL-RESERVATION
001870                 PERFORM 5000-CANCEL-THE-RESERVATION
001880         END-EVALUATE
001890     END-IF.
001900     IF W-REJECT-REASON = SPACES
001910         MOVE "Y" TO LK-ACCEPTED-SWITCH
001920     ELSE
001930         PERFORM LOG-TRANSACTION-REJECTED
001940     END-IF.
001950     GOBACK.
001960 0000-MAIN-LINE-EXIT.
001970     EXIT.
001980*-------------------------------------------------------------
001990 1000-PROCESS-THE-PAYMENT.
002000*    ONLY A PENDING RESERVATION MAY HAVE ITS PAYMENT PROCESSED -
002010*    THE SUCCESS/FAILURE OUTCOME ITSELF IS NOT DECIDED HERE, IT
002020*    COMES IN ON LK-PAYMENT-OUTCOME AS AN EXTERNAL DECISION HANDED
002030*    DOWN BY THE GATEWAY CALL UPSTREAM OF THIS PROGRAM RATHER
002040*    THAN DECIDED IN HERE.
002050     IF NOT RES-IS-PENDING
002060         MOVE "RESERVATION NOT PENDING" TO W-REJECT-REASON
002070     END-IF.
002080     IF W-REJECT-REASON = SPACES
002090         PERFORM 1100-FIND-PENDING-PAYMENT
002100     END-IF.
002110     IF W-REJECT-REASON = SPACES
002120         IF LK-PAYMENT-SUCCEEDED
002130             PERFORM 1200-POST-PAYMENT-SUCCESS
002140         ELSE
002150             PERFORM 1300-POST-PAYMENT-FAILURE
002160             MOVE "PAYMENT DECLINED" TO W-REJECT-REASON
002170         END-IF
002180     END-IF.
002190 1000-PROCESS-THE-PAYMENT-EXIT.
002200     EXIT.
002210*-------------------------------------------------------------
002220 1100-FIND-PENDING-PAYMENT.
002230*    WALKS THE PAY-RESERVATION-ID ALTERNATE KEY FOR THIS
002240*    RESERVATION LOOKING FOR THE ONE PAYMENT STILL IN PENDING
002250*    STATUS - RESERVATION-CREATE ONLY EVER LEAVES ONE BEHIND.
002260     MOVE "N" TO W-ERROR-STARTING-PYMT.
002270     MOVE LK-RES-ID TO PAY-RESERVATION-ID.
002280     START PAYMENT-FILE KEY IS NOT LESS THAN PAY-RESERVATION-ID
002290         INVALID KEY
002300             MOVE "Y" TO W-ERROR-STARTING-PYMT
002310     END-START.
002320     MOVE "N" TO W-FOUND-PAYMENT-RECORD.
002330     IF NOT ERROR-STARTING-PYMT
002340         MOVE "Y" TO W-MORE-PAYMENT-RECORDS
002350         PERFORM 1110-SCAN-THIS-RESERVATION-PAYMENTS
002360             UNTIL NOT MORE-PAYMENT-RECORDS
002370                 OR FOUND-PAYMENT-RECORD
002380     END-IF.
002390     IF NOT FOUND-PAYMENT-RECORD
002400         MOVE "NO PENDING PAYMENT ON FILE" TO W-REJECT-REASON
002410     END-IF.
002420 1100-FIND-PENDING-PAYMENT-EXIT.
002430     EXIT.
002440*-------------------------------------------------------------
002450 1110-SCAN-THIS-RESERVATION-PAYMENTS.
002460     READ PAYMENT-FILE NEXT RECORD
002470         AT END
002480             MOVE "N" TO W-MORE-PAYMENT-RECORDS
002490     END-READ.
002500     IF MORE-PAYMENT-RECORDS
002510         IF PAY-RESERVATION-ID NOT = LK-RES-ID
002520             MOVE "N" TO W-MORE-PAYMENT-RECORDS
002530         ELSE
002540             IF PAY-STATUS = "PENDING"
002550                 MOVE "Y" TO W-FOUND-PAYMENT-RECORD
002560             END-IF
002570         END-IF
002580     END-IF.
002590 1110-SCAN-THIS-RESERVATION-PAYMENTS-EXIT.
002600     EXIT.
002610*-------------------------------------------------------------
002620 1200-POST-PAYMENT-SUCCESS.
002630*    "P" REQUEST, SUCCESSFUL OUTCOME - THE PENDING PAYMENT ROW
002640*    BECOMES COMPLETED AND THE RESERVATION ITSELF MOVES FROM
002650*    PENDING TO CONFIRMED IN THE SAME BREATH.
002660     ACCEPT W-TODAY-TIME FROM TIME.
002670     MOVE "COMPLETED"         TO PAY-STATUS.
002680     MOVE LK-PAYMENT-METHOD   TO PAY-METHOD.
002690     MOVE LK-TODAY-DATE       TO PAY-PROCESSED-DATE.
002700     MOVE W-TODAY-TIME        TO PAY-PROCESSED-TIME.
002710     REWRITE PAYMENT-RECORD.
002720     MOVE "CONFIRMED"         TO RES-STATUS.
002730     REWRITE RESERVATION-RECORD.
002740 1200-POST-PAYMENT-SUCCESS-EXIT.
002750     EXIT.
002760*-------------------------------------------------------------
002770 1300-POST-PAYMENT-FAILURE.
002780*    "P" REQUEST, DECLINED OUTCOME - THE PENDING PAYMENT IS
002790*    MARKED FAILED AND THE RESERVATION ITSELF IS CANCELLED
002800*    OUTRIGHT, FREEING THE ROOM-NIGHT BACK UP FOR SALE.  NO
002810*    REFUND IS POSTED BECAUSE NO MONEY EVER CHANGED HANDS.
002820     MOVE "FAILED"            TO PAY-STATUS.
002830     MOVE LK-PAYMENT-METHOD   TO PAY-METHOD.
002840     REWRITE PAYMENT-RECORD.
002850     MOVE "CANCELLED"         TO RES-STATUS.
002860     REWRITE RESERVATION-RECORD.
002870 1300-POST-PAYMENT-FAILURE-EXIT.
002880     EXIT.
002890*-------------------------------------------------------------
002900 5000-CANCEL-THE-RESERVATION.
002910*    A GUEST MAY ONLY CANCEL THEIR OWN RESERVATION - THIS IS
002920*   THE SAME OWNERSHIP CHECK RESERVATION-PROCESSING ALREADY
002930*   PASSED ON THE WAY IN, DONE AGAIN HERE BECAUSE THIS
002940*   PROGRAM IS ALSO CALLABLE ON ITS OWN.
002950     IF RES-USER-ID NOT = LK-REQUESTING-USER-ID
002960         MOVE "RESERVATION NOT OWNED BY THIS USER" TO W-REJECT-REASON
002970     END-IF.
002980     IF W-REJECT-REASON = SPACES
002990*    A RESERVATION CANNOT BE CANCELLED TWICE, AND A STAY
003000*   ALREADY CHECKED OUT IS PAST THE POINT OF CANCELLING.
003010         IF RES-IS-CANCELLED OR RES-IS-COMPLETED
003020             MOVE "RESERVATION ALREADY CLOSED OUT" TO W-REJECT-REASON
003030         END-IF
003040     END-IF.
003050*    CANCELLED-DATE/TIME ARE STAMPED HERE, THE SAME MOMENT
003060*   RES-STATUS FLIPS TO CANCELLED - TKT 6340.
003070     IF W-REJECT-REASON = SPACES
003080         ACCEPT W-TODAY-TIME FROM TIME
003090     END-IF.
003100     IF W-REJECT-REASON = SPACES
003110         PERFORM 5100-TEST-REFUND-ELIGIBILITY
003120         MOVE "CANCELLED" TO RES-STATUS
003130         MOVE LK-TODAY-DATE TO RES-CANCELLED-DATE
003140         MOVE W-TODAY-TIME  TO RES-CANCELLED-TIME
003150         REWRITE RESERVATION-RECORD
003160         IF REFUND-IS-ELIGIBLE
003170             PERFORM 5200-POST-REFUND-PAYMENT
003180         END-IF
003190     END-IF.
003200 5000-CANCEL-THE-RESERVATION-EXIT.
003210     EXIT.
003220*-------------------------------------------------------------
003230 5100-TEST-REFUND-ELIGIBILITY.
003240*    REFUND-ELIGIBLE IFF THE CANCEL CAME IN MORE THAN 24 HOURS
003250*    BEFORE CHECK-IN DATE'S MIDNIGHT, TKT 5103.
003260     MOVE LK-TODAY-DATE   TO GDTV-NOW-DATE.
003270     MOVE RES-CHECK-IN-DATE TO GDTV-CHECK-IN-DATE.
003280     PERFORM TEST-IS-PAST-24-HOUR-CUTOFF.
003290     IF GDTV-PAST-THE-CUTOFF
003300         MOVE "N" TO W-REFUND-ELIGIBLE
003310     ELSE
003320         MOVE "Y" TO W-REFUND-ELIGIBLE
003330     END-IF.
003340 5100-TEST-REFUND-ELIGIBILITY-EXIT.
003350     EXIT.
003360*-------------------------------------------------------------
003370 5200-POST-REFUND-PAYMENT.
003380*    POSTS A NEW PAYMENT RECORD FOR MINUS THE RESERVATION'S
003390*    TOTAL AMOUNT - THE OLD PAYMENT RECORD IS LEFT AS-IS, THE
003400*    SAME WAY THIS SHOP HAS ALWAYS POSTED A CREDIT MEMO AS A
003410*    NEW LINE RATHER THAN BACKING OUT THE ORIGINAL ONE.
003420     ACCEPT W-TODAY-TIME FROM TIME.
003430     MOVE "P" TO W-SEQ-TYPE.
003440     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
003450     MOVE W-SEQ-NEXT-VALUE TO PAY-ID.
003460     MOVE "T" TO W-SEQ-TYPE.
003470     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
003480     MOVE LK-RES-ID           TO PAY-RESERVATION-ID.
003490*    NEGATIVE OF THE ORIGINAL TOTAL - A POSITIVE PAY-AMOUNT
003500*   ALWAYS MEANS MONEY TAKEN IN, A NEGATIVE ONE ALWAYS
003510*   MEANS MONEY PAID BACK OUT, SO STATISTICS CAN JUST SUM
003520*   THE COLUMN WITHOUT LOOKING AT PAY-METHOD.
003530     COMPUTE PAY-AMOUNT = RES-TOTAL-AMOUNT * -1.
003540     MOVE "REFUND"            TO PAY-METHOD.
003550     MOVE "COMPLETED"         TO PAY-STATUS.
003560     MOVE W-SEQ-NEXT-EDITED   TO PAY-TRANSACTION-ID.
003570     MOVE LK-TODAY-DATE       TO PAY-PROCESSED-DATE.
003580     MOVE W-TODAY-TIME        TO PAY-PROCESSED-TIME.
003590     WRITE PAYMENT-RECORD
003600         INVALID KEY
003610             MOVE "REFUND PAYMENT WRITE FAILED" TO W-REJECT-REASON
003620     END-WRITE.
003630 5200-POST-REFUND-PAYMENT-EXIT.
003640     EXIT.
003650*-------------------------------------------------------------
003660 COPY "PL-LOOK-FOR-RESERVATION-RECORD.CBL".
003670 COPY "PLDATE.CBL".
003680 COPY "PLGENERAL.CBL".
