000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-CHECKIN-CHECKOUT.
000030 AUTHOR.        R. SANTOS.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  02/14/07.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-CHECKIN-CHECKOUT.COB
000100*
000110*    CALLABLE SUBPROGRAM - ONE ENTRY POINT, TWO REQUEST CODES,
000120*    SAME SHAPE AS RESERVATION-PROCESS-PAYMENT.COB - "I" MOVES A
000130*    CONFIRMED RESERVATION TO CHECKED_IN ON OR AFTER THE CHECK-
000140*    IN DATE, "O" MOVES A CHECKED_IN RESERVATION TO COMPLETED.
000150*    WRITTEN FOR TKT 5103 WHEN THE FRONT DESK ASKED FOR THE
000160*    ARRIVAL/DEPARTURE STEP THE ORIGINAL ENGINE DID NOT HAVE.
000170*-------------------------------------------------------------
000180*    CHANGE LOG
000190*-------------------------------------------------------------
000200*    02/14/07  RPS  ORIGINAL CODING, TKT 5103
000210*    03/09/11  RPS  TKT 6340 - 1000-DO-CHECK-IN AND 2000-DO-
000220*                   CHECK-OUT NOW STAMP RES-ACTUAL-CHECKIN-DATE/
000230*                   TIME AND RES-ACTUAL-CHECKOUT-DATE/TIME ON
000240*                   FDRESV.CBL - THE TWO TRANSITIONS FLIPPED
000250*                   RES-STATUS ALL ALONG BUT NEVER RECORDED THE
000260*                   ACTUAL MOMENT OF ARRIVAL/DEPARTURE.
000270*-------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM
000320     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000330     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000340            OFF STATUS IS NOT-RERUN-THIS-RUN.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     COPY "SLRESV.CBL".
000380 DATA DIVISION.
000390 FILE SECTION.
000400     COPY "FDRESV.CBL".
000410 WORKING-STORAGE SECTION.
000420
000430 01  W-FOUND-RESERVATION-RECORD    PIC X.
000440     88  FOUND-RESERVATION-RECORD  VALUE "Y".
000450
000460 01  W-RESV-FILE-OPEN-SWITCH       PIC X.
000470     88  RESV-FILE-IS-OPEN         VALUE "Y".
000480
000490 01  W-REJECT-REASON               PIC X(40) VALUE SPACES.
000500
000510 77  W-CALL-COUNT                  PIC 9(7) COMP.
000520
000530 01  W-TODAY-TIME                  PIC 9(06).
000540
000550 LINKAGE SECTION.
000560
000570 01  LK-CHECKIN-PARM-AREA.
000580     05  LK-REQUEST-CODE           PIC X(01).
000590         88  LK-CHECK-IN-REQUEST   VALUE "I".
000600         88  LK-CHECK-OUT-REQUEST  VALUE "O".
000610     05  LK-RES-ID                 PIC 9(09).
000620     05  LK-TODAY-DATE             PIC 9(08).
000630     05  LK-ACCEPTED-SWITCH        PIC X(01).
000640         88  LK-TRANSACTION-ACCEPTED VALUE "Y".
000650     05  FILLER                    PIC X(15).
000660*-------------------------------------------------------------
000670 PROCEDURE DIVISION USING LK-CHECKIN-PARM-AREA.
000680
000690 0000-MAIN-LINE.
000700     ADD 1 TO W-CALL-COUNT.
000710     IF NOT RESV-FILE-IS-OPEN
000720         OPEN I-O RESERVATION-FILE
000730         MOVE "Y" TO W-RESV-FILE-OPEN-SWITCH
000740     END-IF.
000750     MOVE SPACES TO W-REJECT-REASON.
000760     MOVE "N" TO LK-ACCEPTED-SWITCH.
000770     MOVE LK-RES-ID TO RES-ID.
000780     PERFORM LOOK-FOR-RESERVATION-RECORD.
000790     IF NOT FOUND-RESERVATION-RECORD
000800         MOVE "RESERVATION NOT FOUND" TO W-REJECT-REASON
000810     END-IF.
000820     IF W-REJECT-REASON = SPACES
000830         EVALUATE TRUE
000840             WHEN LK-CHECK-IN-REQUEST
000850                 PERFORM 1000-DO-CHECK-IN
000860             WHEN LK-CHECK-OUT-REQUEST
000870                 PERFORM 2000-DO-CHECK-OUT
000880         END-EVALUATE
000890     END-IF.
000900     IF W-REJECT-REASON = SPACES
000910         MOVE "Y" TO LK-ACCEPTED-SWITCH
000920     ELSE
000930         PERFORM LOG-TRANSACTION-REJECTED
000940     END-IF.
000950     GOBACK.
000960 0000-MAIN-LINE-EXIT.
000970     EXIT.
000980*-------------------------------------------------------------
000990 1000-DO-CHECK-IN.
001000*    REQUIRES A CONFIRMED RESERVATION WHOSE CHECK-IN DATE HAS
001010*    ARRIVED - EARLY ARRIVALS AGAINST A FUTURE-DATED RESERVATION
001020*    ARE TURNED AWAY BACK TO THE FRONT DESK.
001030     IF NOT RES-IS-CONFIRMED
001040         MOVE "RESERVATION NOT CONFIRMED" TO W-REJECT-REASON
001050     END-IF.
001060     IF W-REJECT-REASON = SPACES
001070         AND LK-TODAY-DATE < RES-CHECK-IN-DATE
001080         MOVE "CHECK-IN DATE NOT YET REACHED" TO W-REJECT-REASON
001090     END-IF.
001100*    ACTUAL-CHECKIN-DATE/TIME ARE STAMPED HERE, THE SAME MOMENT
001110*   RES-STATUS FLIPS TO CHECKED_IN - TKT 6340.
001120     IF W-REJECT-REASON = SPACES
001130         ACCEPT W-TODAY-TIME FROM TIME
001140     END-IF.
001150     IF W-REJECT-REASON = SPACES
001160         MOVE "CHECKED_IN" TO RES-STATUS
001170         MOVE LK-TODAY-DATE TO RES-ACTUAL-CHECKIN-DATE
001180         MOVE W-TODAY-TIME  TO RES-ACTUAL-CHECKIN-TIME
001190         REWRITE RESERVATION-RECORD
001200     END-IF.
001210 1000-DO-CHECK-IN-EXIT.
001220     EXIT.
001230*-------------------------------------------------------------
001240 2000-DO-CHECK-OUT.
001250*    REQUIRES THE RESERVATION TO BE CHECKED_IN ALREADY - A
001260*    GUEST CANNOT CHECK OUT OF A STAY THAT NEVER STARTED.
001270     IF NOT RES-IS-CHECKED-IN
001280         MOVE "RESERVATION NOT CHECKED IN" TO W-REJECT-REASON
001290     END-IF.
001300*    ACTUAL-CHECKOUT-DATE/TIME ARE STAMPED HERE, THE SAME MOMENT
001310*   RES-STATUS FLIPS TO COMPLETED - TKT 6340.
001320     IF W-REJECT-REASON = SPACES
001330         ACCEPT W-TODAY-TIME FROM TIME
001340     END-IF.
001350     IF W-REJECT-REASON = SPACES
001360         MOVE "COMPLETED" TO RES-STATUS
001370         MOVE LK-TODAY-DATE TO RES-ACTUAL-CHECKOUT-DATE
001380         MOVE W-TODAY-TIME  TO RES-ACTUAL-CHECKOUT-TIME
001390         REWRITE RESERVATION-RECORD
001400     END-IF.
001410 2000-DO-CHECK-OUT-EXIT.
001420     EXIT.
001430*-------------------------------------------------------------
001440 COPY "PL-LOOK-FOR-RESERVATION-RECORD.CBL".
001450 COPY "PLGENERAL.CBL".
