000010*-------------------------------------------------------------
000020*    FDCTRL.CBL
000030*
000040*    FILE SECTION record layout for the CONTROL-FILE.
000050*    Single record, key always 1 - widened from the original
000060*    one-counter layout to carry the three sequence counters
000070*    the reservation engine needs.
000080*
000090*    01/06/88  LF   ORIGINAL CODING, ONE COUNTER
000100*    03/14/94  LF   WIDENED TO 3 COUNTERS
000110*-------------------------------------------------------------
000120 FD  CONTROL-FILE
000130     LABEL RECORDS ARE STANDARD.
000140
000150 01  CONTROL-RECORD.
000160     05  CONTROL-KEY                   PIC 9(01).
000170     05  CONTROL-LAST-BOOKING-SEQ      PIC 9(09).
000180     05  CONTROL-LAST-CONFIRM-SEQ      PIC 9(09).
000190     05  CONTROL-LAST-TXN-SEQ          PIC 9(09).
000200     05  CONTROL-LAST-RES-ID           PIC 9(09).
000210     05  CONTROL-LAST-PAY-ID           PIC 9(09).
000220     05  FILLER                        PIC X(40).
000230
000240 01  CONTROL-RECORD-AS-ONE-NUMBER REDEFINES CONTROL-RECORD.
000250     05  CAON-KEY                      PIC 9(01).
000260     05  CAON-ALL-COUNTERS             PIC 9(45).
000270
000280*    THE TWO VIEWS BELOW LET A CALLER BUMP THE BOOKING COUNTER
000290*    OR THE RES-ID/PAY-ID PAIR WITHOUT MOVING THE WHOLE RECORD,
000300*    THE SAME NARROW-WINDOW-ONTO-ONE-COUNTER SHAPE THIS RECORD
000310*    HAS CARRIED SINCE IT FIRST HAD ONLY ONE COUNTER TO WATCH.
000320 01  CONTROL-RECORD-BOOKING-VIEW REDEFINES CONTROL-RECORD.
000330     05  CBV-KEY                       PIC 9(01).
000340     05  CBV-BOOKING-SEQ                PIC 9(09).
000350     05  FILLER                        PIC X(76).
000360
000370 01  CONTROL-RECORD-RESPAY-VIEW REDEFINES CONTROL-RECORD.
000380     05  FILLER                        PIC X(28).
000390     05  CRV-RES-ID                    PIC 9(09).
000400     05  CRV-PAY-ID                    PIC 9(09).
000410     05  FILLER                        PIC X(40).
