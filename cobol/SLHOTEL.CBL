000010*-------------------------------------------------------------
000020*    SLHOTEL.CBL
000030*
000040*    FILE-CONTROL entry for the HOTEL-FILE.
000050*    Simple reference file, indexed by HOTEL-ID only - a small,
000060*    rarely-changed lookup table read by the room load and the
000070*    reservation engine for completeness, the same shape this
000080*    shop uses for any small reference file with no alternate
000090*    key.
000100*
000110*    01/06/88  LF   ORIGINAL CODING
000120*-------------------------------------------------------------
000130     SELECT HOTEL-FILE
000140            ASSIGN TO "HOTELFIL"
000150            ORGANIZATION IS INDEXED
000160            ACCESS MODE IS DYNAMIC
000170            RECORD KEY IS HOTEL-ID.
