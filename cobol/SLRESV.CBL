000010*-------------------------------------------------------------
000020*    SLRESV.CBL
000030*
000040*    FILE-CONTROL entry for the RESERVATION-FILE.
000050*    Indexed by RES-ID.  Two alternate keys, both WITH
000060*    DUPLICATES:  RES-ROOM-ID drives the availability-overlap
000070*    scan in the pricing/create flow, RES-USER-ID drives the
000080*    ownership check at cancel time.  The first alternate key
000090*    went in with the original coding; the second followed the
000100*    same WITH DUPLICATES pattern once the cancel path needed
000110*    its own scan.
000120*
000130*    03/14/94  LF   ORIGINAL CODING, ONE ALTERNATE KEY
000140*    03/14/94  LF   2ND ALTERNATE KEY ADDED FOR CANCEL-TIME SCAN
000150*-------------------------------------------------------------
000160     SELECT RESERVATION-FILE
000170            ASSIGN TO "RESVFILE"
000180            ORGANIZATION IS INDEXED
000190            ACCESS MODE IS DYNAMIC
000200            RECORD KEY IS RES-ID
000210            ALTERNATE RECORD KEY IS RES-ROOM-ID
000220                      WITH DUPLICATES
000230            ALTERNATE RECORD KEY IS RES-USER-ID
000240                      WITH DUPLICATES.
