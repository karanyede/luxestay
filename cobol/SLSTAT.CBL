000010*-------------------------------------------------------------
000020*    SLSTAT.CBL
000030*
000040*    FILE-CONTROL entry for the STATISTICS-FILE.
000050*    One summary record, written at the end of the run by
000060*    RESERVATION-STATISTICS - the control-total counterpart of
000070*    the old bills/deductibles PRINTER-FILE, minus the columnar
000080*    report (this shop's new system keeps no printed report).
000090*
000100*    03/14/94  LF   ORIGINAL CODING
000110*-------------------------------------------------------------
000120     SELECT STATISTICS-FILE
000130            ASSIGN TO "STATFILE"
000140            ORGANIZATION IS LINE SEQUENTIAL.
