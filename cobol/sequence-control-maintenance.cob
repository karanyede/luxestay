000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    SEQUENCE-CONTROL-MAINTENANCE.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  01/06/88.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    SEQUENCE-CONTROL-MAINTENANCE.COB
000100*
000110*    CALLABLE SUBPROGRAM, ONE RECORD, KEY ALWAYS 1 - BUMPS
000120*    WHICHEVER OF THE FIVE RUNNING COUNTERS THE CALLER ASKS
000130*    FOR AND HANDS BACK THE NEXT VALUE, FORMATTED WITH THE
000140*    CALLER'S LITERAL PREFIX.  THIS USED TO BE A CRT PROGRAM
000150*    THAT LET AN OPERATOR KEY IN A NEW LAST-SEQUENCE NUMBER
000160*    BY HAND ON THE RARE OCCASION ONE NEEDED RESETTING;  THIS
000170*    SHOP NO LONGER LETS A PERSON TOUCH THE COUNTERS - THE
000180*    ENGINE BUMPS THEM ITSELF, ONE TRANSACTION AT A TIME.
000190*-------------------------------------------------------------
000200*    CHANGE LOG
000210*-------------------------------------------------------------
000220*    01/06/88  LF   ORIGINAL CODING (OPERATOR-DRIVEN CRT
000230*                   PROGRAM, ONE COUNTER)
000240*    03/30/94  LF   REWORKED AS A CALLABLE SUBPROGRAM FOR THE
000250*                   RESERVATION ENGINE, CRT MENU REMOVED
000260*    11/03/94  LF   WIDENED FROM ONE COUNTER TO FIVE, TKT 4417
000270*    09/09/98  LF   Y2K REVIEW - ALL COUNTERS ARE PLAIN 9(9),
000280*                   NO DATE FIELDS, NO CHANGE REQUIRED
000290*-------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000350     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000360            OFF STATUS IS NOT-RERUN-THIS-RUN.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     COPY "SLCTRL.CBL".
000400 DATA DIVISION.
000410 FILE SECTION.
000420     COPY "FDCTRL.CBL".
000430 WORKING-STORAGE SECTION.
000440
000450 01  W-ERROR-READING-CTRL-FILE      PIC X.
000460     88  ERROR-READING-CTRL-FILE    VALUE "Y".
000470
000480 01  W-ERROR-WRITING-CTRL-FILE      PIC X.
000490     88  ERROR-WRITING-CTRL-FILE    VALUE "Y".
000500
000510 01  W-FILE-OPEN-SWITCH             PIC X.
000520     88  CONTROL-FILE-IS-OPEN       VALUE "Y".
000530
000540 01  W-NEXT-SEQUENCE-NUMBER         PIC 9(09) COMP.
000550
000560 77  W-CALL-COUNT                   PIC 9(7) COMP.
000570
000580 LINKAGE SECTION.
000590
000600 01  LK-SEQUENCE-PARM-AREA.
000610     05  LK-SEQUENCE-TYPE           PIC X(01).
000620         88  LK-BOOKING-REF-SEQ     VALUE "B".
000630         88  LK-CONFIRM-NO-SEQ      VALUE "C".
000640         88  LK-TXN-ID-SEQ          VALUE "T".
000650         88  LK-RES-ID-SEQ          VALUE "R".
000660         88  LK-PAY-ID-SEQ          VALUE "P".
000670     05  LK-NEXT-VALUE              PIC 9(09).
000680     05  LK-NEXT-VALUE-EDITED       PIC X(23).
000690     05  FILLER                     PIC X(10).
000700*-------------------------------------------------------------
000710 PROCEDURE DIVISION USING LK-SEQUENCE-PARM-AREA.
000720
000730 0000-MAIN-LINE.
000740     ADD 1 TO W-CALL-COUNT.
000750     IF NOT CONTROL-FILE-IS-OPEN
000760         OPEN I-O CONTROL-FILE
000770         MOVE "Y" TO W-FILE-OPEN-SWITCH
000780     END-IF.
000790     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
000800     IF NOT ERROR-READING-CTRL-FILE
000810         PERFORM 1000-BUMP-REQUESTED-COUNTER
000820         PERFORM WRITE-CONTROL-FILE-ONLY-RECORD
000830         PERFORM 2000-FORMAT-RETURN-VALUE
000840     END-IF.
000850     GOBACK.
000860 0000-MAIN-LINE-EXIT.
000870     EXIT.
000880*-------------------------------------------------------------
000890 1000-BUMP-REQUESTED-COUNTER.
000900     EVALUATE TRUE
000910         WHEN LK-BOOKING-REF-SEQ
000920             ADD 1 TO CONTROL-LAST-BOOKING-SEQ
000930             MOVE CONTROL-LAST-BOOKING-SEQ TO W-NEXT-SEQUENCE-NUMBER
000940         WHEN LK-CONFIRM-NO-SEQ
000950             ADD 1 TO CONTROL-LAST-CONFIRM-SEQ
000960             MOVE CONTROL-LAST-CONFIRM-SEQ TO W-NEXT-SEQUENCE-NUMBER
000970         WHEN LK-TXN-ID-SEQ
000980             ADD 1 TO CONTROL-LAST-TXN-SEQ
000990             MOVE CONTROL-LAST-TXN-SEQ TO W-NEXT-SEQUENCE-NUMBER
001000         WHEN LK-RES-ID-SEQ
001010             ADD 1 TO CONTROL-LAST-RES-ID
001020             MOVE CONTROL-LAST-RES-ID TO W-NEXT-SEQUENCE-NUMBER
001030         WHEN LK-PAY-ID-SEQ
001040             ADD 1 TO CONTROL-LAST-PAY-ID
001050             MOVE CONTROL-LAST-PAY-ID TO W-NEXT-SEQUENCE-NUMBER
001060     END-EVALUATE.
001070     MOVE W-NEXT-SEQUENCE-NUMBER TO LK-NEXT-VALUE.
001080 1000-BUMP-REQUESTED-COUNTER-EXIT.
001090     EXIT.
001100*-------------------------------------------------------------
001110 2000-FORMAT-RETURN-VALUE.
001120*    PREFIXES THE NINE-DIGIT COUNTER WITH THE SHOP'S LITERAL
001130*    PREFIX, STANDING IN FOR THE OLD TIMESTAMP-AND-RANDOM-HEX
001140*    REFERENCE NUMBERS THE ORIGINAL SYSTEM GENERATED - THIS
001150*    ENGINE ONLY NEEDS A UNIQUE, STABLE-PREFIXED VALUE.
001160     EVALUATE TRUE
001170         WHEN LK-BOOKING-REF-SEQ
001180             STRING "BK" LK-NEXT-VALUE INTO LK-NEXT-VALUE-EDITED
001190         WHEN LK-CONFIRM-NO-SEQ
001200             STRING "HR" LK-NEXT-VALUE INTO LK-NEXT-VALUE-EDITED
001210         WHEN LK-TXN-ID-SEQ
001220             STRING "TXN" LK-NEXT-VALUE INTO LK-NEXT-VALUE-EDITED
001230         WHEN OTHER
001240             MOVE SPACES TO LK-NEXT-VALUE-EDITED
001250     END-EVALUATE.
001260 2000-FORMAT-RETURN-VALUE-EXIT.
001270     EXIT.
001280*-------------------------------------------------------------
001290 READ-CONTROL-FILE-ONLY-RECORD.
001300     MOVE 1 TO CONTROL-KEY.
001310     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
001320     READ CONTROL-FILE RECORD
001330         INVALID KEY
001340             MOVE "Y" TO W-ERROR-READING-CTRL-FILE
001350     END-READ.
001360 READ-CONTROL-FILE-ONLY-RECORD-EXIT.
001370     EXIT.
001380*-------------------------------------------------------------
001390 WRITE-CONTROL-FILE-ONLY-RECORD.
001400     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
001410     REWRITE CONTROL-RECORD
001420         INVALID KEY
001430             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
001440     END-REWRITE.
001450 WRITE-CONTROL-FILE-ONLY-RECORD-EXIT.
001460     EXIT.
