000010*-------------------------------------------------------------
000020*    PLDATE.CBL
000030*
000040*    PROCEDURE DIVISION library of date arithmetic shared by
000050*    the pricing engine and the cancellation/refund logic.
000060*    Built on the GDTV- field style this shop has used for any
000070*    shared date work area for years - the same "divide by
000080*    4/100/400 and test the remainder" trick this shop has
000090*    always used for leap years, so the day-of-week routine
000100*    below is built the same way, on top of a Zeller's-
000110*    congruence style running total rather than a calendar
000120*    table, since no OCCURS table of every date this engine
000130*    will ever see is practical.
000140*
000150*    03/22/94  LF   ORIGINAL CODING
000160*    09/09/98  LF   Y2K - GDTV-DATE-CCYY CONFIRMED 4-DIGIT,
000170*                   NO 2-DIGIT YEAR WINDOWING IN THIS MODULE
000180*    11/03/01  LF   ADDED HOLIDAY-WINDOW TEST FOR TKT 4417
000190*    02/14/07  RPS  ADDED 24-HOUR-BEFORE-CHECK-IN CUTOFF TEST
000200*                   FOR THE REFUND-ELIGIBILITY RULE, TKT 5103
000210*    02/19/09  RPS  TKT 6280 - CUTOFF TEST WAS OFF BY ONE DAY,
000220*                   GRANTING A REFUND ON A CANCEL MADE THE DAY
000230*                   BEFORE CHECK-IN.  ADDED DECREMENT-DATE-BY-
000240*                   ONE-DAY AND REWORKED THE CUTOFF COMPARE TO
000250*                   USE IT - SEE BOTH PARAGRAPHS BELOW.
000260*    03/02/11  RPS  TKT 6322 - COMPUTE-DAY-OF-WEEK WAS HANDING
000270*                   BACK A DAY-OF-WEEK SHIFTED OFF THE STATED
000280*                   1=SUNDAY...7=SATURDAY CYCLE BY A CONSTANT
000290*                   AMOUNT - CHECKED AGAINST KNOWN CALENDAR
000300*                   DATES, THE RAW REMAINDER WAS COMING BACK
000310*                   1=SATURDAY,2=SUNDAY,...,7=FRIDAY INSTEAD,
000320*                   SO TEST-IS-WEEKEND-DATE'S "6 OR 7" TEST WAS
000330*                   ACTUALLY FIRING ON THURSDAY/FRIDAY NIGHTS
000340*                   AND MISSING SATURDAY ENTIRELY.  ADDED
000350*                   W-DOW-ADJ (WSRESDATE.CBL) TO SHIFT THE RAW
000360*                   REMAINDER BACK ONTO THE DOCUMENTED CYCLE
000370*                   BEFORE RETURNING GDTV-DAY-OF-WEEK.
000380*-------------------------------------------------------------
000390 COMPUTE-DAY-OF-WEEK.
000400*    RETURNS GDTV-DAY-OF-WEEK 1-7, 1=SUNDAY, 6=FRIDAY, 7=SATURDAY
000410*    FOLLOWS THE SAME SHAPE AS ZELLER'S CONGRUENCE, WORKED IN
000420*    DIVIDE/REMAINDER STEPS THE WAY THIS SHOP DOES LEAP-YEAR
000430*    MATH, RATHER THAN AS ONE LONG COMPUTE STATEMENT.
000440     MOVE GDTV-DATE-CCYY      TO W-DOW-YEAR.
000450     MOVE GDTV-DATE-MM        TO W-DOW-MONTH.
000460     MOVE GDTV-DATE-DD        TO W-DOW-DAY.
000470     IF W-DOW-MONTH < 3
000480         SUBTRACT 1 FROM W-DOW-YEAR
000490         ADD 12 TO W-DOW-MONTH
000500     END-IF.
000510     DIVIDE W-DOW-YEAR BY 4 GIVING W-DOW-QUO-4
000520         REMAINDER W-DOW-REM-4.
000530     DIVIDE W-DOW-YEAR BY 100 GIVING W-DOW-QUO-100
000540         REMAINDER W-DOW-REM-100.
000550     DIVIDE W-DOW-YEAR BY 400 GIVING W-DOW-QUO-400
000560         REMAINDER W-DOW-REM-400.
000570     COMPUTE W-DOW-MONTH-CODE =
000580         (W-DOW-MONTH + 1) * 26 / 10.
000590     COMPUTE W-DOW-RAW =
000600         W-DOW-DAY + W-DOW-MONTH-CODE + W-DOW-YEAR
000610         + W-DOW-QUO-4 - W-DOW-QUO-100 + W-DOW-QUO-400.
000620     DIVIDE W-DOW-RAW BY 7 GIVING W-DOW-QUO-7
000630         REMAINDER W-DOW-REM-7.
000640*    THE RAW REMAINDER ABOVE LANDS ON 1=SATURDAY,2=SUNDAY,...,
000650*    7=FRIDAY RATHER THAN THE 1=SUNDAY...7=SATURDAY CYCLE THIS
000660*    MODULE PROMISES CALLERS - W-DOW-ADJ SHIFTS IT BACK ONTO
000670*    THAT CYCLE BEFORE IT EVER REACHES GDTV-DAY-OF-WEEK, TKT 6322.
000680     COMPUTE W-DOW-ADJ = W-DOW-REM-7 + 6.
000690     DIVIDE W-DOW-ADJ BY 7 GIVING W-DOW-QUO-7
000700         REMAINDER W-DOW-REM-7.
000710     COMPUTE GDTV-DAY-OF-WEEK = W-DOW-REM-7 + 1.
000720 COMPUTE-DAY-OF-WEEK-EXIT.
000730     EXIT.
000740 TEST-IS-WEEKEND-DATE.
000750*    SETS GDTV-IS-WEEKEND-DATE WHEN THE DATE IS A FRIDAY OR A
000760*    SATURDAY, PER THE PRICING SURCHARGE RULE.
000770     PERFORM COMPUTE-DAY-OF-WEEK.
000780     MOVE "N" TO GDTV-IS-WEEKEND-DATE.
000790     IF GDTV-DAY-OF-WEEK = 6 OR GDTV-DAY-OF-WEEK = 7
000800         MOVE "Y" TO GDTV-IS-WEEKEND-DATE
000810     END-IF.
000820 TEST-IS-WEEKEND-DATE-EXIT.
000830     EXIT.
000840 TEST-IS-HOLIDAY-WINDOW-DATE.
000850*    SETS GDTV-IS-HOLIDAY-DATE WHEN THE DATE FALLS DEC 20-31
000860*    OR JAN 1-5, PER TKT 4417.
000870     MOVE "N" TO GDTV-IS-HOLIDAY-DATE.
000880     IF GDTV-DATE-MM = 12 AND GDTV-DATE-DD >= 20
000890         MOVE "Y" TO GDTV-IS-HOLIDAY-DATE
000900     END-IF.
000910     IF GDTV-DATE-MM = 1 AND GDTV-DATE-DD <= 5
000920         MOVE "Y" TO GDTV-IS-HOLIDAY-DATE
000930     END-IF.
000940 TEST-IS-HOLIDAY-WINDOW-DATE-EXIT.
000950     EXIT.
000960 TEST-IS-SUMMER-PEAK-DATE.
000970*    SETS GDTV-IS-SUMMER-DATE WHEN THE DATE'S MONTH IS JUNE,
000980*    JULY OR AUGUST.
000990     MOVE "N" TO GDTV-IS-SUMMER-DATE.
001000     IF GDTV-DATE-MM >= 6 AND GDTV-DATE-MM <= 8
001010         MOVE "Y" TO GDTV-IS-SUMMER-DATE
001020     END-IF.
001030 TEST-IS-SUMMER-PEAK-DATE-EXIT.
001040     EXIT.
001050 TEST-IS-LEAP-YEAR.
001060*    SETS GDTV-IS-LEAP-YEAR USING THE STANDARD DIVIDE-BY-4,
001070*    DIVIDE-BY-100, DIVIDE-BY-400 REMAINDER TEST THIS SHOP HAS
001080*    ALWAYS USED.
001090     MOVE "N" TO GDTV-IS-LEAP-YEAR.
001100     DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
001110         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
001120     IF GDTV-LEAP-YEAR-REMAINDER = 0
001130         DIVIDE GDTV-DATE-CCYY BY 100 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
001140             REMAINDER GDTV-LEAP-YEAR-REMAINDER
001150         IF GDTV-LEAP-YEAR-REMAINDER NOT = 0
001160             MOVE "Y" TO GDTV-IS-LEAP-YEAR
001170         ELSE
001180             DIVIDE GDTV-DATE-CCYY BY 400 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
001190                 REMAINDER GDTV-LEAP-YEAR-REMAINDER
001200             IF GDTV-LEAP-YEAR-REMAINDER = 0
001210                 MOVE "Y" TO GDTV-IS-LEAP-YEAR
001220             END-IF
001230         END-IF
001240     END-IF.
001250 TEST-IS-LEAP-YEAR-EXIT.
001260     EXIT.
001270 COMPUTE-DAYS-SINCE-EPOCH.
001280*    RETURNS GDTV-DAYS-SINCE-EPOCH, A SERIAL DAY NUMBER FOR THE
001290*    DATE IN GDTV-DATE-MM-DD-CCYY, COUNTED FROM AN ARBITRARY BUT
001300*    FIXED BASE YEAR OF 1601 - ONLY THE DIFFERENCE BETWEEN TWO
001310*    SUCH NUMBERS MATTERS, TO GET A NIGHTS-STAYED COUNT, SO THE
001320*    BASE YEAR ITSELF IS NOT SIGNIFICANT.  USES THE SAME DIVIDE-
001330*    AND-TEST-THE-REMAINDER LEAP YEAR STYLE AS TEST-IS-LEAP-YEAR
001340*    ABOVE, APPLIED TO ALL THE YEARS ELAPSED SINCE THE BASE YEAR
001350*    RATHER THAN TO ONE YEAR AT A TIME.
001360     PERFORM TEST-IS-LEAP-YEAR.
001370     COMPUTE W-EPOCH-YEARS = GDTV-DATE-CCYY - 1601.
001380     DIVIDE W-EPOCH-YEARS BY 4   GIVING W-EPOCH-QUO-4.
001390     DIVIDE W-EPOCH-YEARS BY 100 GIVING W-EPOCH-QUO-100.
001400     DIVIDE W-EPOCH-YEARS BY 400 GIVING W-EPOCH-QUO-400.
001410     COMPUTE W-EPOCH-LEAP-DAYS =
001420         W-EPOCH-QUO-4 - W-EPOCH-QUO-100 + W-EPOCH-QUO-400.
001430     COMPUTE GDTV-DAYS-SINCE-EPOCH =
001440         W-EPOCH-YEARS * 365 + W-EPOCH-LEAP-DAYS
001450         + GDTV-CUM-DAYS (GDTV-DATE-MM) + GDTV-DATE-DD.
001460     IF GDTV-LEAP-YEAR-DATE AND GDTV-DATE-MM > 2
001470         ADD 1 TO GDTV-DAYS-SINCE-EPOCH
001480     END-IF.
001490 COMPUTE-DAYS-SINCE-EPOCH-EXIT.
001500     EXIT.
001510 INCREMENT-DATE-BY-ONE-DAY.
001520*    ADDS ONE DAY TO GDTV-DATE-MM-DD-CCYY IN PLACE, ROLLING THE
001530*    MONTH AND YEAR OVER AS NEEDED - USED BY THE PRICING ENGINE
001540*    TO WALK NIGHT BY NIGHT FROM CHECK-IN TO CHECK-OUT.
001550     PERFORM TEST-IS-LEAP-YEAR.
001560     MOVE GDTV-DAYS-IN-MONTH (GDTV-DATE-MM) TO W-DAYS-THIS-MONTH.
001570     IF GDTV-DATE-MM = 2 AND GDTV-LEAP-YEAR-DATE
001580         ADD 1 TO W-DAYS-THIS-MONTH
001590     END-IF.
001600     ADD 1 TO GDTV-DATE-DD.
001610     IF GDTV-DATE-DD > W-DAYS-THIS-MONTH
001620         MOVE 1 TO GDTV-DATE-DD
001630         ADD 1 TO GDTV-DATE-MM
001640         IF GDTV-DATE-MM > 12
001650             MOVE 1 TO GDTV-DATE-MM
001660             ADD 1 TO GDTV-DATE-CCYY
001670         END-IF
001680     END-IF.
001690 INCREMENT-DATE-BY-ONE-DAY-EXIT.
001700     EXIT.
001710 DECREMENT-DATE-BY-ONE-DAY.
001720*    SUBTRACTS ONE DAY FROM GDTV-DATE-MM-DD-CCYY IN PLACE, THE
001730*    MIRROR IMAGE OF INCREMENT-DATE-BY-ONE-DAY ABOVE.  ADDED
001740*    02/19/09 RPS, TKT 6280, SO THE CUTOFF TEST BELOW CAN BACK
001750*    CHECK-IN DATE UP ONE CALENDAR DAY BEFORE COMPARING, RATHER
001760*    THAN COMPARING AGAINST CHECK-IN DATE ITSELF.
001770     SUBTRACT 1 FROM GDTV-DATE-DD.
001780     IF GDTV-DATE-DD < 1
001790         SUBTRACT 1 FROM GDTV-DATE-MM
001800         IF GDTV-DATE-MM < 1
001810             MOVE 12 TO GDTV-DATE-MM
001820             SUBTRACT 1 FROM GDTV-DATE-CCYY
001830         END-IF
001840         PERFORM TEST-IS-LEAP-YEAR
001850         MOVE GDTV-DAYS-IN-MONTH (GDTV-DATE-MM) TO W-DAYS-THIS-MONTH
001860         IF GDTV-DATE-MM = 2 AND GDTV-LEAP-YEAR-DATE
001870             ADD 1 TO W-DAYS-THIS-MONTH
001880         END-IF
001890         MOVE W-DAYS-THIS-MONTH TO GDTV-DATE-DD
001900     END-IF.
001910 DECREMENT-DATE-BY-ONE-DAY-EXIT.
001920     EXIT.
001930 TEST-IS-PAST-24-HOUR-CUTOFF.
001940*    SETS GDTV-PAST-CUTOFF WHEN THE CURRENT MOMENT (GDTV-NOW-
001950*    DATE) IS NOT STRICTLY BEFORE CHECK-IN DATE'S MIDNIGHT MINUS
001960*    24 HOURS - I.E. THE CANCEL CAME IN TOO LATE FOR A REFUND,
001970*    TKT 5103.  MIDNIGHT MINUS 24 HOURS IS THE DAY BEFORE CHECK-
001980*    IN, SO GDTV-CHECK-IN-DATE IS BACKED UP ONE DAY INTO GDTV-
001990*    CUTOFF-DATE FIRST AND THE COMPARE IS MADE AGAINST THAT.
002000*    COMPARING AGAINST CHECK-IN DATE ITSELF, AS THE ORIGINAL
002010*    02/14/07 CODING DID, WAS WRONG BY A DAY - IT TREATED A
002020*    CANCEL MADE THE DAY BEFORE CHECK-IN AS STILL INSIDE THE
002030*    WINDOW, WHEN THE 24-HOUR NOTICE HAD IN FACT ALREADY
002040*    EXPIRED.  FIXED 02/19/09 RPS, TKT 6280.
002050     MOVE GDTV-CHECK-IN-DATE TO GDTV-DATE-MM-DD-CCYY.
002060     PERFORM DECREMENT-DATE-BY-ONE-DAY.
002070     MOVE GDTV-DATE-MM-DD-CCYY TO GDTV-CUTOFF-DATE.
002080     MOVE "N" TO GDTV-PAST-CUTOFF.
002090     IF GDTV-NOW-DATE >= GDTV-CUTOFF-DATE
002100         MOVE "Y" TO GDTV-PAST-CUTOFF
002110     END-IF.
002120 TEST-IS-PAST-24-HOUR-CUTOFF-EXIT.
002130     EXIT.
