000010*-------------------------------------------------------------
000020*    SLUSERF.CBL
000030*
000040*    FILE-CONTROL entry for the USER-FILE.
000050*    Reference file of guest accounts, indexed by USER-ID.  Read
000060*    only - the reservation engine never maintains this file,
000070*    it only defaults the guest name/email/phone from it.
000080*
000090*    03/14/94  LF   ORIGINAL CODING
000100*-------------------------------------------------------------
000110     SELECT USER-FILE
000120            ASSIGN TO "USERFILE"
000130            ORGANIZATION IS INDEXED
000140            ACCESS MODE IS DYNAMIC
000150            RECORD KEY IS USER-ID.
