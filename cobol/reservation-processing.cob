000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-PROCESSING.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03/14/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-PROCESSING.COB
000100*
000110*    CALLABLE SUBPROGRAM - ONE TRANSACTION RECORD IN, ONE
000120*    DISPATCH OUT.  LOOKS AT TRAN-TYPE-CODE AND CALLS WHICHEVER
000130*    OF THE FIVE ENGINE LEAF PROGRAMS THE TRANSACTION ASKS FOR,
000140*    BUILDING EACH ONE'S OWN PARM AREA FROM THE TRANSACTION
000150*    FIELDS.  STANDS IN THE SAME SPOT THIS SHOP'S OLD 3270 MENU
000160*    DISPATCH USED TO SIT IN, ONE LEVEL ABOVE THE ACTUAL WORK.
000170*
000180*    THIS PROGRAM DOES NO VALIDATION OF ITS OWN AND OPENS NO
000190*    FILES - IT IS PURE TRAFFIC CONTROL.  EVERY ACTUAL RULE
000200*    (DATE ORDER, ROOM AVAILABILITY, REFUND CUTOFF, AND SO ON)
000210*    LIVES DOWN IN THE LEAF PROGRAM THAT TRAN-TYPE-CODE POINTS
000220*    AT.  IF A NEW TRANSACTION TYPE IS EVER ADDED, THE WORK IS
000230*    ADDING ANOTHER 88-LEVEL, ANOTHER WHEN, AND ANOTHER DISPATCH
000240*    PARAGRAPH HERE - NOT TOUCHING ANY OF THE OTHER FIVE.
000250*-------------------------------------------------------------
000260*    CHANGE LOG
000270*-------------------------------------------------------------
000280*    03/14/94  LF   ORIGINAL CODING
000290*    11/03/94  LF   CANCEL-RESERVATION DISPATCH ADDED, TKT 4417
000300*    04/02/96  LF   REVIEWED DISPATCH TABLE AFTER A TRANSACTION
000310*                   CAME IN WITH TRAN-TYPE-CODE ZERO - EVALUATE
000320*                   TRUE WITH NO WHEN OTHER FALLS THROUGH TO
000330*                   GOBACK WITH THE ACCEPTED SWITCH LEFT "N",
000340*                   WHICH IS CORRECT, SO NO CODE CHANGE MADE
000350*    09/09/98  LF   Y2K REVIEW - ALL DATE FIELDS PASSED THROUGH
000360*                   ARE 9(8) CCYYMMDD, NO CHANGE REQUIRED
000370*    02/14/07  RPS  CHECK-IN/CHECK-OUT DISPATCH ADDED, TKT 5103
000380*    08/19/08  RPS  ADDED W-CALL-COUNT FOR ABEND-TRACE WORK AFTER
000390*                   AN OPERATOR QUESTION ABOUT A RUN THAT LOOKED
000400*                   LIKE IT HUNG - COUNTER SHOWED IT WAS STILL
000410*                   MOVING, JUST SLOWLY, TKT 5820
000420*    06/11/09  RPS  NO CHANGE HERE FOR TKT 7004 - THE HOTEL-
000430*                   MASTER-LOAD WIRE-UP WENT INTO RESERVATION-
000440*                   CREATE ITSELF, SINCE THIS DISPATCHER NEVER
000450*                   TOUCHES ROOM/HOTEL/USER FIELDS DIRECTLY
000460*    02/19/09  RPS  NO CHANGE HERE FOR TKT 6280 EITHER - THE
000470*                   REFUND-CUTOFF FIX WENT INTO PLDATE.CBL, CALLED
000480*                   FROM RESERVATION-PROCESS-PAYMENT, NOT FROM
000490*                   ANYTHING THIS DISPATCHER OWNS DIRECTLY
000500*-------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000560     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000570            OFF STATUS IS NOT-RERUN-THIS-RUN.
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600
000610*    THE SIX GROUPS BELOW ARE ONE PARM AREA PER LEAF PROGRAM
000620*    THIS DISPATCHER CAN CALL - EACH SHAPED EXACTLY LIKE THAT
000630*    PROGRAM'S OWN LINKAGE SECTION, THE SAME WAY THIS SHOP HAS
000640*    ALWAYS BUILT A LOCAL COPY OF A CALLEE'S PARM AREA RATHER
000650*    THAN COPYING ITS LINKAGE SECTION DIRECTLY.
000660*
000670*    PARM AREA FOR ROOM-PRICING-ENGINE - A PRICE-QUOTE
000680*    TRANSACTION ONLY NEEDS THE ROOM AND THE STAY DATES IN;
000690*    EVERYTHING ELSE COMES BACK FILLED IN BY THE CALL.
000700 01  W-PRICING-PARM-AREA.
000710     05  W-PRICE-ROOM-ID            PIC 9(09).
000720     05  W-PRICE-CHECK-IN-DATE      PIC 9(08).
000730     05  W-PRICE-CHECK-OUT-DATE     PIC 9(08).
000740     05  W-PRICE-ROOM-COST          PIC S9(08)V99.
000750     05  W-PRICE-TAXES              PIC S9(08)V99.
000760     05  W-PRICE-FEES               PIC S9(08)V99.
000770     05  W-PRICE-TOTAL-AMOUNT       PIC S9(08)V99.
000780     05  W-PRICE-ROOM-CAPACITY      PIC 9(03).
000790     05  W-PRICE-FOUND-SWITCH       PIC X(01).
000800         88  W-PRICE-ROOM-WAS-FOUND VALUE "Y".
000810     05  FILLER                     PIC X(10).
000820
000830*    ALTERNATE VIEW OF THE SAME PARM AREA, EXPOSING JUST THE TWO
000840*    STAY DATES AS ONE 16-BYTE BLOCK - NOT MOVED TODAY, KEPT FOR
000850*    A FUTURE AUDIT TRAIL ROUTINE, THE SAME COMBINED-FIELD-VIEW-
000860*    ALONGSIDE-ITS-PARTS HABIT THIS SHOP USES ELSEWHERE.
000870 01  W-PRICING-PARM-AS-DATE-VIEW REDEFINES W-PRICING-PARM-AREA.
000880     05  FILLER                     PIC X(09).
000890     05  W-PRICE-STAY-DATES         PIC X(16).
000900     05  FILLER                     PIC X(54).
000910
000920*    PARM AREA FOR RESERVATION-CREATE - CARRIES EVERY FIELD A
000930*    NEW-BOOKING TRANSACTION SUPPLIES, PLUS THE TWO RETURN
000940*    FIELDS (NEW-RES-ID, ACCEPTED-SWITCH) THAT COME BACK FROM
000950*    THE CALL.
000960 01  W-CREATE-PARM-AREA.
000970     05  W-CREATE-ROOM-ID           PIC 9(09).
000980     05  W-CREATE-USER-ID           PIC 9(09).
000990     05  W-CREATE-CHECK-IN-DATE     PIC 9(08).
001000     05  W-CREATE-CHECK-OUT-DATE    PIC 9(08).
001010     05  W-CREATE-GUEST-COUNT       PIC 9(03).
001020     05  W-CREATE-GUEST-NAME        PIC X(40).
001030     05  W-CREATE-GUEST-EMAIL       PIC X(40).
001040     05  W-CREATE-GUEST-PHONE       PIC X(20).
001050     05  W-CREATE-TODAY-DATE        PIC 9(08).
001060     05  W-CREATE-NEW-RES-ID        PIC 9(09).
001070     05  W-CREATE-ACCEPTED-SWITCH   PIC X(01).
001080         88  W-CREATE-WAS-ACCEPTED  VALUE "Y".
001090     05  FILLER                     PIC X(15).
001100
001110*    ALTERNATE VIEW EXPOSING THE GUEST-CONTACT BLOCK AS ONE
001120*    100-BYTE FIELD, SAME SHAPE AS THE CONTACT-BLOCK VIEW CARRIED
001130*    ON RESERVATION-CREATE ITSELF.
001140 01  W-CREATE-PARM-AS-GUEST-VIEW REDEFINES W-CREATE-PARM-AREA.
001150     05  FILLER                     PIC X(37).
001160     05  W-CREATE-GUEST-BLOCK       PIC X(100).
001170     05  FILLER                     PIC X(33).
001180
001190*    PARM AREA FOR RESERVATION-PROCESS-PAYMENT - ONE AREA SERVES
001200*    BOTH THE "PROCESS A PAYMENT" AND "CANCEL A RESERVATION"
001210*    TRANSACTION TYPES, DISTINGUISHED ONLY BY W-PYMT-REQUEST-
001220*    CODE ("P" OR "C") - SAME LEAF PROGRAM HANDLES BOTH.
001230 01  W-PAYMENT-PARM-AREA.
001240     05  W-PYMT-REQUEST-CODE        PIC X(01).
001250         88  W-PYMT-IS-PROCESS      VALUE "P".
001260         88  W-PYMT-IS-CANCEL       VALUE "C".
001270     05  W-PYMT-RES-ID              PIC 9(09).
001280     05  W-PYMT-REQUESTING-USER-ID  PIC 9(09).
001290     05  W-PYMT-METHOD              PIC X(12).
001300     05  W-PYMT-OUTCOME             PIC X(01).
001310         88  W-PYMT-WAS-SUCCESSFUL  VALUE "Y".
001320     05  W-PYMT-TODAY-DATE          PIC 9(08).
001330     05  W-PYMT-ACCEPTED-SWITCH     PIC X(01).
001340         88  W-PYMT-WAS-ACCEPTED    VALUE "Y".
001350     05  FILLER                     PIC X(15).
001360
001370*    ALTERNATE VIEW PAIRING METHOD AND OUTCOME AS ONE BLOCK - NOT
001380*    USED BY ANY MOVE BELOW TODAY, KEPT FOR A FUTURE PAYMENT-
001390*    HISTORY DISPLAY ROUTINE.
001400 01  W-PAYMENT-PARM-AS-METHOD-VIEW REDEFINES W-PAYMENT-PARM-AREA.
001410     05  FILLER                     PIC X(19).
001420     05  W-PYMT-METHOD-AND-OUTCOME  PIC X(13).
001430     05  FILLER                     PIC X(24).
001440
001450*    PARM AREA FOR RESERVATION-CHECKIN-CHECKOUT - ONE AREA AGAIN
001460*    SERVES BOTH THE CHECK-IN AND CHECK-OUT TRANSACTION TYPES,
001470*    DISTINGUISHED BY W-CKIO-REQUEST-CODE ("I" OR "O").
001480 01  W-CHECKIN-PARM-AREA.
001490     05  W-CKIO-REQUEST-CODE        PIC X(01).
001500         88  W-CKIO-IS-CHECK-IN     VALUE "I".
001510         88  W-CKIO-IS-CHECK-OUT    VALUE "O".
001520     05  W-CKIO-RES-ID              PIC 9(09).
001530     05  W-CKIO-TODAY-DATE          PIC 9(08).
001540     05  W-CKIO-ACCEPTED-SWITCH     PIC X(01).
001550         88  W-CKIO-WAS-ACCEPTED    VALUE "Y".
001560     05  FILLER                     PIC X(15).
001570
001580*    COUNTS CALLS TO THIS SUBPROGRAM FOR THE RUN - ADDED TKT
001590*    5820 SO AN ABEND TRACE CAN SHOW HOW FAR A SLOW RUN GOT
001600*    RATHER THAN LOOKING HUNG, SAME REASON RESERVATION-CREATE
001610*    KEEPS ITS OWN W-CALL-COUNT.
001620 77  W-CALL-COUNT                   PIC 9(7) COMP.
001630
001640 LINKAGE SECTION.
001650
001660*    THE INCOMING TRANSACTION - ONE RECORD SHAPE SERVES ALL SIX
001670*    TRANSACTION TYPES, WITH FIELDS THAT DO NOT APPLY TO A GIVEN
001680*    TYPE LEFT AS WHATEVER THE CALLER SUPPLIED (THIS PROGRAM
001690*    NEVER READS A FIELD THAT ITS OWN DISPATCH PARAGRAPH DOES
001700*    NOT MOVE OUT OF HERE).
001710 01  LK-TRANSACTION-RECORD.
001720*    TRAN-TYPE-CODE IS THE DISPATCH KEY 0000-MAIN-LINE'S EVALUATE
001730*    SWITCHES ON BELOW - ONE NUMERIC CODE PER TRANSACTION KIND,
001740*    SAME SHAPE AS THE OLD MENU SCREEN'S OPTION NUMBER FIELD.
001750     05  LK-TRAN-TYPE-CODE          PIC 9(02).
001760         88  LK-TRAN-PRICE-QUOTE        VALUE 01.
001770         88  LK-TRAN-CREATE-RESERVATION VALUE 02.
001780         88  LK-TRAN-PROCESS-PAYMENT    VALUE 03.
001790         88  LK-TRAN-CANCEL-RESERVATION VALUE 04.
001800         88  LK-TRAN-CHECK-IN           VALUE 05.
001810         88  LK-TRAN-CHECK-OUT          VALUE 06.
001820*    RES-ID IS ONLY MEANINGFUL ON TYPES 03-06, WHICH ACT ON AN
001830*    EXISTING RESERVATION - A PRICE QUOTE OR A NEW CREATE HAS NO
001840*    RES-ID YET, SO THE FIELD COMES IN AS WHATEVER THE CALLER
001850*    HAPPENED TO LEAVE THERE AND IS SIMPLY IGNORED BY THOSE TWO.
001860     05  LK-TRAN-RES-ID             PIC 9(09).
001870     05  LK-TRAN-ROOM-ID            PIC 9(09).
001880     05  LK-TRAN-USER-ID            PIC 9(09).
001890     05  LK-TRAN-CHECK-IN-DATE      PIC 9(08).
001900     05  LK-TRAN-CHECK-OUT-DATE     PIC 9(08).
001910     05  LK-TRAN-GUEST-COUNT        PIC 9(03).
001920     05  LK-TRAN-GUEST-NAME         PIC X(40).
001930     05  LK-TRAN-GUEST-EMAIL        PIC X(40).
001940     05  LK-TRAN-GUEST-PHONE        PIC X(20).
001950     05  LK-TRAN-PAYMENT-METHOD     PIC X(12).
001960*    PAYMENT-OUTCOME IS SET BY WHATEVER CALLS THIS SUBPROGRAM ON
001970*    BEHALF OF A TYPE-03 TRANSACTION AFTER THE GATEWAY HAS ALREADY
001980*    RUN - THIS SHOP'S BATCH SIDE DOES NOT TALK TO THE GATEWAY
001990*    ITSELF, IT ONLY POSTS THE RESULT.
002000     05  LK-TRAN-PAYMENT-OUTCOME    PIC X(01).
002010         88  LK-TRAN-PAYMENT-SUCCEEDED VALUE "S".
002020         88  LK-TRAN-PAYMENT-FAILED    VALUE "F".
002030     05  LK-TRAN-TODAY-DATE         PIC 9(08).
002040     05  LK-TRAN-TODAY-TIME         PIC 9(06).
002050     05  FILLER                     PIC X(20).
002060
002070*    WHAT COMES BACK TO THE CALLER - JUST ACCEPTED/REJECTED AND,
002080*    FOR A CREATE, THE NEW RESERVATION'S ID.  THE ACTUAL REJECT
002090*    REASON TEXT IS NOT PASSED BACK UP THROUGH HERE - IT IS
002100*    DISPLAYED BY THE LEAF PROGRAM'S OWN LOG-TRANSACTION-
002110*    REJECTED PARAGRAPH AT THE POINT OF THE REJECT.
002120 01  LK-PROCESSING-RESULT-AREA.
002130     05  LK-RESULT-ACCEPTED-SWITCH  PIC X(01).
002140         88  LK-RESULT-WAS-ACCEPTED VALUE "Y".
002150     05  LK-RESULT-NEW-RES-ID       PIC 9(09).
002160     05  FILLER                     PIC X(10).
002170*-------------------------------------------------------------
002180 PROCEDURE DIVISION USING LK-TRANSACTION-RECORD
002190                           LK-PROCESSING-RESULT-AREA.
002200
002210 0000-MAIN-LINE.
002220*    ONE EVALUATE, SIX ARMS, ONE ARM PER TRAN-TYPE-CODE VALUE -
002230*    NO WHEN OTHER, SO AN UNRECOGNIZED CODE SIMPLY FALLS THROUGH
002240*    AND GOES BACK WITH THE ACCEPTED SWITCH STILL "N".
002250     ADD 1 TO W-CALL-COUNT.
002260     MOVE "N" TO LK-RESULT-ACCEPTED-SWITCH.
002270     MOVE 0   TO LK-RESULT-NEW-RES-ID.
002280     EVALUATE TRUE
002290         WHEN LK-TRAN-PRICE-QUOTE
002300             PERFORM 1000-DISPATCH-PRICE-QUOTE
002310         WHEN LK-TRAN-CREATE-RESERVATION
002320             PERFORM 2000-DISPATCH-CREATE-RESERVATION
002330         WHEN LK-TRAN-PROCESS-PAYMENT
002340             PERFORM 3000-DISPATCH-PROCESS-PAYMENT
002350         WHEN LK-TRAN-CANCEL-RESERVATION
002360             PERFORM 4000-DISPATCH-CANCEL-RESERVATION
002370         WHEN LK-TRAN-CHECK-IN
002380             PERFORM 5000-DISPATCH-CHECK-IN
002390         WHEN LK-TRAN-CHECK-OUT
002400             PERFORM 6000-DISPATCH-CHECK-OUT
002410     END-EVALUATE.
002420     GOBACK.
002430 0000-MAIN-LINE-EXIT.
002440     EXIT.
002450*-------------------------------------------------------------
002460 1000-DISPATCH-PRICE-QUOTE.
002470*    TRAN-TYPE 01 - A PURE QUOTE, NO RECORD WRITTEN ANYWHERE.
002480*    ROOM-PRICING-ENGINE IS THE SAME SUBPROGRAM 5000-PRICE-THE-
002490*    STAY IN RESERVATION-CREATE CALLS LATER WHEN A BOOKING IS
002500*    ACTUALLY MADE - THIS DISPATCH JUST EXPOSES IT STANDALONE SO
002510*    A CALLER CAN PRICE A STAY BEFORE COMMITTING TO IT.
002520     MOVE LK-TRAN-ROOM-ID        TO W-PRICE-ROOM-ID.
002530     MOVE LK-TRAN-CHECK-IN-DATE  TO W-PRICE-CHECK-IN-DATE.
002540     MOVE LK-TRAN-CHECK-OUT-DATE TO W-PRICE-CHECK-OUT-DATE.
002550     CALL "ROOM-PRICING-ENGINE" USING W-PRICING-PARM-AREA.
002560*    A QUOTE IS "ACCEPTED" SOLELY ON WHETHER THE ROOM EXISTS -
002570*    THERE IS NO AVAILABILITY OR CAPACITY CHECK ON A QUOTE, ONLY
002580*    ON AN ACTUAL BOOKING ATTEMPT.
002590     IF W-PRICE-ROOM-WAS-FOUND
002600         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
002610     END-IF.
002620 1000-DISPATCH-PRICE-QUOTE-EXIT.
002630     EXIT.
002640*-------------------------------------------------------------
002650 2000-DISPATCH-CREATE-RESERVATION.
002660*    TRAN-TYPE 02 - EVERY FIELD A NEW-BOOKING TRANSACTION CAN
002670*    CARRY IS MOVED ACROSS TO RESERVATION-CREATE'S OWN PARM
002680*    AREA BELOW; THAT PROGRAM RUNS THE WHOLE VALIDATION CASCADE
002690*    (DATES, AVAILABILITY, ROOM/HOTEL/USER LOOKUPS, CAPACITY) ON
002700*    ITS OWN - THIS DISPATCH DOES NOT SECOND-GUESS ANY OF IT.
002710*    ROOM/USER/DATES ARE THE KEYS RESERVATION-CREATE NEEDS TO RUN
002720*    ITS OWN AVAILABILITY AND MASTER-FILE LOOKUPS.
002730     MOVE LK-TRAN-ROOM-ID        TO W-CREATE-ROOM-ID.
002740     MOVE LK-TRAN-USER-ID        TO W-CREATE-USER-ID.
002750     MOVE LK-TRAN-CHECK-IN-DATE  TO W-CREATE-CHECK-IN-DATE.
002760     MOVE LK-TRAN-CHECK-OUT-DATE TO W-CREATE-CHECK-OUT-DATE.
002770*    GUEST-COUNT DRIVES THE CAPACITY CHECK IN THAT PROGRAM'S OWN
002780*    4000-VALIDATE-GUEST-COUNT.
002790     MOVE LK-TRAN-GUEST-COUNT    TO W-CREATE-GUEST-COUNT.
002800*    THE THREE GUEST-CONTACT FIELDS MAY COME IN BLANK - THAT IS
002810*    BY DESIGN, SEE RESERVATION-CREATE'S OWN 6000-DEFAULT-GUEST-
002820*    CONTACT, WHICH FILLS THEM FROM THE USER RECORD WHEN BLANK.
002830     MOVE LK-TRAN-GUEST-NAME     TO W-CREATE-GUEST-NAME.
002840     MOVE LK-TRAN-GUEST-EMAIL    TO W-CREATE-GUEST-EMAIL.
002850     MOVE LK-TRAN-GUEST-PHONE    TO W-CREATE-GUEST-PHONE.
002860     MOVE LK-TRAN-TODAY-DATE     TO W-CREATE-TODAY-DATE.
002870     CALL "RESERVATION-CREATE" USING W-CREATE-PARM-AREA.
002880*    NEW-RES-ID ONLY COMES BACK MEANINGFUL WHEN THE CREATE WAS
002890*    ACCEPTED - RESERVATION-CREATE LEAVES IT AT WHATEVER IT WAS
002900*    ON ENTRY OTHERWISE, SO THE MOVE IS GATED THE SAME WAY.
002910     IF W-CREATE-WAS-ACCEPTED
002920         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
002930         MOVE W-CREATE-NEW-RES-ID TO LK-RESULT-NEW-RES-ID
002940     END-IF.
002950 2000-DISPATCH-CREATE-RESERVATION-EXIT.
002960     EXIT.
002970*-------------------------------------------------------------
002980 3000-DISPATCH-PROCESS-PAYMENT.
002990*    TRAN-TYPE 03 - REQUEST-CODE "P" TELLS RESERVATION-PROCESS-
003000*    PAYMENT THIS IS A PAYMENT ATTEMPT, NOT A CANCEL, SO ITS OWN
003010*    5000-PROCESS-A-PAYMENT-REQUEST LOGIC RUNS RATHER THAN THE
003020*    REFUND-ELIGIBILITY LOGIC 4000-DISPATCH-CANCEL-RESERVATION
003030*    BELOW DRIVES TOWARD.
003040     MOVE "P"                    TO W-PYMT-REQUEST-CODE.
003050     MOVE LK-TRAN-RES-ID         TO W-PYMT-RES-ID.
003060     MOVE LK-TRAN-USER-ID        TO W-PYMT-REQUESTING-USER-ID.
003070     MOVE LK-TRAN-PAYMENT-METHOD TO W-PYMT-METHOD.
003080*    OUTCOME HERE IS WHAT THE (EXTERNAL) PAYMENT GATEWAY TOLD
003090*    THE TRANSACTION - "S"/"F" ON THE INCOMING RECORD BECOMES A
003100*    PLAIN "Y"/"N" ON THE OUTGOING PARM AREA.
003110     IF LK-TRAN-PAYMENT-SUCCEEDED
003120         MOVE "Y" TO W-PYMT-OUTCOME
003130     ELSE
003140         MOVE "N" TO W-PYMT-OUTCOME
003150     END-IF.
003160     MOVE LK-TRAN-TODAY-DATE     TO W-PYMT-TODAY-DATE.
003170     CALL "RESERVATION-PROCESS-PAYMENT" USING W-PAYMENT-PARM-AREA.
003180     IF W-PYMT-WAS-ACCEPTED
003190         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
003200     END-IF.
003210 3000-DISPATCH-PROCESS-PAYMENT-EXIT.
003220     EXIT.
003230*-------------------------------------------------------------
003240 4000-DISPATCH-CANCEL-RESERVATION.
003250*    TRAN-TYPE 04, TKT 4417 - REQUEST-CODE "C" ROUTES TO THE
003260*    SAME RESERVATION-PROCESS-PAYMENT SUBPROGRAM AS 3000 ABOVE,
003270*    BUT THAT PROGRAM'S 5100-TEST-REFUND-ELIGIBILITY PARAGRAPH
003280*    RUNS INSTEAD - IT IS THE ONE THAT CALLS DOWN TO PLDATE.CBL
003290*    TO CHECK THE 24-HOUR CUTOFF AGAINST CHECK-IN DATE.
003300     MOVE "C"                    TO W-PYMT-REQUEST-CODE.
003310*    REQUESTING-USER-ID LETS THE LEAF PROGRAM CONFIRM THE PERSON
003320*    ASKING FOR THE CANCEL IS THE SAME GUEST WHO BOOKED, THE SAME
003330*    OWNERSHIP CHECK A PAYMENT REQUEST GOES THROUGH ABOVE.
003340     MOVE LK-TRAN-RES-ID         TO W-PYMT-RES-ID.
003350     MOVE LK-TRAN-USER-ID        TO W-PYMT-REQUESTING-USER-ID.
003360     MOVE LK-TRAN-TODAY-DATE     TO W-PYMT-TODAY-DATE.
003370     CALL "RESERVATION-PROCESS-PAYMENT" USING W-PAYMENT-PARM-AREA.
003380     IF W-PYMT-WAS-ACCEPTED
003390         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
003400     END-IF.
003410 4000-DISPATCH-CANCEL-RESERVATION-EXIT.
003420     EXIT.
003430*-------------------------------------------------------------
003440 5000-DISPATCH-CHECK-IN.
003450*    TRAN-TYPE 05, TKT 5103 - REQUEST-CODE "I" TELLS
003460*    RESERVATION-CHECKIN-CHECKOUT THIS IS AN ARRIVAL, NOT A
003470*    DEPARTURE.
003480     MOVE "I"                TO W-CKIO-REQUEST-CODE.
003490     MOVE LK-TRAN-RES-ID     TO W-CKIO-RES-ID.
003500     MOVE LK-TRAN-TODAY-DATE TO W-CKIO-TODAY-DATE.
003510     CALL "RESERVATION-CHECKIN-CHECKOUT" USING W-CHECKIN-PARM-AREA.
003520     IF W-CKIO-WAS-ACCEPTED
003530         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
003540     END-IF.
003550 5000-DISPATCH-CHECK-IN-EXIT.
003560     EXIT.
003570*-------------------------------------------------------------
003580 6000-DISPATCH-CHECK-OUT.
003590*    TRAN-TYPE 06, TKT 5103 - REQUEST-CODE "O" IS THE MIRROR OF
003600*    5000 ABOVE; SAME LEAF PROGRAM, SAME PARM AREA, JUST THE
003610*    OPPOSITE HALF OF THE STAY.
003620     MOVE "O"                TO W-CKIO-REQUEST-CODE.
003630     MOVE LK-TRAN-RES-ID     TO W-CKIO-RES-ID.
003640     MOVE LK-TRAN-TODAY-DATE TO W-CKIO-TODAY-DATE.
003650     CALL "RESERVATION-CHECKIN-CHECKOUT" USING W-CHECKIN-PARM-AREA.
003660     IF W-CKIO-WAS-ACCEPTED
003670         MOVE "Y" TO LK-RESULT-ACCEPTED-SWITCH
003680     END-IF.
003690 6000-DISPATCH-CHECK-OUT-EXIT.
003700     EXIT.
