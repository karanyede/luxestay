000010* wsresdate.cbl
000020*
000030*-------------------------------------------------------------------------
000040*    WORKING-STORAGE to be used by PLDATE.CBL
000050*    This shop's usual GDTV- field style for a shared date-
000060*    arithmetic work area;  the single GDTV-DATE-MM-DD-CCYY
000070*    item carries the date being tested, plus the flag bytes
000080*    and scratch fields the day-of-week and 24-hour-cutoff
000081*    routines need.
000090*-------------------------------------------------------------------------
000100*    Variable PLDATE.CBL's paragraphs work against, moved in by
000110*    the caller before PERFORM of whichever test is wanted:
000120*
000130*       GDTV-DATE-MM-DD-CCYY   ---  the date under test, CCYYMMDD
000140*       GDTV-NOW-DATE          ---  today's date, for the cutoff test
000150*       GDTV-CHECK-IN-DATE     ---  check-in date, for the cutoff test
000160*-------------------------------------------------------------------------
000170*    Flags returned to the caller:
000180*
000190*       GDTV-DAY-OF-WEEK       ---  1=SUNDAY ... 7=SATURDAY
000200*       GDTV-IS-WEEKEND-DATE   ---  "Y" OR "N"
000210*
000220*    03/02/11  RPS  TKT 6322 - W-DOW-ADJ ADDED BELOW SO
000230*                   COMPUTE-DAY-OF-WEEK IN PLDATE.CBL CAN SHIFT
000240*                   ITS RAW REMAINDER ONTO THE DOCUMENTED
000250*                   1=SUNDAY...7=SATURDAY CYCLE - SEE PLDATE.CBL
000260*                   CHANGE LOG FOR THE FULL STORY
000270*       GDTV-IS-HOLIDAY-DATE   ---  "Y" OR "N"
000280*       GDTV-IS-SUMMER-DATE    ---  "Y" OR "N"
000290*       GDTV-IS-LEAP-YEAR      ---  "Y" OR "N"
000300*       GDTV-PAST-CUTOFF       ---  "Y" OR "N"
000310*-------------------------------------------------------------------------
000320     01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
000330     01  GDTV-DATE-PARTS REDEFINES GDTV-DATE-MM-DD-CCYY.
000340         05  GDTV-DATE-MM              PIC 99.
000350             88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
000360         05  GDTV-DATE-DD              PIC 99.
000370         05  GDTV-DATE-CCYY            PIC 9999.
000380
000390     01  GDTV-NOW-DATE                 PIC 9(8).
000400     01  GDTV-CHECK-IN-DATE            PIC 9(8).
000410     01  GDTV-CUTOFF-DATE              PIC 9(8).
000420
000430     01  GDTV-DAY-OF-WEEK              PIC 9.
000440     01  GDTV-IS-WEEKEND-DATE          PIC X.
000450         88  GDTV-WEEKEND-DATE         VALUE "Y".
000460     01  GDTV-IS-HOLIDAY-DATE          PIC X.
000470         88  GDTV-HOLIDAY-DATE         VALUE "Y".
000480     01  GDTV-IS-SUMMER-DATE           PIC X.
000490         88  GDTV-SUMMER-DATE          VALUE "Y".
000500     01  GDTV-IS-LEAP-YEAR             PIC X.
000510         88  GDTV-LEAP-YEAR-DATE       VALUE "Y".
000520     01  GDTV-PAST-CUTOFF              PIC X.
000530         88  GDTV-PAST-THE-CUTOFF      VALUE "Y".
000540
000550     77  GDTV-LEAP-YEAR-REMAINDER      PIC 999.
000560     77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999.
000570
000580     01  W-DOW-WORK-AREA.
000590         05  W-DOW-YEAR                PIC 9(4) COMP.
000600         05  W-DOW-MONTH               PIC 9(2) COMP.
000610         05  W-DOW-DAY                 PIC 9(2) COMP.
000620         05  W-DOW-QUO-4               PIC 9(4) COMP.
000630         05  W-DOW-REM-4               PIC 9(4) COMP.
000640         05  W-DOW-QUO-100             PIC 9(4) COMP.
000650         05  W-DOW-REM-100             PIC 9(4) COMP.
000660         05  W-DOW-QUO-400             PIC 9(4) COMP.
000670         05  W-DOW-REM-400             PIC 9(4) COMP.
000680         05  W-DOW-MONTH-CODE          PIC 9(4) COMP.
000690         05  W-DOW-RAW                 PIC 9(9) COMP.
000700         05  W-DOW-QUO-7               PIC 9(9) COMP.
000710         05  W-DOW-REM-7               PIC 9(9) COMP.
000720         05  W-DOW-ADJ                 PIC 9(9) COMP.
000730
000740     01  GDTV-DAYS-SINCE-EPOCH         PIC 9(9) COMP.
000750
000760     01  GDTV-CUM-DAYS-LITERAL.
000770         05  FILLER  PIC X(36)
000780                 VALUE "000031059090120151181212243273304334".
000790     01  GDTV-CUM-DAYS-TABLE REDEFINES GDTV-CUM-DAYS-LITERAL.
000800         05  GDTV-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
000810
000820     01  GDTV-DAYS-IN-MONTH-LITERAL.
000830         05  FILLER  PIC X(24)
000840                 VALUE "312831303130313130313031".
000850     01  GDTV-DAYS-IN-MONTH-TABLE REDEFINES GDTV-DAYS-IN-MONTH-LITERAL.
000860         05  GDTV-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
000870
000880     01  W-EPOCH-WORK-AREA.
000890         05  W-EPOCH-YEARS             PIC 9(4) COMP.
000900         05  W-EPOCH-LEAP-DAYS         PIC 9(4) COMP.
000910         05  W-EPOCH-QUO-4             PIC 9(4) COMP.
000920         05  W-EPOCH-QUO-100          PIC 9(4) COMP.
000930         05  W-EPOCH-QUO-400          PIC 9(4) COMP.
000940         05  W-DAYS-THIS-MONTH         PIC 9(2) COMP.
