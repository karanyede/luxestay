000010*-------------------------------------------------------------
000020*    FDSTAT.CBL
000030*
000040*    FILE SECTION record layout for the STATISTICS-FILE.
000050*    One record, written once, at the end of the batch run.
000060*
000070*    03/14/94  LF   ORIGINAL CODING
000080*-------------------------------------------------------------
000090 FD  STATISTICS-FILE.
000100
000110 01  STATISTICS-RECORD.
000120     05  STAT-RUN-DATE                 PIC 9(08).
000130     05  STAT-TOTAL-RESERVATIONS       PIC 9(09).
000140     05  STAT-ACTIVE-RESERVATIONS      PIC 9(09).
000150     05  STAT-TOTAL-REVENUE            PIC S9(09)V99.
000160     05  FILLER                        PIC X(20).
