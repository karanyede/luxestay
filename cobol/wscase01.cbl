000010* wscase01.cbl
000020*
000030*-------------------------------------------------------------------------
000040*    WORKING-STORAGE alphabet constants used by INSPECT
000050*    CONVERTING to force an operator-entered or transaction
000060*    field to upper case - guest names, e-mail addresses and
000070*    the like all come through this same pair of 77-levels.
000080*-------------------------------------------------------------------------
000090     77  LOWER-ALPHA     PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
000100     77  UPPER-ALPHA     PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
