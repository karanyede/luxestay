000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ROOM-PRICING-ENGINE.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  04/12/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    ROOM-PRICING-ENGINE.COB
000100*
000110*    CALLABLE SUBPROGRAM - PRICES ONE STAY, NIGHT BY NIGHT,
000120*    APPLYING THE WEEKEND/HOLIDAY/SUMMER/PREMIUM-CATEGORY
000130*    SURCHARGES IN ORDER, EACH COMPOUNDING ON THE RUNNING
000140*    NIGHT PRICE, THEN ADDS TAX AND THE FLAT SERVICE FEE.  BUILT
000150*    WITH THE SAME PARAGRAPH-PER-CALCULATION-STEP HABIT THIS
000160*    SHOP USES FOR ANY HEAVY COMPUTATION CHAIN - NO SORT OR
000170*    PRINTER-FILE MACHINERY HERE, THIS SUBPROGRAM HANDS BACK A
000180*    PRICE, IT DOES NOT PRINT A REPORT.
000200*-------------------------------------------------------------
000210*    CHANGE LOG
000220*-------------------------------------------------------------
000230*    04/12/94  LF   ORIGINAL CODING
000240*    11/03/94  LF   HOLIDAY WINDOW SURCHARGE ADDED, TKT 4417
000250*    09/09/98  LF   Y2K REVIEW - DATE FIELDS ARE 9(8) CCYYMMDD
000260*                   THROUGHOUT, NO 2-DIGIT YEAR EXPOSURE FOUND
000270*    02/14/07  RPS  ROUNDING CONFIRMED HALF-UP ON ALL THREE
000280*                   MONEY COMPUTES, TKT 5103
000290*    08/19/08  RPS  ADDED W-CALL-COUNT FOR ABEND-TRACE, SAME AS
000300*                   EVERY OTHER RESERVATION-xxxx SUBPROGRAM
000310*    06/11/09  RPS  NO CHANGE HERE FOR TKT 7004 OR TKT 6280 -
000320*                   NEITHER THE HOTEL-MASTER-LOAD WIRE-UP NOR
000330*                   THE REFUND-CUTOFF FIX TOUCHES PRICING AT ALL
000340*    03/30/11  RPS  ADDED TWO MORE ALTERNATE VIEWS OF
000350*                   W-ROOM-PARM-AREA BELOW - A PRICE-ONLY VIEW
000360*                   AND A CATEGORY-ONLY VIEW - SO PARAGRAPHS
000370*                   DOWNSTREAM CAN REACH JUST THE FIELD THEY
000380*                   NEED, TKT 6311
000390*-------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000450     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000460            OFF STATUS IS NOT-RERUN-THIS-RUN.
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490
000500     COPY "wsresdate.cbl".
000510     COPY "wscase01.cbl".
000520
000530*    CATEGORY AS STORED ON THE ROOM RECORD MAY BE MIXED CASE -
000540*    UPPERCASED HERE BEFORE THE PREMIUM-CATEGORY COMPARE SO
000550*    "Suite" AND "SUITE" ARE NOT TREATED DIFFERENTLY.
000560 01  W-ROOM-CATEGORY-UPPER          PIC X(20).
000570
000580*    SUITE AND PRESIDENTIAL ROOMS CARRY THE 10% PREMIUM-
000590*    CATEGORY SURCHARGE ON TOP OF WEEKEND/HOLIDAY/SUMMER -
000600*    SET FRESH FOR EACH STAY IN 2000-PRICE-EACH-NIGHT.
000610 01  W-IS-PREMIUM-CATEGORY          PIC X.
000620     88  PREMIUM-CATEGORY           VALUE "Y".
000630
000640*    COMPUTED ONCE PER CALL BY 1000-COMPUTE-NIGHT-COUNT,
000650*    DRIVES THE VARYING LOOP THAT PRICES EVERY NIGHT OF
000660*    THE STAY ONE AT A TIME.
000670 01  W-NIGHT-COUNT                  PIC 9(5) COMP.
000680 01  W-NIGHT-INDEX                  PIC 9(5) COMP.
000690 01  W-CHECK-IN-SERIAL              PIC 9(9) COMP.
000700 01  W-CHECK-OUT-SERIAL             PIC 9(9) COMP.
000710
000720*    REBUILT FROM THE BASE RATE AT THE TOP OF EVERY NIGHT IN
000730*    2100-PRICE-ONE-NIGHT - EACH SURCHARGE COMPOUNDS ON WHAT
000740*    CAME BEFORE IT, NOT ON THE ORIGINAL BASE RATE.  CARRIED TO
000750*    FOUR DECIMAL PLACES, UNROUNDED, SO FOUR COMPOUNDING
000760*    SURCHARGES IN A ROW DO NOT EACH TAKE THEIR OWN HALF-UP
000770*    ROUND - TKT 6322 - ONLY W-TOTAL-PRICE'S ROLL-UP INTO
000780*    W-ROOM-COST IN 3000-ROUND-TOTAL-PRICE IS ROUNDED.
000790 01  W-NIGHT-PRICE                  PIC S9(8)V9(4).
000800*    RUNNING SUM OF EVERY NIGHT'S UNROUNDED PRICE - ALSO CARRIED
000810*    TO FOUR DECIMAL PLACES FOR THE SAME REASON AS W-NIGHT-PRICE.
000820*    3000-ROUND-TOTAL-PRICE IS WHAT TURNS THIS INTO W-ROOM-COST.
000830 01  W-TOTAL-PRICE                  PIC S9(9)V9(4).
000840 01  W-ROOM-COST                    PIC S9(8)V99.
000850*    FLAT 12% ON THE ROOM COST - THERE IS NO LOCALITY-SPECIFIC
000860*    TAX TABLE, JUST THE ONE RATE FOR EVERY STAY.
000870 01  W-TAXES                        PIC S9(8)V99.
000880*    FLAT SERVICE FEE, SAME DOLLAR AMOUNT REGARDLESS OF NIGHT
000890*    COUNT OR ROOM CATEGORY.
000900 01  W-FEES                         PIC S9(8)V99 VALUE 25.00.
000910
000920 01  W-ROOM-PARM-AREA.
000930     05  W-ROOM-ID-WORK             PIC 9(09).
000940     05  W-ROOM-NUMBER-WORK         PIC X(10).
000950     05  W-ROOM-CATEGORY-WORK       PIC X(20).
000960     05  W-ROOM-CAPACITY-WORK       PIC 9(03).
000970     05  W-ROOM-BASE-PRICE-WORK     PIC S9(08)V99.
000980     05  W-ROOM-HOTEL-ID-WORK       PIC 9(09).
000990     05  W-ROOM-IS-ACTIVE-WORK      PIC X(01).
001000     05  W-ROOM-FOUND-SWITCH        PIC X(01).
001010         88  W-ROOM-WAS-FOUND       VALUE "Y".
001020     05  FILLER                     PIC X(09).
001030
001040*    THE THREE VIEWS BELOW GIVE 2000-PRICE-EACH-NIGHT AND ITS
001050*    CHILD PARAGRAPHS A SHORTHAND ON TOP OF THE ONE FIELD
001060*    EACH ACTUALLY NEEDS, THE SAME SPLIT FDROOM.CBL'S OWN
001070*    ROOM-RECORD-PRICE-VIEW/STATUS-VIEW USE OVER ROOM-RECORD.
001080 01  W-ROOM-PARM-AS-GROUP REDEFINES W-ROOM-PARM-AREA.
001090     05  FILLER                     PIC X(9).
001100     05  W-ROOM-NAME-AND-CAT        PIC X(30).
001110     05  FILLER                     PIC X(33).
001120
001130*    PRICE-ONLY VIEW - LETS A PARAGRAPH THAT ONLY CARES ABOUT
001140*    THE NIGHTLY BASE RATE REACH IT WITHOUT NAMING THE WHOLE
001150*    GROUP ITEM.
001160 01  W-ROOM-PARM-PRICE-VIEW REDEFINES W-ROOM-PARM-AREA.
001170     05  FILLER                     PIC X(42).
001180     05  W-ROOM-PRICE-VIEW          PIC S9(08)V99.
001190     05  FILLER                     PIC X(20).
001200
001210*    CATEGORY-ONLY VIEW - USED WHEREVER ONLY THE ROOM'S
001220*    CATEGORY CODE MATTERS, SUCH AS THE PREMIUM-CATEGORY TEST
001230*    IN 2000-PRICE-EACH-NIGHT.
001240 01  W-ROOM-PARM-CATEGORY-VIEW REDEFINES W-ROOM-PARM-AREA.
001250     05  FILLER                     PIC X(19).
001260     05  W-ROOM-CATEGORY-VIEW       PIC X(20).
001270     05  FILLER                     PIC X(33).
001280
001290 77  W-CALL-COUNT                   PIC 9(7) COMP.
001300
001310 LINKAGE SECTION.
001320
001330*    HANDED IN BY THE CALLER, FILLED OUT BY THIS PROGRAM - ONE
001340*    CALL PRICES ONE STAY FOR ONE ROOM, THE CALLER IS WHAT
001350*    KNOWS HOW MANY ROOMS/STAYS ARE BEING PRICED OVERALL.
001360 01  LK-PRICING-PARM-AREA.
001370     05  LK-ROOM-ID                 PIC 9(09).
001380     05  LK-CHECK-IN-DATE           PIC 9(08).
001390     05  LK-CHECK-OUT-DATE          PIC 9(08).
001400     05  LK-ROOM-COST               PIC S9(08)V99.
001410     05  LK-TAXES                   PIC S9(08)V99.
001420     05  LK-FEES                    PIC S9(08)V99.
001430     05  LK-TOTAL-AMOUNT            PIC S9(08)V99.
001440     05  LK-ROOM-CAPACITY           PIC 9(03).
001450*    "N" MEANS LK-ROOM-ID DID NOT RESOLVE ON ROOM-MASTER-LOAD -
001460*    THE CALLER IS EXPECTED TO REJECT THE TRANSACTION RATHER
001470*    THAN TRUST ANY OF THE COST/TAX/FEE FIELDS BELOW.
001480     05  LK-FOUND-SWITCH            PIC X(01).
001490         88  LK-ROOM-WAS-FOUND      VALUE "Y".
001500     05  FILLER                     PIC X(10).
001510*-------------------------------------------------------------
001520 PROCEDURE DIVISION USING LK-PRICING-PARM-AREA.
001530
001540 0000-MAIN-LINE.
001550*    THE FOUR WORKER PARAGRAPHS BELOW RUN IN A FIXED ORDER -
001560*    NIGHT COUNT FIRST, THEN EACH NIGHT'S PRICE, THEN THE
001570*    ROUNDED TOTAL, THEN TAX AND FEES ON TOP OF THAT TOTAL.
001580     ADD 1 TO W-CALL-COUNT.
001590     MOVE LK-ROOM-ID TO W-ROOM-ID-WORK.
001600     CALL "ROOM-MASTER-LOAD" USING W-ROOM-PARM-AREA.
001610     IF W-ROOM-WAS-FOUND
001620         MOVE "Y" TO LK-FOUND-SWITCH
001630         MOVE W-ROOM-CAPACITY-WORK TO LK-ROOM-CAPACITY
001640         PERFORM 1000-COMPUTE-NIGHT-COUNT
001650         PERFORM 2000-PRICE-EACH-NIGHT
001660         PERFORM 3000-ROUND-TOTAL-PRICE
001670         PERFORM 4000-COMPUTE-TOTAL-COST
001680     ELSE
001690         MOVE "N" TO LK-FOUND-SWITCH
001700     END-IF.
001710     GOBACK.
001720 0000-MAIN-LINE-EXIT.
001730     EXIT.
001740*-------------------------------------------------------------
001750 1000-COMPUTE-NIGHT-COUNT.
001760*    NIGHTS = CHECK-OUT SERIAL DAY NUMBER MINUS CHECK-IN
001770*    SERIAL DAY NUMBER.  IF THE RESULT IS ZERO OR LESS, THE
001780*    CALLER ALREADY REJECTED THE DATES BACK IN RESERVATION-
001790*    CREATE - HERE WE JUST FALL BACK TO THE BASE PRICE.
001800     MOVE LK-CHECK-IN-DATE  TO GDTV-DATE-MM-DD-CCYY.
001810     PERFORM COMPUTE-DAYS-SINCE-EPOCH.
001820     MOVE GDTV-DAYS-SINCE-EPOCH TO W-CHECK-IN-SERIAL.
001830     MOVE LK-CHECK-OUT-DATE TO GDTV-DATE-MM-DD-CCYY.
001840     PERFORM COMPUTE-DAYS-SINCE-EPOCH.
001850     MOVE GDTV-DAYS-SINCE-EPOCH TO W-CHECK-OUT-SERIAL.
001860     IF W-CHECK-OUT-SERIAL > W-CHECK-IN-SERIAL
001870         COMPUTE W-NIGHT-COUNT =
001880             W-CHECK-OUT-SERIAL - W-CHECK-IN-SERIAL
001890     ELSE
001900         MOVE 0 TO W-NIGHT-COUNT
001910     END-IF.
001920 1000-COMPUTE-NIGHT-COUNT-EXIT.
001930     EXIT.
001940*-------------------------------------------------------------
001950 2000-PRICE-EACH-NIGHT.
001960     MOVE 0 TO W-TOTAL-PRICE.
001970     IF W-NIGHT-COUNT NOT > 0
001980         MOVE W-ROOM-BASE-PRICE-WORK TO W-TOTAL-PRICE
001990     ELSE
002000         MOVE LK-CHECK-IN-DATE TO GDTV-DATE-MM-DD-CCYY
002010         MOVE W-ROOM-CATEGORY-WORK TO W-ROOM-CATEGORY-UPPER
002020         INSPECT W-ROOM-CATEGORY-UPPER
002030             CONVERTING LOWER-ALPHA TO UPPER-ALPHA
002040         MOVE "N" TO W-IS-PREMIUM-CATEGORY
002050         IF W-ROOM-CATEGORY-UPPER = "SUITE"
002060             OR W-ROOM-CATEGORY-UPPER = "PRESIDENTIAL"
002070             MOVE "Y" TO W-IS-PREMIUM-CATEGORY
002080         END-IF
002090         PERFORM 2100-PRICE-ONE-NIGHT
002100             VARYING W-NIGHT-INDEX FROM 1 BY 1
002110             UNTIL W-NIGHT-INDEX > W-NIGHT-COUNT
002120     END-IF.
002130 2000-PRICE-EACH-NIGHT-EXIT.
002140     EXIT.
002150*-------------------------------------------------------------
002160*    SURCHARGE ORDER IS WEEKEND, THEN HOLIDAY, THEN SUMMER
002170*    PEAK, THEN PREMIUM-CATEGORY - CHANGING THIS ORDER CHANGES
002180*    THE ANSWER SINCE EACH ONE COMPOUNDS ON THE RUNNING PRICE.
002190*    NONE OF THE FOUR COMPUTES BELOW CARRIES THE ROUNDED WORD -
002200*    TKT 6322 FOUND THE OLD CODE ROUNDING W-NIGHT-PRICE TO THE
002210*    PENNY AFTER EVERY SINGLE SURCHARGE, SO A STAY WITH TWO OR
002220*    MORE SURCHARGES COMPOUNDING ON ONE NIGHT CAME OUT A PENNY
002230*    OR TWO HEAVY OF THE SPEC'D ANSWER.  W-NIGHT-PRICE IS NOW
002240*    CARRIED UNROUNDED TO FOUR DECIMAL PLACES THROUGH ALL FOUR
002250*    STEPS - THE ONLY ROUND HAPPENS ONCE, IN 3000-ROUND-TOTAL-
002260*    PRICE, WHEN THE WHOLE STAY'S UNROUNDED TOTAL BECOMES
002270*    W-ROOM-COST.
002280 2100-PRICE-ONE-NIGHT.
002290     MOVE W-ROOM-BASE-PRICE-WORK TO W-NIGHT-PRICE.
002300     PERFORM TEST-IS-WEEKEND-DATE.
002310     IF GDTV-WEEKEND-DATE
002320         COMPUTE W-NIGHT-PRICE = W-NIGHT-PRICE * 1.30
002330     END-IF.
002340     PERFORM TEST-IS-HOLIDAY-WINDOW-DATE.
002350     IF GDTV-HOLIDAY-DATE
002360         COMPUTE W-NIGHT-PRICE = W-NIGHT-PRICE * 1.50
002370     END-IF.
002380     PERFORM TEST-IS-SUMMER-PEAK-DATE.
002390     IF GDTV-SUMMER-DATE
002400         COMPUTE W-NIGHT-PRICE = W-NIGHT-PRICE * 1.20
002410     END-IF.
002420     IF PREMIUM-CATEGORY
002430         COMPUTE W-NIGHT-PRICE = W-NIGHT-PRICE * 1.10
002440     END-IF.
002450     ADD W-NIGHT-PRICE TO W-TOTAL-PRICE.
002460     PERFORM INCREMENT-DATE-BY-ONE-DAY.
002470 2100-PRICE-ONE-NIGHT-EXIT.
002480     EXIT.
002490*-------------------------------------------------------------
002500*    ROUNDED HERE, NOT AS EACH NIGHT IS PRICED - TKT 5103
002510*    CONFIRMED THE SHOP WANTS ONE HALF-UP ROUND AT THE END OF
002520*    THE STAY, NOT ONE PER NIGHT.
002530 3000-ROUND-TOTAL-PRICE.
002540     COMPUTE W-ROOM-COST ROUNDED = W-TOTAL-PRICE.
002550     MOVE W-ROOM-COST TO LK-ROOM-COST.
002560 3000-ROUND-TOTAL-PRICE-EXIT.
002570     EXIT.
002580*-------------------------------------------------------------
002590*    TAX IS FIGURED ON W-ROOM-COST ONLY, THE FEE IS NOT TAXED -
002600*    LK-FEES IS A FLAT PASS-THROUGH OF W-FEES EVERY CALL.
002610 4000-COMPUTE-TOTAL-COST.
002620     COMPUTE W-TAXES ROUNDED = W-ROOM-COST * 0.12.
002630     MOVE W-TAXES TO LK-TAXES.
002640     MOVE W-FEES  TO LK-FEES.
002650     COMPUTE LK-TOTAL-AMOUNT ROUNDED =
002660         W-ROOM-COST + W-TAXES + W-FEES.
002670 4000-COMPUTE-TOTAL-COST-EXIT.
002680     EXIT.
002690*-------------------------------------------------------------
002700*    THE DATE MACHINERY BELOW IS THE SAME SHARED COPYBOOK EVERY
002710*    RESERVATION-xxxx PROGRAM CARRIES - WEEKEND/HOLIDAY/SUMMER
002720*    TESTS AND THE SERIAL-DAY ARITHMETIC USED ABOVE ALL LIVE IN IT.
002730 COPY "PLDATE.CBL".
