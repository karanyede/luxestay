000010*-------------------------------------------------------------
000020*    FDTRAN.CBL
000030*
000040*    FILE SECTION record layout for the TRANSACTION-FILE.
000050*    One operation request per record.  TRAN-TYPE-CODE selects
000060*    which engine function the driver dispatches to;  the rest
000070*    of the record is a union of every field any one of the
000080*    five functions might need - unused fields are blank on a
000090*    given record, the same way this shop has always laid a
000100*    multi-purpose card image out.
000110*
000120*    03/14/94  LF   ORIGINAL CODING
000130*-------------------------------------------------------------
000140 FD  TRANSACTION-FILE.
000150
000160 01  TRANSACTION-RECORD.
000170     05  TRAN-TYPE-CODE                PIC 9(02).
000180         88  TRAN-PRICE-QUOTE          VALUE 01.
000190         88  TRAN-CREATE-RESERVATION   VALUE 02.
000200         88  TRAN-PROCESS-PAYMENT      VALUE 03.
000210         88  TRAN-CANCEL-RESERVATION   VALUE 04.
000220         88  TRAN-CHECK-IN             VALUE 05.
000230         88  TRAN-CHECK-OUT            VALUE 06.
000240     05  TRAN-RES-ID                   PIC 9(09).
000250     05  TRAN-ROOM-ID                  PIC 9(09).
000260     05  TRAN-USER-ID                  PIC 9(09).
000270     05  TRAN-CHECK-IN-DATE            PIC 9(08).
000280     05  TRAN-CHECK-OUT-DATE           PIC 9(08).
000290     05  TRAN-GUEST-COUNT              PIC 9(03).
000300     05  TRAN-GUEST-NAME               PIC X(40).
000310     05  TRAN-GUEST-EMAIL              PIC X(40).
000320     05  TRAN-GUEST-PHONE              PIC X(20).
000330     05  TRAN-PAYMENT-METHOD           PIC X(12).
000340     05  TRAN-PAYMENT-OUTCOME          PIC X(01).
000350         88  TRAN-PAYMENT-SUCCEEDED    VALUE "S".
000360         88  TRAN-PAYMENT-FAILED       VALUE "F".
000370     05  TRAN-TODAY-DATE               PIC 9(08).
000380     05  TRAN-TODAY-TIME               PIC 9(06).
000390     05  FILLER                        PIC X(20).
