000010*-------------------------------------------------------------
000020*    FDPYMT.CBL
000030*
000040*    FILE SECTION record layout for the PAYMENT-FILE.
000050*    PAY-AMOUNT carries a sign - negative amounts are refunds.
000060*    PAY-PROCESSED-DATE/TIME are stamped only once the payment
000070*    reaches COMPLETED or FAILED;  zero until then, the same
000080*    zero-until-stamped convention every DATE/TIME pair in this
000090*    shop's file layouts uses for "not yet".
000095*
000100*    03/14/94  LF   ORIGINAL CODING
000110*-------------------------------------------------------------
000120 FD  PAYMENT-FILE
000130     LABEL RECORDS ARE STANDARD.
000140
000150 01  PAYMENT-RECORD.
000160     05  PAY-ID                    PIC 9(09).
000170     05  PAY-RESERVATION-ID        PIC 9(09).
000180     05  PAY-AMOUNT                PIC S9(08)V99.
000190     05  PAY-METHOD                PIC X(12).
000200     05  PAY-STATUS                PIC X(10).
000210     05  PAY-TRANSACTION-ID        PIC X(20).
000220     05  PAY-PROCESSED-DATE        PIC 9(08).
000230     05  PAY-PROCESSED-TIME        PIC 9(06).
000240     05  FILLER                    PIC X(09).
000250
000260 01  PAYMENT-RECORD-DATE-VIEW REDEFINES PAYMENT-RECORD.
000270     05  PDV-PAY-ID                PIC 9(09).
000280     05  PDV-PAY-RESERVATION-ID    PIC 9(09).
000290     05  FILLER                    PIC X(33).
000300     05  PDV-PROCESSED-CCYY        PIC 9(04).
000310     05  PDV-PROCESSED-MM          PIC 9(02).
000320     05  PDV-PROCESSED-DD          PIC 9(02).
000330     05  FILLER                    PIC X(15).
