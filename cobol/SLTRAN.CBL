000010*-------------------------------------------------------------
000020*    SLTRAN.CBL
000030*
000040*    FILE-CONTROL entry for the TRANSACTION-FILE.
000050*    This is the batch input that drives the whole engine - one
000060*    record per operation requested (create a reservation, post
000070*    a payment, cancel, check in, check out).  It takes the
000080*    place the shop's 3270 menu ACCEPT used to occupy;  the
000090*    driver reads it the same sequential way a card-image
000100*    transaction file has always been read in this shop.
000110*
000120*    03/14/94  LF   ORIGINAL CODING
000130*-------------------------------------------------------------
000140     SELECT TRANSACTION-FILE
000150            ASSIGN TO "TRANFILE"
000160            ORGANIZATION IS LINE SEQUENTIAL.
