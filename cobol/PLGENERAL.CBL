000010*-------------------------------------------------------------
000020*    PLGENERAL.CBL
000030*
000040*    General-purpose PROCEDURE DIVISION library shared by every
000050*    leaf program in the reservation engine - logs a one-line
000060*    reason to the console when a transaction is rejected, the
000070*    same way this shop has always echoed a reason back to the
000080*    operator rather than aborting the run.
000090*
000100*    03/22/94  LF   ORIGINAL CODING
000110*    09/09/98  LF   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE
000120*    02/14/07  RPS  SPLIT THE RUN-COUNTER PARAGRAPHS OUT TO
000130*                   PLCOUNTER.CBL - THOSE BELONG TO THE DRIVER,
000140*                   NOT EVERY LEAF PROGRAM, TKT 5103
000150*-------------------------------------------------------------
000160 LOG-TRANSACTION-REJECTED.
000170*    DISPLAYS THE TRANSACTION TYPE AND THE REJECT REASON TO
000180*    SYSOUT SO THE OPERATOR CAN TRACE A BAD RUN WITHOUT HAVING
000190*    TO RE-CODE THE PROGRAM FOR A SPECIAL TEST.
000200     DISPLAY "TRANSACTION REJECTED - " W-REJECT-REASON.
000210 LOG-TRANSACTION-REJECTED-EXIT.
000220     EXIT.
