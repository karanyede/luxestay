000010*-------------------------------------------------------------
000020*    SLCTRL.CBL
000030*
000040*    FILE-CONTROL entry for the CONTROL-FILE.
000050*    One-record-per-key file, this shop's usual way of carrying
000060*    a last-issued-number counter across runs;  widened here to
000070*    carry the three last-issued sequence numbers the
000080*    reservation engine needs (booking reference, confirmation
000090*    number, transaction id).  CONTROL-KEY stays a constant 1 -
000100*    the same trick every control file in this shop uses, a
000110*    single fixed record acting as WORKING-STORAGE that
000120*    survives a run.
000130*
000140*    01/06/88  LF   ORIGINAL CODING (ONE SEQUENCE COUNTER)
000150*    03/14/94  LF   WIDENED TO 3 SEQUENCE COUNTERS
000160*-------------------------------------------------------------
000170     SELECT CONTROL-FILE
000180            ASSIGN TO "CTRLFILE"
000190            ORGANIZATION IS INDEXED
000200            ACCESS MODE IS RANDOM
000210            RECORD KEY IS CONTROL-KEY.
