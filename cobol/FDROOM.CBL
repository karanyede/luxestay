000010*-------------------------------------------------------------
000020*    FDROOM.CBL
000030*
000040*    FILE SECTION record layout for the ROOM-FILE.
000050*    One room per record;  ROOM-HOTEL-ID is the FK back to the
000060*    hotel master.  Category drives the premium surcharge in
000070*    the pricing engine (SUITE/PRESIDENTIAL).
000080*
000090*    03/14/94  LF   ORIGINAL CODING
000100*    09/02/98  LF   Y2K - WIDENED NO DATE FIELDS ON THIS RECORD,
000110*                   REVIEWED FOR 4-DIGIT YEAR COMPLIANCE - N/A
000120*-------------------------------------------------------------
000130 FD  ROOM-FILE
000140     LABEL RECORDS ARE STANDARD.
000150
000160 01  ROOM-RECORD.
000170     05  ROOM-ID                   PIC 9(09).
000180     05  ROOM-NUMBER               PIC X(10).
000190     05  ROOM-CATEGORY             PIC X(20).
000200     05  ROOM-CAPACITY             PIC 9(03).
000210     05  ROOM-BASE-PRICE           PIC S9(08)V99.
000220     05  ROOM-HOTEL-ID             PIC 9(09).
000230     05  ROOM-IS-ACTIVE            PIC X(01).
000240     05  FILLER                    PIC X(25).
000250
000260 01  ROOM-RECORD-BY-CATEGORY REDEFINES ROOM-RECORD.
000270     05  RBC-ROOM-ID               PIC 9(09).
000280     05  RBC-ROOM-NUMBER           PIC X(10).
000290     05  RBC-CATEGORY-CODE         PIC X(01).
000300         88  RBC-SINGLE            VALUE "S".
000310         88  RBC-DOUBLE            VALUE "D".
000320         88  RBC-SUITE             VALUE "U".
000330         88  RBC-PRESIDENTIAL      VALUE "P".
000340     05  FILLER                    PIC X(19).
000350     05  FILLER                    PIC X(48).
000360
000370*    THE TWO VIEWS BELOW ADD A PRICE-ONLY VIEW AND A FLAG VIEW,
000380*    SAME SPLIT THE ROOM-CATEGORY-BY-CODE VIEW ABOVE ALREADY
000390*    USES FOR THE PRICING ENGINE'S TABLE SEARCH.
000400 01  ROOM-RECORD-PRICE-VIEW REDEFINES ROOM-RECORD.
000410     05  FILLER                    PIC X(42).
000420     05  RPV-BASE-PRICE            PIC S9(08)V99.
000430     05  FILLER                    PIC X(35).
000440
000450 01  ROOM-RECORD-STATUS-VIEW REDEFINES ROOM-RECORD.
000460     05  FILLER                    PIC X(61).
000470     05  RSV-ACTIVE-FLAG           PIC X(01).
000480     05  FILLER                    PIC X(25).
