000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-BATCH-DRIVER.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  03/14/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-BATCH-DRIVER.COB
000100*
000110*    MAIN PROGRAM FOR THE NIGHTLY RESERVATION RUN.  READS THE
000120*    TRANSACTION-FILE SEQUENTIALLY, CALLS RESERVATION-PROCESSING
000130*    ONCE PER RECORD, CALLS RESERVATION-STATISTICS ONCE AT END
000140*    OF RUN, AND DISPLAYS THE FINAL TRANSACTION COUNTS TO THE
000150*    OPERATOR.  REPLACES THE OLD 3270 MENU SHELL THAT USED TO
000160*    SIT AT THE TOP OF THIS SYSTEM - NO OPERATOR IS AT A
000170*    TERMINAL FOR THIS RUN, SO THE MENU IS GONE AND THE WHOLE
000180*    BATCH IS DRIVEN OFF THE TRANSACTION-FILE INSTEAD.
000190*-------------------------------------------------------------
000200*    CHANGE LOG
000210*-------------------------------------------------------------
000220*    03/14/94  LF   ORIGINAL CODING
000230*    09/09/98  LF   Y2K REVIEW - TODAY'S DATE IS NOW WINDOWED
000240*                   FROM THE 2-DIGIT ACCEPT FROM DATE INTO A
000250*                   FULL CCYYMMDD BEFORE IT IS PASSED DOWN TO
000260*                   ANY LEAF PROGRAM - 00-49 WINDOWS TO 20XX,
000270*                   50-99 WINDOWS TO 19XX
000280*    02/14/07  RPS  STATISTICS CALL MOVED TO END OF RUN, AFTER
000290*                   THE TRANSACTION-FILE IS FULLY PROCESSED,
000300*                   TKT 5103
000310*-------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000370     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000380            OFF STATUS IS NOT-RERUN-THIS-RUN.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     COPY "SLTRAN.CBL".
000420 DATA DIVISION.
000430 FILE SECTION.
000440     COPY "FDTRAN.CBL".
000450 WORKING-STORAGE SECTION.
000460
000470 01  W-MORE-TRANSACTION-RECORDS    PIC X.
000480     88  MORE-TRANSACTION-RECORDS  VALUE "Y".
000490
000500 01  W-RETURN-CODE                 PIC X.
000510     88  GOOD-TRANSACTION          VALUE "Y".
000520
000530 01  W-TRANSACTIONS-READ           PIC 9(7) COMP.
000540 01  W-TRANSACTIONS-ACCEPTED       PIC 9(7) COMP.
000550 01  W-TRANSACTIONS-REJECTED       PIC 9(7) COMP.
000560
000570 01  W-TODAY-RAW-DATE.
000580     05  W-TODAY-RAW-YY            PIC 99.
000590     05  W-TODAY-RAW-MM            PIC 99.
000600     05  W-TODAY-RAW-DD            PIC 99.
000610
000620 01  W-TODAY-DATE-AREA.
000630     05  W-TODAY-CCYY              PIC 9(04).
000640     05  W-TODAY-MM                PIC 9(02).
000650     05  W-TODAY-DD                PIC 9(02).
000660
000670 01  W-TODAY-DATE-AS-ONE-NUMBER REDEFINES W-TODAY-DATE-AREA.
000680     05  W-TODAY-DATE-CCYYMMDD     PIC 9(08).
000690
000700 01  W-TRANSACTION-RECORD-COPY.
000710     05  FILLER                    PIC X(195).
000720
000730 01  W-TRAN-COPY-AS-TYPE-VIEW REDEFINES W-TRANSACTION-RECORD-COPY.
000740     05  W-TRAN-COPY-TYPE-CODE     PIC 9(02).
000750     05  FILLER                    PIC X(193).
000760
000762 01  W-TRAN-COPY-AS-TRACE-VIEW REDEFINES W-TRANSACTION-RECORD-COPY.
000764*    USED ONLY TO DISPLAY THE RES-ID/ROOM-ID ON AN ABEND TRACE -
000766*    SAVES HAVING TO UNSTRING THE WHOLE CARD IMAGE BY HAND WHEN
000768*    THE OPERATOR CALLS IN ABOUT A BAD RUN.
000770     05  FILLER                    PIC X(02).
000772     05  W-TRAN-TRACE-RES-ID       PIC 9(09).
000774     05  W-TRAN-TRACE-ROOM-ID      PIC 9(09).
000776     05  FILLER                    PIC X(175).
000778
000790 01  W-PROCESSING-RESULT-AREA.
000800     05  W-RESULT-ACCEPTED-SWITCH  PIC X(01).
000810         88  W-RESULT-WAS-ACCEPTED VALUE "Y".
000820     05  W-RESULT-NEW-RES-ID       PIC 9(09).
000830     05  FILLER                    PIC X(10).
000840
000850 01  W-STATISTICS-PARM-AREA.
000860     05  W-STAT-RUN-DATE           PIC 9(08).
000870     05  FILLER                    PIC X(10).
000880
000890 77  W-CALL-COUNT                  PIC 9(7) COMP.
000900*-------------------------------------------------------------
000910 PROCEDURE DIVISION.
000920
000930 0000-MAIN-LINE.
000940     ADD 1 TO W-CALL-COUNT.
000950     PERFORM 1000-GET-TODAYS-DATE.
000955     MOVE 0 TO W-TRANSACTIONS-READ
000957                W-TRANSACTIONS-ACCEPTED
000959                W-TRANSACTIONS-REJECTED.
000970     OPEN INPUT TRANSACTION-FILE.
000980     MOVE "Y" TO W-MORE-TRANSACTION-RECORDS.
000990     PERFORM 2000-PROCESS-ONE-TRANSACTION
001000         UNTIL NOT MORE-TRANSACTION-RECORDS.
001010     CLOSE TRANSACTION-FILE.
001020     MOVE W-TODAY-DATE-CCYYMMDD TO W-STAT-RUN-DATE.
001030     CALL "RESERVATION-STATISTICS" USING W-STATISTICS-PARM-AREA.
001040     DISPLAY "RESERVATION RUN COMPLETE FOR " W-TODAY-DATE-CCYYMMDD.
001050     DISPLAY "TRANSACTIONS READ     - " W-TRANSACTIONS-READ.
001060     DISPLAY "TRANSACTIONS ACCEPTED - " W-TRANSACTIONS-ACCEPTED.
001070     DISPLAY "TRANSACTIONS REJECTED - " W-TRANSACTIONS-REJECTED.
001080     STOP RUN.
001090 0000-MAIN-LINE-EXIT.
001100     EXIT.
001110*-------------------------------------------------------------
001120 1000-GET-TODAYS-DATE.
001130*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR, THE SAME AS ALWAYS -
001140*    THIS SHOP NOW WINDOWS IT INTO A FULL CENTURY BEFORE IT GOES
001150*    ANYWHERE NEAR A RECORD, PER THE Y2K REVIEW.
001160     ACCEPT W-TODAY-RAW-DATE FROM DATE.
001170     MOVE W-TODAY-RAW-MM TO W-TODAY-MM.
001180     MOVE W-TODAY-RAW-DD TO W-TODAY-DD.
001190     IF W-TODAY-RAW-YY < 50
001200         COMPUTE W-TODAY-CCYY = 2000 + W-TODAY-RAW-YY
001210     ELSE
001220         COMPUTE W-TODAY-CCYY = 1900 + W-TODAY-RAW-YY
001230     END-IF.
001240 1000-GET-TODAYS-DATE-EXIT.
001250     EXIT.
001260*-------------------------------------------------------------
001270 2000-PROCESS-ONE-TRANSACTION.
001280     READ TRANSACTION-FILE NEXT RECORD
001290         AT END
001300             MOVE "N" TO W-MORE-TRANSACTION-RECORDS
001310     END-READ.
001320     IF MORE-TRANSACTION-RECORDS
001330         MOVE TRANSACTION-RECORD TO W-TRANSACTION-RECORD-COPY
001340         MOVE W-TODAY-DATE-CCYYMMDD TO TRAN-TODAY-DATE
001350         MOVE "N" TO W-RESULT-ACCEPTED-SWITCH
001360         MOVE 0   TO W-RESULT-NEW-RES-ID
001370         CALL "RESERVATION-PROCESSING" USING TRANSACTION-RECORD
001380             W-PROCESSING-RESULT-AREA
001390         IF W-RESULT-WAS-ACCEPTED
001400             MOVE "Y" TO W-RETURN-CODE
001410         ELSE
001420             MOVE "N" TO W-RETURN-CODE
001430         END-IF
001440         PERFORM BUMP-TRANSACTION-COUNTERS
001450     END-IF.
001460 2000-PROCESS-ONE-TRANSACTION-EXIT.
001470     EXIT.
001480*-------------------------------------------------------------
001490 COPY "PLCOUNTER.CBL".
