000010*-------------------------------------------------------------
000020*    PL-LOOK-FOR-RESERVATION-RECORD.CBL
000030*
000040*    Random READ of the RESERVATION-FILE by RES-ID, shared by
000050*    the payment, cancellation and check-in/check-out programs
000060*    so they all fetch the reservation the same way.
000070*
000080*    03/22/94  LF   ORIGINAL CODING
000090*-------------------------------------------------------------
000100 LOOK-FOR-RESERVATION-RECORD.
000110     MOVE "Y" TO W-FOUND-RESERVATION-RECORD.
000120     READ RESERVATION-FILE RECORD
000130         INVALID KEY
000140             MOVE "N" TO W-FOUND-RESERVATION-RECORD
000150     END-READ.
000160 LOOK-FOR-RESERVATION-RECORD-EXIT.
000170     EXIT.
