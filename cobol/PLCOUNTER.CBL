000010*-------------------------------------------------------------
000020*    PLCOUNTER.CBL
000030*
000040*    PROCEDURE DIVISION library for the batch driver only - sets
000050*    the run-wide LINKAGE return code and keeps the counts of
000060*    transactions read, accepted and rejected that the driver
000070*    displays at end of run.  Split out of PLGENERAL.CBL so the
000080*    leaf programs do not have to carry WORKING-STORAGE fields
000090*    they never touch.
000100*
000110*    02/14/07  RPS  SPLIT OUT OF PLGENERAL.CBL, TKT 5103
000120*-------------------------------------------------------------
000130 SET-RETURN-CODE-SUCCESS.
000140     MOVE "Y" TO W-RETURN-CODE.
000150 SET-RETURN-CODE-SUCCESS-EXIT.
000160     EXIT.
000170 SET-RETURN-CODE-FAILURE.
000180     MOVE "N" TO W-RETURN-CODE.
000190 SET-RETURN-CODE-FAILURE-EXIT.
000200     EXIT.
000210 BUMP-TRANSACTION-COUNTERS.
000220*    KEEPS THE RUN-WIDE COUNTS OF TRANSACTIONS READ, ACCEPTED
000230*    AND REJECTED - DISPLAYED BY THE DRIVER AT END OF RUN.
000240     ADD 1 TO W-TRANSACTIONS-READ.
000250     IF GOOD-TRANSACTION
000260         ADD 1 TO W-TRANSACTIONS-ACCEPTED
000270     ELSE
000280         ADD 1 TO W-TRANSACTIONS-REJECTED
000290     END-IF.
000300 BUMP-TRANSACTION-COUNTERS-EXIT.
000310     EXIT.
