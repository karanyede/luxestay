000010*-------------------------------------------------------------
000020*    PL-LOOK-FOR-USER-RECORD.CBL
000030*
000040*    Random READ of the USER-FILE by USER-ID, used to default
000050*    the guest name/e-mail/phone onto a new reservation when
000060*    the transaction record leaves them blank.
000070*
000080*    03/22/94  LF   ORIGINAL CODING
000090*-------------------------------------------------------------
000100 LOOK-FOR-USER-RECORD.
000110     MOVE "Y" TO W-FOUND-USER-RECORD.
000120     READ USER-FILE RECORD
000130         INVALID KEY
000140             MOVE "N" TO W-FOUND-USER-RECORD
000150     END-READ.
000160 LOOK-FOR-USER-RECORD-EXIT.
000170     EXIT.
