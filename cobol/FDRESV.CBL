000010*-------------------------------------------------------------
000020*    FDRESV.CBL
000030*
000040*    FILE SECTION record layout for the RESERVATION-FILE.
000050*    RES-STATUS walks PENDING - CONFIRMED - CHECKED_IN -
000060*    COMPLETED, or drops to CANCELLED from PENDING/CONFIRMED.
000070*    Guest name/email/phone default from the USER-FILE at
000080*    create time but may be overridden by the transaction -
000090*    a guest booking for someone else, or giving a different
000100*    contact number for this one stay, without touching their
000110*    USER-FILE profile.
000120*
000130*    03/14/94  LF   ORIGINAL CODING
000140*    11/03/94  LF   BOOKING-REF/CONFIRMATION-NO WIDENED TO
000150*                   X(20), TKT 4417
000160*    03/09/11  RPS  TKT 6340 - ADDED RES-CANCELLED-DATE/TIME,
000170*                   RES-ACTUAL-CHECKIN-DATE/TIME AND RES-ACTUAL-
000180*                   CHECKOUT-DATE/TIME BELOW - THE CANCEL AND
000190*                   CHECK-IN/CHECK-OUT TRANSITIONS WERE SETTING
000200*                   STATUS BUT HAD NO FIELD TO STAMP THE ACTUAL
000210*                   MOMENT OF THE TRANSITION AGAINST, SAME DATE/
000220*                   TIME PAIR CONVENTION AS FDPYMT.CBL'S PAY-
000230*                   PROCESSED-DATE/TIME - ZERO UNTIL STAMPED.
000240*                   WIDENED THE RECORD AND REBUILT THE TRAILING
000250*                   FILLER ON ALL THREE REDEFINES VIEWS BELOW TO
000260*                   MATCH THE NEW RECORD LENGTH.
000270*-------------------------------------------------------------
000280 FD  RESERVATION-FILE
000290     LABEL RECORDS ARE STANDARD.
000300
000310 01  RESERVATION-RECORD.
000320     05  RES-ID                    PIC 9(09).
000330     05  RES-BOOKING-REF           PIC X(20).
000340     05  RES-CONFIRMATION-NO       PIC X(20).
000350     05  RES-USER-ID               PIC 9(09).
000360     05  RES-ROOM-ID               PIC 9(09).
000370     05  RES-CHECK-IN-DATE         PIC 9(08).
000380     05  RES-CHECK-OUT-DATE        PIC 9(08).
000390     05  RES-GUEST-COUNT           PIC 9(03).
000400     05  RES-TOTAL-AMOUNT          PIC S9(08)V99.
000410     05  RES-STATUS                PIC X(12).
000420         88  RES-IS-PENDING        VALUE "PENDING".
000430         88  RES-IS-CONFIRMED      VALUE "CONFIRMED".
000440         88  RES-IS-CANCELLED      VALUE "CANCELLED".
000450         88  RES-IS-CHECKED-IN     VALUE "CHECKED_IN".
000460         88  RES-IS-COMPLETED      VALUE "COMPLETED".
000470     05  RES-GUEST-NAME            PIC X(40).
000480     05  RES-GUEST-EMAIL           PIC X(40).
000490     05  RES-GUEST-PHONE           PIC X(20).
000500     05  RES-CANCELLED-DATE        PIC 9(08).
000510     05  RES-CANCELLED-TIME        PIC 9(06).
000520     05  RES-ACTUAL-CHECKIN-DATE   PIC 9(08).
000530     05  RES-ACTUAL-CHECKIN-TIME   PIC 9(06).
000540     05  RES-ACTUAL-CHECKOUT-DATE  PIC 9(08).
000550     05  RES-ACTUAL-CHECKOUT-TIME  PIC 9(06).
000560     05  FILLER                    PIC X(10).
000570
000580 01  RESERVATION-RECORD-DATE-VIEW REDEFINES RESERVATION-RECORD.
000590     05  RDV-RES-ID                PIC 9(09).
000600     05  FILLER                    PIC X(40).
000610     05  RDV-USER-ID               PIC 9(09).
000620     05  RDV-ROOM-ID               PIC 9(09).
000630     05  RDV-CHECK-IN-CCYY         PIC 9(04).
000640     05  RDV-CHECK-IN-MM           PIC 9(02).
000650     05  RDV-CHECK-IN-DD           PIC 9(02).
000660     05  RDV-CHECK-OUT-CCYY        PIC 9(04).
000670     05  RDV-CHECK-OUT-MM          PIC 9(02).
000680     05  RDV-CHECK-OUT-DD          PIC 9(02).
000690     05  FILLER                    PIC X(177).
000700
000710 01  RESERVATION-RECORD-GUEST-VIEW REDEFINES RESERVATION-RECORD.
000720     05  FILLER                    PIC X(96).
000730     05  RGV-STATUS                PIC X(12).
000740     05  RGV-GUEST-NAME            PIC X(40).
000750     05  RGV-GUEST-EMAIL           PIC X(40).
000760     05  RGV-GUEST-PHONE           PIC X(20).
000770     05  FILLER                    PIC X(52).
000780
000790 01  RESERVATION-RECORD-REFERENCE-VIEW REDEFINES RESERVATION-RECORD.
000800     05  RRV-RES-ID                PIC 9(09).
000810     05  RRV-BOOKING-REF           PIC X(20).
000820     05  RRV-CONFIRMATION-NO       PIC X(20).
000830     05  FILLER                    PIC X(211).
