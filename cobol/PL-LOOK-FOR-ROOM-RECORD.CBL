000010*-------------------------------------------------------------
000020*    PL-LOOK-FOR-ROOM-RECORD.CBL
000030*
000040*    Random READ of the ROOM-FILE by ROOM-ID.  The availability
000050*    check in the reservation engine instead walks the ROOM-
000060*    HOTEL-ID alternate key with START/READ NEXT, so that scan
000070*    has its own paragraph in RESERVATION-CREATE.COB and does
000080*    not live here.
000090*
000100*    03/22/94  LF   ORIGINAL CODING
000110*-------------------------------------------------------------
000120 LOOK-FOR-ROOM-RECORD.
000130     MOVE "Y" TO W-FOUND-ROOM-RECORD.
000140     READ ROOM-FILE RECORD
000150         INVALID KEY
000160             MOVE "N" TO W-FOUND-ROOM-RECORD
000170     END-READ.
000180 LOOK-FOR-ROOM-RECORD-EXIT.
000190     EXIT.
