000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    USER-MASTER-LOAD.
000030 AUTHOR.        R. SANTOS.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  04/04/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    USER-MASTER-LOAD.COB
000100*
000110*    CALLABLE SUBPROGRAM - GIVEN A USER-ID ON LK-USER-ID,
000120*    RETURNS THE GUEST'S NAME, E-MAIL AND PHONE SO A NEW
000130*    RESERVATION CAN DEFAULT THEM WHEN THE TRANSACTION RECORD
000140*    LEAVES THE GUEST FIELDS BLANK.  THE SAME RANDOM-READ-PLUS-
000150*    FOUND-FLAG SHAPE EVERY MASTER-LOAD SUBPROGRAM IN THIS SHOP
000160*    USES - THE SHOP HAS ALWAYS PULLED A MASTER RECORD THE SAME
000170*    WAY NO MATTER WHICH FILE IT CAME FROM.
000200*-------------------------------------------------------------
000210*    CHANGE LOG
000220*-------------------------------------------------------------
000230*    04/04/94  RPS  ORIGINAL CODING
000240*    09/09/98  RPS  Y2K REVIEW - USER-ID IS NUMERIC, NO DATE
000250*                   FIELDS ON THIS RECORD, NO CHANGE REQUIRED
000260*-------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     C01 IS TOP-OF-FORM
000310     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000320     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000330            OFF STATUS IS NOT-RERUN-THIS-RUN.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     COPY "SLUSERF.CBL".
000370 DATA DIVISION.
000380 FILE SECTION.
000390     COPY "FDUSERF.CBL".
000400 WORKING-STORAGE SECTION.
000410
000420 01  W-FOUND-USER-RECORD            PIC X.
000430     88  FOUND-USER-RECORD          VALUE "Y".
000440
000450 01  W-FILE-OPEN-SWITCH             PIC X.
000460     88  USER-FILE-IS-OPEN          VALUE "Y".
000470
000480 77  W-CALL-COUNT                   PIC 9(7) COMP.
000490
000500 LINKAGE SECTION.
000510
000520 01  LK-USER-PARM-AREA.
000530     05  LK-USER-ID                 PIC 9(09).
000540     05  LK-USER-FULL-NAME          PIC X(40).
000550     05  LK-USER-EMAIL              PIC X(40).
000560     05  LK-USER-PHONE              PIC X(20).
000570     05  LK-FOUND-SWITCH            PIC X(01).
000580         88  LK-USER-WAS-FOUND      VALUE "Y".
000590     05  FILLER                     PIC X(09).
000600*-------------------------------------------------------------
000610 PROCEDURE DIVISION USING LK-USER-PARM-AREA.
000620
000630 0000-MAIN-LINE.
000640     ADD 1 TO W-CALL-COUNT.
000650     IF NOT USER-FILE-IS-OPEN
000660         OPEN INPUT USER-FILE
000670         MOVE "Y" TO W-FILE-OPEN-SWITCH
000680     END-IF.
000690     PERFORM 1000-FETCH-USER-RECORD.
000700     GOBACK.
000710 0000-MAIN-LINE-EXIT.
000720     EXIT.
000730*-------------------------------------------------------------
000740 1000-FETCH-USER-RECORD.
000750     MOVE LK-USER-ID TO USER-ID.
000760     PERFORM LOOK-FOR-USER-RECORD.
000770     IF FOUND-USER-RECORD
000780         MOVE "Y"             TO LK-FOUND-SWITCH
000790         MOVE USER-FULL-NAME  TO LK-USER-FULL-NAME
000800         MOVE USER-EMAIL      TO LK-USER-EMAIL
000810         MOVE USER-PHONE      TO LK-USER-PHONE
000820     ELSE
000830         MOVE "N" TO LK-FOUND-SWITCH
000840     END-IF.
000850 1000-FETCH-USER-RECORD-EXIT.
000860     EXIT.
000870*-------------------------------------------------------------
000880 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
