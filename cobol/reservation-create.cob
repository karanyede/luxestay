000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RESERVATION-CREATE.
000030 AUTHOR.        L. FORTUNATO.
000040 INSTALLATION.  CENTRAL RESERVATIONS DATA CENTER.
000050 DATE-WRITTEN.  04/18/94.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000080*-------------------------------------------------------------
000090*    RESERVATION-CREATE.COB
000100*
000110*    CALLABLE SUBPROGRAM - VALIDATES AND BOOKS ONE NEW
000120*    RESERVATION.  THIS SHOP'S USUAL ADD-MODULE FIELD-VALIDATION
000130*    CASCADE, BUILT AGAINST AN INCOMING TRANSACTION RECORD
000140*    RATHER THAN CRT ACCEPT STATEMENTS - EVERY FIELD CHECK A
000150*    CRT ADD-MODULE WOULD DO ONE ACCEPT AT A TIME, THIS ONE
000160*    DOES AGAINST THE RECORD IN ONE PASS.
000170*-------------------------------------------------------------
000180*    CHANGE LOG
000190*-------------------------------------------------------------
000200*    04/18/94  LF   ORIGINAL CODING
000210*    11/03/94  LF   ADDED OVERLAP-BY-ALTERNATE-KEY AVAILABILITY
000220*                   SCAN, TKT 4417
000230*    05/02/95  LF   GUEST-COUNT-OVER-CAPACITY REJECT ADDED AT
000240*                   4000 AFTER THE FRONT DESK KEPT CATCHING PARTY
000250*                   SIZE PROBLEMS THAT SHOULD HAVE BEEN STOPPED
000260*                   AT BOOKING TIME, TKT 4502
000270*    09/09/98  LF   Y2K REVIEW - CHECK-IN/CHECK-OUT ARE 9(8)
000280*                   CCYYMMDD, NO 2-DIGIT YEAR EXPOSURE FOUND
000290*    02/14/07  RPS  DEFAULT GUEST CONTACT FROM USER RECORD
000300*                   WHEN TRANSACTION LEAVES IT BLANK, TKT 5103
000310*    06/11/09  RPS  TKT 7004 - WIRED IN HOTEL-MASTER-LOAD SO
000320*                   ROOM-HOTEL-ID IS CHASED AND CHECKED BEFORE
000330*                   BOOKING THE SAME WAY THIS SHOP CHECKS ANY
000340*                   OTHER FOREIGN KEY AGAINST A MASTER-LOAD -
000350*                   HOTEL-MASTER-LOAD HAD SAT UNCALLED SINCE THE
000360*                   HOTEL FILE WAS FIRST ADDED TO THE SYSTEM.
000370*    03/30/11  RPS  REVIEWED CALL-COUNT HANDLING AFTER AN ABEND
000380*                   TRACE CAME BACK SHOWING THE DRIVER CALLING
000390*                   THIS PROGRAM MORE TIMES THAN TRANSACTIONS ON
000400*                   THE INPUT FILE - TURNED OUT TO BE A DRIVER
000410*                   BUG, NOT THIS PROGRAM, NO CODE CHANGE HERE.
000420*-------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
000480     UPSI-0 ON STATUS IS RERUN-THIS-RUN
000490            OFF STATUS IS NOT-RERUN-THIS-RUN.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*    RESERVATION-FILE IS OPENED I-O HERE SINCE THIS PROGRAM
000530*    BOTH WRITES THE NEW RECORD AND READS BACK THROUGH IT ON
000540*    THE RES-ROOM-ID ALTERNATE KEY TO CHECK AVAILABILITY -
000550*    PAYMENT-FILE IS OPENED I-O FOR THE SAME REASON.
000560     COPY "SLRESV.CBL".
000570     COPY "SLPYMT.CBL".
000580 DATA DIVISION.
000590 FILE SECTION.
000600     COPY "FDRESV.CBL".
000610     COPY "FDPYMT.CBL".
000620 WORKING-STORAGE SECTION.
000630
000640     COPY "wsresdate.cbl".
000650
000660*    "FOUND" SWITCH FOR THE ROOM-ID ALTERNATE-KEY SCAN IN
000670*    2100-SCAN-THIS-ROOM-RESERVATIONS BELOW - NAMED AND BUILT
000680*    THE SAME AS EVERY OTHER ALTERNATE-KEY SCAN SWITCH IN THIS
000690*    SYSTEM.
000700 01  W-FOUND-RESERVATION-RECORD    PIC X.
000710     88  FOUND-RESERVATION-RECORD  VALUE "Y".
000720
000730*    THIS SUBPROGRAM IS CALLED ONCE PER TRANSACTION BY THE
000740*    DRIVER BUT MUST NOT RE-OPEN ITS OWN FILES ON EVERY CALL -
000750*    THESE TWO SWITCHES TRACK WHETHER THE OPEN HAS ALREADY
000760*    HAPPENED FOR THIS RUN.
000770 01  W-RESV-FILE-OPEN-SWITCH        PIC X.
000780     88  RESV-FILE-IS-OPEN          VALUE "Y".
000790 01  W-PYMT-FILE-OPEN-SWITCH        PIC X.
000800     88  PYMT-FILE-IS-OPEN          VALUE "Y".
000810
000820*    SET WHEN THE START AGAINST RES-ROOM-ID TURNS UP NOTHING -
000830*    A BRAND-NEW ROOM WITH NO RESERVATIONS YET ON FILE IS NOT
000840*    AN ERROR, IT JUST MEANS THE OVERLAP SCAN HAS NOTHING TO
000850*    WALK AND THE ROOM IS AVAILABLE BY DEFAULT.
000860 01  W-ERROR-STARTING-RESV          PIC X.
000870     88  ERROR-STARTING-RESV        VALUE "Y".
000880
000890*    HOLDS THE REASON THIS TRANSACTION WAS TURNED DOWN, OR
000900*    SPACES IF IT IS STILL GOOD - EVERY VALIDATION PARAGRAPH
000910*    TESTS THIS FIELD BEFORE DOING ITS OWN WORK, SO ONE BAD
000920*    CHECK STOPS THE REST OF THE CASCADE COLD.
000930 01  W-REJECT-REASON                PIC X(40) VALUE SPACES.
000940
000950*    SET BY THE ROOM-AVAILABILITY OVERLAP SCAN WHEN SOME
000960*    OTHER, NON-CANCELLED RESERVATION ALREADY HOLDS THIS ROOM
000970*    FOR AN OVERLAPPING NIGHT.
000980 01  W-ROOM-UNAVAILABLE             PIC X.
000990     88  ROOM-IS-UNAVAILABLE        VALUE "Y".
001000
001010*    TODAY'S DATE, PASSED IN FROM THE DRIVER'S 1000-GET-TODAYS-
001020*    DATE RATHER THAN ACCEPTED HERE - KEEPS "TODAY" THE SAME
001030*    ACROSS EVERY TRANSACTION IN THE RUN.
001040 01  W-TODAY-DATE                   PIC 9(08).
001050
001060*    PARM AREA PASSED TO ROOM-MASTER-LOAD.  SAME SHAPE AS THAT
001070*    PROGRAM'S OWN LK-ROOM-PARM-AREA, MOVED IN/OUT ACROSS THE
001080*    CALL BOUNDARY THE WAY THIS SHOP HAS ALWAYS PASSED A PARM
001090*    AREA TO A MASTER-LOAD SUBPROGRAM RATHER THAN OPENING THE
001100*    MASTER FILE DIRECTLY IN THE CALLING PROGRAM.
001110 01  W-ROOM-PARM-AREA.
001120     05  W-ROOM-ID-WORK             PIC 9(09).
001130     05  W-ROOM-NUMBER-WORK         PIC X(10).
001140     05  W-ROOM-CATEGORY-WORK       PIC X(20).
001150     05  W-ROOM-CAPACITY-WORK       PIC 9(03).
001160     05  W-ROOM-BASE-PRICE-WORK     PIC S9(08)V99.
001170     05  W-ROOM-HOTEL-ID-WORK       PIC 9(09).
001180     05  W-ROOM-IS-ACTIVE-WORK      PIC X(01).
001190     05  W-ROOM-FOUND-SWITCH        PIC X(01).
001200         88  W-ROOM-WAS-FOUND       VALUE "Y".
001210     05  FILLER                     PIC X(09).
001220
001230*    PARM AREA PASSED TO HOTEL-MASTER-LOAD - ADDED TKT 7004 SO
001240*    THE ROOM'S HOTEL-ID FOREIGN KEY GETS CHASED AND CHECKED THE
001250*    SAME WAY ANY OTHER FOREIGN KEY IN THIS SYSTEM IS VALIDATED
001260*    AGAINST ITS OWN MASTER-LOAD.  SAME SHAPE AS HOTEL-MASTER-
001270*    LOAD'S OWN LK-HOTEL-PARM-AREA.
001280 01  W-HOTEL-PARM-AREA.
001290     05  W-HOTEL-ID-WORK            PIC 9(09).
001300     05  W-HOTEL-NAME-WORK          PIC X(40).
001310     05  W-HOTEL-ADDRESS-WORK       PIC X(60).
001320     05  W-HOTEL-RATING-WORK        PIC 9V9.
001330     05  W-HOTEL-IS-ACTIVE-WORK     PIC X(01).
001340     05  W-HOTEL-FOUND-SWITCH       PIC X(01).
001350         88  W-HOTEL-WAS-FOUND      VALUE "Y".
001360     05  FILLER                     PIC X(09).
001370
001380 01  W-USER-PARM-AREA.
001390     05  W-USER-ID-WORK             PIC 9(09).
001400     05  W-USER-FULL-NAME-WORK      PIC X(40).
001410     05  W-USER-EMAIL-WORK          PIC X(40).
001420     05  W-USER-PHONE-WORK          PIC X(20).
001430     05  W-USER-FOUND-SWITCH        PIC X(01).
001440         88  W-USER-WAS-FOUND       VALUE "Y".
001450     05  FILLER                     PIC X(09).
001460
001470*    SAME BYTES AS W-USER-PARM-AREA ABOVE, VIEWED AS ONE 100-
001480*    BYTE CONTACT BLOCK INSTEAD OF THREE SEPARATE NAME/EMAIL/
001490*    PHONE FIELDS - NOT MOVED AS A BLOCK TODAY, BUT KEPT FOR
001500*    ANY FUTURE "STRIP THE GUEST CONTACT INFO" BULK ROUTINE,
001510*    THE SAME COMBINED-FIELD-VIEW HABIT THIS SHOP USES ON ANY
001520*    RECORD WITH A CONTACT BLOCK WORTH PULLING AS ONE PIECE.
001530 01  W-USER-PARM-AS-NAME-BLOCK REDEFINES W-USER-PARM-AREA.
001540     05  FILLER                     PIC X(9).
001550     05  W-GUEST-CONTACT-BLOCK      PIC X(100).
001560     05  FILLER                     PIC X(10).
001570
001580*    PARM AREA PASSED TO ROOM-PRICING-ENGINE - CARRIES THE ROOM
001590*    AND THE STAY DATES IN, AND COMES BACK WITH THE ROOM COST,
001600*    TAXES, FEES AND GRAND TOTAL THAT 7000 BELOW POSTS TO
001610*    RES-TOTAL-AMOUNT AND PAY-AMOUNT.
001620 01  W-PRICING-PARM-AREA.
001630     05  W-PRICE-ROOM-ID            PIC 9(09).
001640     05  W-PRICE-CHECK-IN-DATE      PIC 9(08).
001650     05  W-PRICE-CHECK-OUT-DATE     PIC 9(08).
001660     05  W-PRICE-ROOM-COST          PIC S9(08)V99.
001670     05  W-PRICE-TAXES              PIC S9(08)V99.
001680     05  W-PRICE-FEES               PIC S9(08)V99.
001690     05  W-PRICE-TOTAL-AMOUNT       PIC S9(08)V99.
001700     05  W-PRICE-ROOM-CAPACITY      PIC 9(03).
001710     05  W-PRICE-FOUND-SWITCH       PIC X(01).
001720         88  W-PRICE-ROOM-WAS-FOUND VALUE "Y".
001730     05  FILLER                     PIC X(10).
001740
001750*    PARM AREA PASSED TO SEQUENCE-CONTROL-MAINTENANCE - ONE
001760*    CALL RETURNS ONE NEW NUMBER, KEYED BY W-SEQ-TYPE ("R" FOR
001770*    RESERVATION, "B" FOR BOOKING REFERENCE, "C" FOR
001780*    CONFIRMATION NUMBER, "P" FOR PAYMENT, "T" FOR TRANSACTION
001790*    ID) - SEE 7000/7100 BELOW FOR THE FIVE CALLS THAT USE IT.
001800 01  W-SEQUENCE-PARM-AREA.
001810     05  W-SEQ-TYPE                 PIC X(01).
001820     05  W-SEQ-NEXT-VALUE           PIC 9(09).
001830     05  W-SEQ-NEXT-EDITED          PIC X(23).
001840     05  FILLER                     PIC X(10).
001850
001860*    COUNTS HOW MANY TIMES THIS SUBPROGRAM HAS BEEN CALLED
001870*    DURING THE RUN - NOT CURRENTLY DISPLAYED ANYWHERE, BUT
001880*    KEPT ON HAND FOR ABEND-TRACE DEBUGGING THE SAME WAY EVERY
001890*    OTHER CALLABLE SUBPROGRAM IN THIS SYSTEM COUNTS ITS CALLS.
001900 77  W-CALL-COUNT                   PIC 9(7) COMP.
001910
001920 LINKAGE SECTION.
001930
001940*    ONE PARM AREA IN, ONE PARM AREA OUT - THE CALLER (THE
001950*    DRIVER, VIA RESERVATION-PROCESSING) MOVES A "RESV-ADD"
001960*    TRANSACTION RECORD'S FIELDS IN HERE BEFORE THE CALL AND
001970*    READS LK-NEW-RES-ID/LK-ACCEPTED-SWITCH BACK OUT AFTER IT.
001980 01  LK-CREATE-PARM-AREA.
001990     05  LK-ROOM-ID                 PIC 9(09).
002000     05  LK-USER-ID                 PIC 9(09).
002010     05  LK-CHECK-IN-DATE           PIC 9(08).
002020     05  LK-CHECK-OUT-DATE          PIC 9(08).
002030     05  LK-GUEST-COUNT             PIC 9(03).
002040     05  LK-GUEST-NAME              PIC X(40).
002050     05  LK-GUEST-EMAIL             PIC X(40).
002060     05  LK-GUEST-PHONE             PIC X(20).
002070     05  LK-TODAY-DATE              PIC 9(08).
002080     05  LK-NEW-RES-ID              PIC 9(09).
002090     05  LK-ACCEPTED-SWITCH         PIC X(01).
002100         88  LK-TRANSACTION-ACCEPTED VALUE "Y".
002110     05  FILLER                     PIC X(15).
002120*-------------------------------------------------------------
002130 PROCEDURE DIVISION USING LK-CREATE-PARM-AREA.
002140
002150 0000-MAIN-LINE.
002160*    DRIVES THE WHOLE ADD-A-RESERVATION CASCADE, THIS SHOP'S
002170*    USUAL FIELD-BY-FIELD VALIDATION CHAIN - THE SAME "FALL
002180*    THROUGH ON SPACES, STOP ON THE FIRST REJECT" SHAPE EVERY
002190*    ADD-MODULE IN THIS SYSTEM USES, WITH ONE W-REJECT-REASON
002200*    FIELD STANDING IN FOR A SERIES OF SEPARATE W-ERROR-*
002210*    SWITCHES.  FILES ARE OPENED ON THE FIRST CALL ONLY, SINCE
002220*    THE DRIVER CALLS THIS SUBPROGRAM ONCE PER TRANSACTION FOR
002230*    THE WHOLE RUN.
002240     ADD 1 TO W-CALL-COUNT.
002250     IF NOT RESV-FILE-IS-OPEN
002260         OPEN I-O RESERVATION-FILE
002270         MOVE "Y" TO W-RESV-FILE-OPEN-SWITCH
002280     END-IF.
002290*    SAME OPEN-ONCE SHAPE FOR PAYMENT-FILE - WITHOUT IT A
002300*    SECOND OPEN I-O ON AN ALREADY-OPEN FILE WOULD ABEND.
002310     IF NOT PYMT-FILE-IS-OPEN
002320         OPEN I-O PAYMENT-FILE
002330         MOVE "Y" TO W-PYMT-FILE-OPEN-SWITCH
002340     END-IF.
002350*    W-TODAY-DATE IS THE LOCAL COPY 1000 BELOW TESTS AGAINST.
002360     MOVE LK-TODAY-DATE TO W-TODAY-DATE.
002370     MOVE SPACES TO W-REJECT-REASON.
002380     MOVE "N" TO LK-ACCEPTED-SWITCH.
002390*    DATE ORDER, THEN AVAILABILITY, THEN THE ROOM/HOTEL/GUEST
002400*    MASTER LOOKUPS, THEN CAPACITY - EACH STEP ONLY RUNS IF
002410*    EVERYTHING BEFORE IT CAME BACK CLEAN.
002420     PERFORM 1000-VALIDATE-RESERVATION-DATES.
002430     IF W-REJECT-REASON = SPACES
002440         PERFORM 2000-CHECK-ROOM-AVAILABILITY
002450     END-IF.
002460     IF W-REJECT-REASON = SPACES
002470         PERFORM 3000-READ-ROOM-AND-USER
002480     END-IF.
002490     IF W-REJECT-REASON = SPACES
002500         PERFORM 4000-VALIDATE-GUEST-COUNT
002510     END-IF.
002520*    EVERYTHING CHECKED OUT - PRICE THE STAY, FILL IN ANY
002530*    BLANK GUEST-CONTACT FIELDS FROM THE USER RECORD, WRITE
002540*    THE RESERVATION AND ITS PENDING PAYMENT ROW, AND TELL THE
002550*    DRIVER THIS ONE WAS ACCEPTED.  OTHERWISE LOG THE REJECT.
002560     IF W-REJECT-REASON = SPACES
002570         PERFORM 5000-PRICE-THE-STAY
002580         PERFORM 6000-DEFAULT-GUEST-CONTACT
002590         PERFORM 7000-WRITE-NEW-RESERVATION
002600         MOVE "Y" TO LK-ACCEPTED-SWITCH
002610     ELSE
002620         PERFORM LOG-TRANSACTION-REJECTED
002630     END-IF.
002640     GOBACK.
002650 0000-MAIN-LINE-EXIT.
002660     EXIT.
002670*-------------------------------------------------------------
002680 1000-VALIDATE-RESERVATION-DATES.
002690*    REJECTS A TRANSACTION WHOSE CHECK-OUT IS NOT AFTER CHECK-
002700*    IN, OR WHOSE CHECK-IN HAS ALREADY GONE BY AS OF TODAY -
002710*    THE SAME TWO DATE-ORDER CHECKS EVERY DATE-EDIT PARAGRAPH
002720*    IN THIS SHOP RUNS AGAINST A PAIR OF RELATED DATES, HERE
002730*    AGAINST THE STAY ITSELF.
002740     IF LK-CHECK-IN-DATE > LK-CHECK-OUT-DATE
002750         MOVE "CHECK-IN AFTER CHECK-OUT" TO W-REJECT-REASON
002760     END-IF.
002770     IF W-REJECT-REASON = SPACES
002780         AND LK-CHECK-IN-DATE < W-TODAY-DATE
002790         MOVE "CHECK-IN DATE IS IN THE PAST" TO W-REJECT-REASON
002800     END-IF.
002810 1000-VALIDATE-RESERVATION-DATES-EXIT.
002820     EXIT.
002830*-------------------------------------------------------------
002840 2000-CHECK-ROOM-AVAILABILITY.
002850*    WALKS EVERY RESERVATION ON THIS ROOM VIA THE RES-ROOM-ID
002860*    ALTERNATE KEY AND APPLIES THE INCLUSIVE OVERLAP TEST - A
002870*    ROOM IS UNAVAILABLE IF ANY NON-CANCELLED RESERVATION'S
002880*    RANGE OVERLAPS THE NEW ONE.  TKT 4417 ADDED THIS SCAN -
002890*    BEFORE THAT, THE OLD DESIGN LEFT DOUBLE-BOOKING TO BE
002900*    CAUGHT AT THE FRONT DESK, WHICH WAS NOT GOOD ENOUGH ONCE
002910*    RESERVATIONS STARTED COMING IN THROUGH THE WEB FRONT END.
002920     MOVE "N" TO W-ROOM-UNAVAILABLE.
002930     MOVE LK-ROOM-ID TO RES-ROOM-ID.
002940     MOVE "N" TO W-ERROR-STARTING-RESV.
002950*    START POSITIONS THE FILE AT THE FIRST RESERVATION FOR
002960*    THIS ROOM (OR THE NEXT HIGHER ROOM-ID IF THIS ROOM HAS
002970*    NONE YET) SO THE READ NEXT LOOP BELOW CAN WALK FORWARD.
002980     START RESERVATION-FILE KEY IS NOT LESS THAN RES-ROOM-ID
002990         INVALID KEY
003000             MOVE "Y" TO W-ERROR-STARTING-RESV
003010     END-START.
003020     IF NOT ERROR-STARTING-RESV
003030         MOVE "Y" TO W-FOUND-RESERVATION-RECORD
003040         PERFORM 2100-SCAN-THIS-ROOM-RESERVATIONS
003050             UNTIL NOT FOUND-RESERVATION-RECORD
003060                 OR ROOM-IS-UNAVAILABLE
003070     END-IF.
003080     IF ROOM-IS-UNAVAILABLE
003090         MOVE "ROOM NOT AVAILABLE FOR THOSE DATES"
003100             TO W-REJECT-REASON
003110     END-IF.
003120 2000-CHECK-ROOM-AVAILABILITY-EXIT.
003130     EXIT.
003140*-------------------------------------------------------------
003150 2100-SCAN-THIS-ROOM-RESERVATIONS.
003160*    ONE STEP OF THE OVERLAP SCAN STARTED BY 2000 ABOVE - READS
003170*    THE NEXT RESERVATION-FILE RECORD IN ROOM-ID SEQUENCE AND
003180*    STOPS THE SCAN (BY DROPPING THE FOUND SWITCH) AS SOON AS
003190*    THE ROOM-ID CHANGES, SINCE THE ALTERNATE INDEX GROUPS ALL
003200*    OF ONE ROOM'S RESERVATIONS TOGETHER.
003210     READ RESERVATION-FILE NEXT RECORD
003220         AT END
003230             MOVE "N" TO W-FOUND-RESERVATION-RECORD
003240     END-READ.
003250     IF FOUND-RESERVATION-RECORD
003260         IF RES-ROOM-ID NOT = LK-ROOM-ID
003270             MOVE "N" TO W-FOUND-RESERVATION-RECORD
003280         ELSE
003290             IF RES-STATUS NOT = "CANCELLED"
003300                 AND RES-CHECK-IN-DATE <= LK-CHECK-OUT-DATE
003310                 AND RES-CHECK-OUT-DATE >= LK-CHECK-IN-DATE
003320*                CLASSIC INCLUSIVE-RANGE OVERLAP TEST - TWO
003330*                RANGES OVERLAP UNLESS ONE ENDS BEFORE THE
003340*                OTHER STARTS, SO THE OVERLAP CONDITION IS THE
003350*                NEGATION OF THAT, WRITTEN DIRECTLY.
003360                 MOVE "Y" TO W-ROOM-UNAVAILABLE
003370             END-IF
003380         END-IF
003390     END-IF.
003400 2100-SCAN-THIS-ROOM-RESERVATIONS-EXIT.
003410     EXIT.
003420*-------------------------------------------------------------
003430 3000-READ-ROOM-AND-USER.
003440*    LOOKS UP THE ROOM, THEN CHASES ROOM-HOTEL-ID BACK TO THE
003450*    HOTEL MASTER AS A DATA-INTEGRITY CHECK.  EVERY ROOM ROW
003460*    CARRIES A HOTEL-ID FOREIGN KEY AND THIS SHOP HAS NEVER
003470*    ALLOWED A CHILD RECORD'S FK TO GO UNCHECKED - THE SAME
003480*    SHAPE ANY OTHER CHILD-TO-MASTER CHECK IN THIS SYSTEM USES,
003490*    REJECTING A CHILD RECORD WHOSE PARENT KEY IS NOT ON THE
003500*    MASTER FILE.  HOTEL-MASTER-LOAD WAS WRITTEN WHEN HOTEL-FILE
003510*    WAS ADDED BUT NEVER WIRED INTO THIS PROGRAM - TKT 7004
003520*    CLOSES THAT GAP.  NOTE THE HOTEL RECORD'S RATING AND
003530*    ADDRESS ARE NOT USED IN ANY CALCULATION HERE, PER THE
003540*    HOTEL-FILE NARRATIVE - THIS IS PURELY AN "IS THE PARENT
003550*    HOTEL STILL ON FILE" CHECK.  THE GUEST (USER) RECORD IS
003560*    LOOKED UP THE SAME WAY RIGHT AFTER.
003570     MOVE LK-ROOM-ID TO W-ROOM-ID-WORK.
003580     CALL "ROOM-MASTER-LOAD" USING W-ROOM-PARM-AREA.
003590     IF NOT W-ROOM-WAS-FOUND
003600         MOVE "ROOM NOT FOUND" TO W-REJECT-REASON
003610     END-IF.
003620*    W-ROOM-HOTEL-ID-WORK CAME BACK WITH THE ROOM RECORD ABOVE -
003630*    CHASE IT TO HOTEL-MASTER-LOAD BEFORE GOING ANY FURTHER.
003640     IF W-REJECT-REASON = SPACES
003650         MOVE W-ROOM-HOTEL-ID-WORK TO W-HOTEL-ID-WORK
003660         CALL "HOTEL-MASTER-LOAD" USING W-HOTEL-PARM-AREA
003670         IF NOT W-HOTEL-WAS-FOUND
003680             MOVE "HOTEL NOT FOUND FOR ROOM" TO W-REJECT-REASON
003690         END-IF
003700     END-IF.
003710*    ROOM AND HOTEL ARE BOTH GOOD - NOW CONFIRM THE GUEST.
003720     IF W-REJECT-REASON = SPACES
003730         MOVE LK-USER-ID TO W-USER-ID-WORK
003740         CALL "USER-MASTER-LOAD" USING W-USER-PARM-AREA
003750         IF NOT W-USER-WAS-FOUND
003760             MOVE "USER NOT FOUND" TO W-REJECT-REASON
003770         END-IF
003780     END-IF.
003790 3000-READ-ROOM-AND-USER-EXIT.
003800     EXIT.
003810*-------------------------------------------------------------
003820 4000-VALIDATE-GUEST-COUNT.
003830*    W-ROOM-CAPACITY-WORK CAME BACK WITH THE ROOM-MASTER-LOAD
003840*    CALL IN 3000 ABOVE - A PARTY BIGGER THAN THE ROOM HOLDS IS
003850*    REJECTED HERE RATHER THAN LEFT FOR THE FRONT DESK TO CATCH,
003860*    TKT 4502.  THIS RUNS AFTER 3000 ON PURPOSE - THERE IS NO
003870*    CAPACITY FIGURE TO CHECK AGAINST UNTIL THE ROOM LOOKUP HAS
003880*    COME BACK CLEAN.
003890     IF LK-GUEST-COUNT > W-ROOM-CAPACITY-WORK
003900         MOVE "GUEST COUNT EXCEEDS ROOM CAPACITY"
003910             TO W-REJECT-REASON
003920     END-IF.
003930 4000-VALIDATE-GUEST-COUNT-EXIT.
003940     EXIT.
003950*-------------------------------------------------------------
003960 5000-PRICE-THE-STAY.
003970*    HANDS THE STAY OFF TO ROOM-PRICING-ENGINE, WHICH WALKS
003980*    NIGHT BY NIGHT AND APPLIES THE WEEKEND/HOLIDAY/SUMMER AND
003990*    CATEGORY SURCHARGES - SEE THAT PROGRAM FOR THE RATE MATH.
004000*    THIS PARAGRAPH ONLY MOVES THE KEYS IN AND CALLS IT.
004010     MOVE LK-ROOM-ID         TO W-PRICE-ROOM-ID.
004020     MOVE LK-CHECK-IN-DATE   TO W-PRICE-CHECK-IN-DATE.
004030     MOVE LK-CHECK-OUT-DATE  TO W-PRICE-CHECK-OUT-DATE.
004040     CALL "ROOM-PRICING-ENGINE" USING W-PRICING-PARM-AREA.
004050 5000-PRICE-THE-STAY-EXIT.
004060     EXIT.
004070*-------------------------------------------------------------
004080 6000-DEFAULT-GUEST-CONTACT.
004090*    TKT 5103 - THE TRANSACTION IS ALLOWED TO LEAVE GUEST-NAME/
004100*    EMAIL/PHONE BLANK WHEN THE USER ON FILE'S OWN CONTACT
004110*    DETAILS ARE TO BE USED INSTEAD; EACH FIELD IS DEFAULTED
004120*    SEPARATELY SO A TRANSACTION CAN OVERRIDE JUST ONE OF THEM.
004130     IF LK-GUEST-NAME = SPACES
004140         MOVE W-USER-FULL-NAME-WORK TO LK-GUEST-NAME
004150     END-IF.
004160     IF LK-GUEST-EMAIL = SPACES
004170         MOVE W-USER-EMAIL-WORK TO LK-GUEST-EMAIL
004180     END-IF.
004190     IF LK-GUEST-PHONE = SPACES
004200         MOVE W-USER-PHONE-WORK TO LK-GUEST-PHONE
004210     END-IF.
004220 6000-DEFAULT-GUEST-CONTACT-EXIT.
004230     EXIT.
004240*-------------------------------------------------------------
004250 7000-WRITE-NEW-RESERVATION.
004260*    PULLS THREE SEPARATE SEQUENCE NUMBERS OUT OF THE SAME
004270*    CONTROL-FILE COUNTER BLOCK SEQUENCE-CONTROL-MAINTENANCE
004280*    MANAGES - THE RESERVATION'S OWN ID, ITS BOOKING REFERENCE
004290*    (TYPE "B"), AND ITS CONFIRMATION NUMBER (TYPE "C") - EACH
004300*    CALL BUMPS A DIFFERENT COUNTER IN THE SAME SINGLE
004310*    CONTROL-RECORD, THE WAY THIS SHOP HAS ALWAYS KEPT ITS
004320*    LAST-ISSUED-NUMBER COUNTERS.
004330     MOVE "R" TO W-SEQ-TYPE.
004340     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
004350     MOVE W-SEQ-NEXT-VALUE TO RES-ID.
004360     MOVE W-SEQ-NEXT-VALUE TO LK-NEW-RES-ID.
004370
004380     MOVE "B" TO W-SEQ-TYPE.
004390     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
004400     MOVE W-SEQ-NEXT-EDITED TO RES-BOOKING-REF.
004410
004420     MOVE "C" TO W-SEQ-TYPE.
004430     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
004440     MOVE W-SEQ-NEXT-EDITED TO RES-CONFIRMATION-NO.
004450*    EVERY ACCEPTED RESERVATION STARTS OUT "PENDING" - IT IS
004460*    CONFIRMED OR CANCELLED LATER BY RESERVATION-PROCESSING.
004470     MOVE LK-USER-ID          TO RES-USER-ID.
004480     MOVE LK-ROOM-ID          TO RES-ROOM-ID.
004490     MOVE LK-CHECK-IN-DATE    TO RES-CHECK-IN-DATE.
004500     MOVE LK-CHECK-OUT-DATE   TO RES-CHECK-OUT-DATE.
004510     MOVE LK-GUEST-COUNT      TO RES-GUEST-COUNT.
004520*    W-PRICE-TOTAL-AMOUNT WAS FILLED IN BY 5000-PRICE-THE-STAY
004530*    ABOVE, WHICH RAN BEFORE THIS PARAGRAPH WAS PERFORMED.
004540     MOVE W-PRICE-TOTAL-AMOUNT TO RES-TOTAL-AMOUNT.
004550     MOVE "PENDING"           TO RES-STATUS.
004560*    LK-GUEST-NAME/EMAIL/PHONE ALREADY CARRY THE USER RECORD'S
004570*    OWN VALUES BY THIS POINT IF THE TRANSACTION LEFT THEM
004580*    BLANK - SEE 6000-DEFAULT-GUEST-CONTACT, PERFORMED BEFORE
004590*    THIS PARAGRAPH IN THE MAIN-LINE CASCADE.
004600     MOVE LK-GUEST-NAME       TO RES-GUEST-NAME.
004610     MOVE LK-GUEST-EMAIL      TO RES-GUEST-EMAIL.
004620     MOVE LK-GUEST-PHONE      TO RES-GUEST-PHONE.
004630     WRITE RESERVATION-RECORD
004640         INVALID KEY
004650             MOVE "RESERVATION WRITE FAILED" TO W-REJECT-REASON
004660     END-WRITE.
004670*    A PENDING PAYMENT ROW ONLY GETS WRITTEN IF THE RESERVATION
004680*    ITSELF WROTE CLEAN - OTHERWISE THERE WOULD BE A PAYMENT
004690*    ROW POINTING AT A RESERVATION THAT WAS NEVER POSTED.
004700     IF W-REJECT-REASON = SPACES
004710         PERFORM 7100-WRITE-PENDING-PAYMENT
004720     END-IF.
004730 7000-WRITE-NEW-RESERVATION-EXIT.
004740     EXIT.
004750*-------------------------------------------------------------
004760 7100-WRITE-PENDING-PAYMENT.
004770*    EVERY NEW RESERVATION GETS A MATCHING PENDING PAYMENT ROW
004780*    THE SAME RUN - PAY-ID IS THE PAYMENT'S OWN KEY (TYPE "P"),
004790*    PAY-TRANSACTION-ID IS A SEPARATE BANK-FACING REFERENCE
004800*    NUMBER (TYPE "T") - THE CASHIER AND COLLECTIONS SIDE OF
004810*    THIS SYSTEM SETTLES/CANCELS THE PAYMENT LATER VIA
004820*    RESERVATION-PROCESS-PAYMENT.
004830     MOVE "P" TO W-SEQ-TYPE.
004840     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
004850     MOVE W-SEQ-NEXT-VALUE TO PAY-ID.
004860*    TYPE "T" PULLS A SEPARATE COUNTER SO THE TRANSACTION ID
004870*    DOES NOT COLLIDE WITH PAY-ID, EVEN THOUGH BOTH ARE 9(09).
004880     MOVE "T" TO W-SEQ-TYPE.
004890     CALL "SEQUENCE-CONTROL-MAINTENANCE" USING W-SEQUENCE-PARM-AREA.
004900*    PAY-AMOUNT IS THE FULL STAY TOTAL COMPUTED BACK IN 5000 -
004910*    NOT A DEPOSIT, NOT A PER-NIGHT RATE.  CASHIER POSTS AGAINST
004920*    THIS FIGURE WHEN THE GUEST ACTUALLY PAYS.
004930     MOVE RES-ID              TO PAY-RESERVATION-ID.
004940     MOVE W-PRICE-TOTAL-AMOUNT TO PAY-AMOUNT.
004950     MOVE "PENDING"           TO PAY-METHOD.
004960     MOVE "PENDING"           TO PAY-STATUS.
004970     MOVE W-SEQ-NEXT-EDITED   TO PAY-TRANSACTION-ID.
004980*    IF THIS WRITE FAILS THE RESERVATION ROW ITSELF HAS ALREADY
004990*    BEEN POSTED - THE CASHIER'S SIDE WILL HAVE TO BE KICKED OFF
005000*    BY HAND FOR THIS ONE RES-ID, THE SAME AS ANY OTHER FAILED
005010*    WRITE IN THIS SYSTEM THAT NEEDS A MANUAL FOLLOW-UP ENTRY.
005020     WRITE PAYMENT-RECORD
005030         INVALID KEY
005040             MOVE "PAYMENT WRITE FAILED" TO W-REJECT-REASON
005050     END-WRITE.
005060 7100-WRITE-PENDING-PAYMENT-EXIT.
005070     EXIT.
005080*-------------------------------------------------------------
005090*    END OF 7100-WRITE-PENDING-PAYMENT.  PLGENERAL.CBL BELOW
005100*    CARRIES THE 9999-STANDARD-ERROR-PARAGRAPHS THIS SHOP PUTS
005110*    AT THE BOTTOM OF EVERY PROGRAM - UNCHANGED HOUSE BOILERPLATE.
005120 COPY "PLGENERAL.CBL".
