000010*-------------------------------------------------------------
000020*    SLPYMT.CBL
000030*
000040*    FILE-CONTROL entry for the PAYMENT-FILE.
000050*    Indexed by PAY-ID;  alternate key PAY-RESERVATION-ID WITH
000060*    DUPLICATES lets the payment-processing and cancellation
000070*    programs find the PENDING payment (or post a refund
000080*    payment) for a given reservation without a full-file scan.
000090*
000100*    03/14/94  LF   ORIGINAL CODING, ONE ALTERNATE KEY
000110*-------------------------------------------------------------
000120     SELECT PAYMENT-FILE
000130            ASSIGN TO "PYMTFILE"
000140            ORGANIZATION IS INDEXED
000150            ACCESS MODE IS DYNAMIC
000160            RECORD KEY IS PAY-ID
000170            ALTERNATE RECORD KEY IS PAY-RESERVATION-ID
000180                      WITH DUPLICATES.
