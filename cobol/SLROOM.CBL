000010*-------------------------------------------------------------
000020*    SLROOM.CBL
000030*
000040*    FILE-CONTROL entry for the ROOM-FILE.
000050*    Indexed by ROOM-ID;  alternate key ROOM-HOTEL-ID WITH
000060*    DUPLICATES lets the room-load program and the availability
000070*    check in the reservation engine pull every room that
000080*    belongs to one hotel without a full-file scan.
000090*
000100*    01/06/88  LF   ORIGINAL CODING, NO ALTERNATE KEY
000110*    03/14/94  LF   ALTERNATE KEY ADDED FOR ROOM-HOTEL-ID
000120*-------------------------------------------------------------
000130     SELECT ROOM-FILE
000140            ASSIGN TO "ROOMFILE"
000150            ORGANIZATION IS INDEXED
000160            ACCESS MODE IS DYNAMIC
000170            RECORD KEY IS ROOM-ID
000180            ALTERNATE RECORD KEY IS ROOM-HOTEL-ID
000190                      WITH DUPLICATES.
